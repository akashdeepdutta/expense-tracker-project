000100******************************************************************
000200* Authors: R.Halversen, J.Okonkwo, M.Patel, D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Field-level edit of one candidate expense record -
000600*          title, amount, currency, date, location and tag
000700*          constraints from the expense-ledger business rules.
000800*          CALLed by EXPEDIT for every input record; never run
000900*          standalone.
001000* Tectonics: cobc
001100******************************************************************
001200*    CHANGE LOG                                                  *
001300*    930712  J.OKONKWO     ORIGINAL CUT - REWRITTEN FROM THE OLD  *
001400*                          CLVALFEC DATE-ONLY STUB FOR THE        *
001500*                          EXPENSE-TRACKING REWRITE (CR-93-041).  *
001600*    930905  J.OKONKWO     ADDED TITLE/AMOUNT/CURRENCY CHECKS -   *
001700*                          FIRST CUT ONLY CHECKED THE DATE.       *
001800*    960214  T.BRISCOE     REJECT ON FIRST FAILING FIELD, NOT     *
001900*                          LAST - CALLER WAS REPORTING THE WRONG  *
002000*                          FIELD ON MULTI-ERROR RECORDS (HLP-9622)*
002100*    990118  M.PATEL       Y2K - DATE PRESENCE/RANGE CHECK REWORKED*
002200*                          FOR CCYYMMDD.  Y2K-9847.                *
002300*    040602  D.SCHWARZ     ADDED LOCATION/TAGS LENGTH-LIMIT CHECKS *
002400*                          PER SR-04112.                          *
002500*    081125  D.SCHWARZ     WS-FIELDS-CHECKED AND THE ZERO CONSTANT *
002600*                          PULLED OUT OF WS-VALID-WORK INTO        *
002700*                          STANDALONE 77S - NEITHER IS A FIELD OF  *
002800*                          ANY RECORD LAYOUT (HLP-06288).          *
002900*    090310  D.SCHWARZ     1030 NOW CHECKS ALL THREE CURRENCY       *
003000*                          BYTES, NOT JUST = SPACES - A SHORT CODE   *
003100*                          LIKE 'US ' WAS WRONGLY PASSING           *
003200*                          (HLP-06305).  ALSO COMPLETED THE          *
003300*                          AMOUNT-CHECK ERROR TEXT, WHICH WAS        *
003400*                          MISSING THE WORD ZERO.                   *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700*    SIX PARAGRAPHS BELOW ARE SHOP BOILERPLATE - SAME ORDER AND    *
003800*    NAMES AS EVERY OTHER PROGRAM IN THE SUITE.                   *
003900 PROGRAM-ID.    EXPVALID.
004000*    EXP- PREFIX, VALID FOR VALIDATION - SAME NAMING HABIT AS      *
004100*    EVERY OTHER PROGRAM IN THE SUITE, JUST A LONGER SUFFIX.       *
004200 AUTHOR.        J.OKONKWO.
004300*    ORIGINAL AUTHOR OF THE CR-93-041 REWRITE - SEE THE CHANGE     *
004400*    LOG ABOVE FOR EVERYONE WHO HAS TOUCHED IT SINCE.             *
004500 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
004600*    SAME INSTALLATION AS EVERY OTHER PROGRAM IN THE SUITE.        *
004700 DATE-WRITTEN.  07/12/1993.
004800*    WRITTEN FOR THE ORIGINAL CR-93-041 EXPENSE-TRACKING REWRITE,  *
004900*    REPLACING THE OLDER CLVALFEC DATE-ONLY STUB.                 *
005000 DATE-COMPILED.
005100*    LEFT BLANK - STAMPED BY THE COMPILER AT BUILD TIME.           *
005200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
005300*    NO EXTERNALLY-FACING CLASSIFICATION.                         *
005400*----------------------------------------------------------------*
005500* EXPVALID IS A CALLED SUBPROGRAM, NOT A STANDALONE JOB STEP - IT  *
005600* HAS NO FD, NO SELECT, AND NO MAINLINE PERFORM SEQUENCE.  EXPEDIT *
005700* CALLS IT ONCE PER CANDIDATE RECORD, PASSING LK-VAL-EXPENSE BY     *
005800* REFERENCE, AND TESTS LK-VALIDACION-OK ON RETURN.  1000 STOPS      *
005900* CHECKING FIELDS AS SOON AS ONE FAILS (HLP-9622) - THE CALLER      *
006000* ONLY EVER SEES THE FIRST ERROR, NOT EVERY ERROR ON THE RECORD.    *
006100*----------------------------------------------------------------*
006200 ENVIRONMENT DIVISION.
006300*    SOURCE-COMPUTER/OBJECT-COMPUTER OMITTED, AS THIS SHOP HAS     *
006400*    ALWAYS DONE FOR ITS BATCH PROGRAMS.                          *
006500 CONFIGURATION SECTION.
006600*    SPECIAL-NAMES IS SHOP BOILERPLATE, CARRIED ACROSS EVERY       *
006700*    PROGRAM IN THE SUITE FOR CONSISTENCY WITH THE JCL, EVEN ONES  *
006800*    LIKE THIS ONE THAT ARE NEVER RUN AS THEIR OWN JOB STEP.       *
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100*    NEITHER C01 NOR NUMERIC-TEST NOR UPSI-0 IS EXERCISED BY THIS  *
007200*    PROGRAM'S LOGIC - CARRIED AS SHOP BOILERPLATE.                *
007300     CLASS NUMERIC-TEST FOR "0" THRU "9"
007400     UPSI-0 ON STATUS IS UP0-TRACE-ON.
007500*----------------------------------------------------------------*
007600 DATA DIVISION.
007700 WORKING-STORAGE SECTION.
007800*    TWO STANDALONE SCRATCH ITEMS (HLP-06288) - NEITHER IS A       *
007900*    FIELD OF ANY RECORD LAYOUT, SO NEITHER BELONGS IN A GROUP.    *
008000 77  WS-CTE-ZERO                 PIC 9(01) COMP   VALUE 0.
008100*        NAMED CONSTANT - COMPARED AGAINST LK-AMOUNT-I IN 1020     *
008200*        SO THE ZERO TEST READS AS A NAMED COMPARISON, NOT A       *
008300*        LITERAL.                                                 *
008400 77  WS-FIELDS-CHECKED            PIC 9(03) COMP   VALUE ZERO.
008500*        COUNTS HOW MANY OF THE SIX FIELD CHECKS ACTUALLY RAN -    *
008600*        NOT REPORTED TO THE CALLER, KEPT FOR DEBUG DISPLAYS       *
008700*        DURING DEVELOPMENT.                                      *
008800*----------------------------------------------------------------*
008900 LINKAGE SECTION.
009000*    ONE RECORD, PASSED BY REFERENCE - SEE EXPVALL.CPY FOR THE     *
009100*    FULL INPUT/OUTPUT FIELD LIST.                                *
009200     COPY EXPVALL.
009300*----------------------------------------------------------------*
009400 PROCEDURE DIVISION USING LK-VAL-EXPENSE.
009500*----------------------------------------------------------------*
009600*    1000-VALIDAR-CAMPOS IS THE ONLY ENTRY POINT - IT RUNS EACH    *
009700*    FIELD CHECK IN TURN, BUT ONLY WHILE LK-VALIDACION-OK IS STILL *
009800*    TRUE, SO THE FIRST FAILING FIELD STOPS THE CHAIN (HLP-9622).  *
009900*    DRIVER PARAGRAPH - SEE THE BANNER ABOVE PROCEDURE DIVISION.
010000 1000-VALIDAR-CAMPOS.
010100
010200*    ANY OF THE SIX FIELD CHECKS BELOW CAN FLIP THIS TO NOTOK.
010300     SET LK-VALIDACION-OK       TO TRUE.
010400*    OPTIMISTIC START - ANY OF THE SIX CHECKS BELOW CAN FLIP THIS. *
010500     MOVE SPACES                TO LK-MOTIVO-ERROR-O.
010600     MOVE ZERO                  TO WS-FIELDS-CHECKED.
010700
010800     PERFORM 1010-VALIDAR-TITULO
010900        THRU 1010-VALIDAR-TITULO-FIN.
011000
011100     IF LK-VALIDACION-OK
011200*    EACH SUBSEQUENT CHECK IS GUARDED THE SAME WAY - ONLY RUN IF   *
011300*    NOTHING HAS FAILED YET.                                      *
011400        PERFORM 1020-VALIDAR-MONTO
011500           THRU 1020-VALIDAR-MONTO-FIN
011600     END-IF.
011700
011800     IF LK-VALIDACION-OK
011900        PERFORM 1030-VALIDAR-MONEDA
012000           THRU 1030-VALIDAR-MONEDA-FIN
012100     END-IF.
012200
012300     IF LK-VALIDACION-OK
012400        PERFORM 1040-VALIDAR-FECHA
012500           THRU 1040-VALIDAR-FECHA-FIN
012600     END-IF.
012700
012800     IF LK-VALIDACION-OK
012900        PERFORM 1050-VALIDAR-UBICACION
013000           THRU 1050-VALIDAR-UBICACION-FIN
013100     END-IF.
013200
013300     IF LK-VALIDACION-OK
013400        PERFORM 1060-VALIDAR-TAGS
013500           THRU 1060-VALIDAR-TAGS-FIN
013600     END-IF.
013700
013800*    FALLS THROUGH FROM 1000 ABOVE ONCE EVERY GUARDED CHECK HAS
013900*    EITHER RUN OR BEEN SKIPPED.
014000 1000-VALIDAR-CAMPOS-FIN.
014100*    EXIT PROGRAM, NOT EXIT - THIS RETURNS CONTROL ALL THE WAY TO  *
014200*    THE CALLER, EXPEDIT, NOT TO ANOTHER PARAGRAPH IN THIS FILE.   *
014300     EXIT PROGRAM.
014400*----------------------------------------------------------------*
014500*    1010-VALIDAR-TITULO REJECTS A BLANK TITLE - THE ONLY RULE     *
014600*    THIS FIELD HAS EVER HAD.                                     *
014700*    FIRST OF THE SIX FIELD CHECKS - ALWAYS RUNS.
014800 1010-VALIDAR-TITULO.
014900
015000*    COUNTED FOR DEBUG DISPLAYS ONLY - NOT RETURNED TO THE CALLER.
015100     ADD 1 TO WS-FIELDS-CHECKED.
015200
015300     IF LK-TITLE-I = SPACES
015400        SET LK-VALIDACION-NOTOK TO TRUE
015500        MOVE 'EXP-TITLE-BLANK'   TO LK-COD-ERROR-O
015600        MOVE 'EXPENSE TITLE IS REQUIRED AND MUST NOT BE BLANK'
015700                                 TO LK-DES-ERROR-O
015800     END-IF.
015900
016000*    NO BODY OF ITS OWN - A PERFORM ... THRU TARGET.
016100 1010-VALIDAR-TITULO-FIN.
016200*    RETURNS TO 1000, WHICH NEXT TESTS LK-VALIDACION-OK.           *
016300     EXIT.
016400*----------------------------------------------------------------*
016500*    1020-VALIDAR-MONTO REJECTS AN AMOUNT THAT IS ZERO OR          *
016600*    NEGATIVE - WS-CTE-ZERO MAKES THE COMPARISON READ BY NAME.     *
016700*    SECOND CHECK - ONLY RUNS IF THE TITLE CHECK PASSED.
016800 1020-VALIDAR-MONTO.
016900
017000     ADD 1 TO WS-FIELDS-CHECKED.
017100
017200     IF LK-AMOUNT-I NOT GREATER THAN WS-CTE-ZERO
017300        SET LK-VALIDACION-NOTOK TO TRUE
017400        MOVE 'EXP-AMOUNT-LE-ZERO' TO LK-COD-ERROR-O
017500        MOVE 'EXPENSE AMOUNT MUST BE PRESENT AND GREATER THAN ZERO'
017600                         TO LK-DES-ERROR-O
017700
017800*    NO BODY OF ITS OWN - A PERFORM ... THRU TARGET.
017900 1020-VALIDAR-MONTO-FIN.
018000*    RETURNS TO 1000.                                              *
018100     EXIT.
018200*----------------------------------------------------------------*
018300*    1030-VALIDAR-MONEDA REJECTS A CURRENCY CODE WITH ANY BLANK     *
018400*    BYTE - LK-CURRENCY-I = SPACES ALONE ONLY CATCHES A FULLY       *
018500*    BLANK CODE; A SHORT CODE LIKE 'US ' IS NOT EQUAL TO SPACES     *
018600*    AND WOULD WRONGLY PASS (HLP-06305).  SPEC CALLS FOR EXACTLY    *
018700*    3 CHARACTERS, SO ALL THREE BYTES ARE CHECKED INDIVIDUALLY.     *
018800*    THIRD CHECK - ONLY RUNS IF AMOUNT CHECK PASSED.
018900 1030-VALIDAR-MONEDA.
019000
019100     ADD 1 TO WS-FIELDS-CHECKED.
019200
019300     IF LK-CURRENCY-I (1:1) = SPACE
019400        OR LK-CURRENCY-I (2:1) = SPACE
019500        OR LK-CURRENCY-I (3:1) = SPACE
019600        SET LK-VALIDACION-NOTOK TO TRUE
019700        MOVE 'EXP-CURRENCY-BLANK' TO LK-COD-ERROR-O
019800        MOVE 'CURRENCY CODE MUST BE PRESENT AND 3 CHARACTERS'
019900                                 TO LK-DES-ERROR-O
020000     END-IF.
020100
020200*    NO BODY OF ITS OWN - A PERFORM ... THRU TARGET.
020300 1030-VALIDAR-MONEDA-FIN.
020400*    RETURNS TO 1000.                                              *
020500     EXIT.
020600*----------------------------------------------------------------*
020700*    1040-VALIDAR-FECHA REQUIRES A PRESENT, CALENDAR-VALID         *
020800*    CCYYMMDD DATE - WIDENED FOR Y2K BACK IN 1999 (Y2K-9847).       *
020900*    FOURTH CHECK - ONLY RUNS IF THE CURRENCY CHECK PASSED.
021000 1040-VALIDAR-FECHA.
021100
021200     ADD 1 TO WS-FIELDS-CHECKED.
021300
021400     IF LK-DATE-I = ZERO
021500        SET LK-VALIDACION-NOTOK TO TRUE
021600        MOVE 'EXP-DATE-MISSING'  TO LK-COD-ERROR-O
021700        MOVE 'EXPENSE DATE MUST BE PRESENT (CCYYMMDD)'
021800                                 TO LK-DES-ERROR-O
021900     ELSE
022000*    ONLY THE MONTH AND DAY RANGES ARE CHECKED HERE - NOT WHETHER  *
022100*    THE DAY ACTUALLY EXISTS IN THAT MONTH (NO FEBRUARY-30 CHECK). *
022200        IF LK-DATE-MM-I < 1 OR LK-DATE-MM-I > 12
022300           OR LK-DATE-DD-I < 1 OR LK-DATE-DD-I > 31
022400           SET LK-VALIDACION-NOTOK TO TRUE
022500           MOVE 'EXP-DATE-INVALID' TO LK-COD-ERROR-O
022600           MOVE 'EXPENSE DATE IS NOT A VALID CCYYMMDD DATE'
022700                                 TO LK-DES-ERROR-O
022800        END-IF
022900     END-IF.
023000
023100*    NO BODY OF ITS OWN - A PERFORM ... THRU TARGET.
023200 1040-VALIDAR-FECHA-FIN.
023300*    RETURNS TO 1000.                                              *
023400     EXIT.
023500*----------------------------------------------------------------*
023600*    1050-VALIDAR-UBICACION HAS NOTHING LEFT TO CHECK - THE        *
023700*    RECORD LAYOUT'S FIXED WIDTH ALREADY ENFORCES THE LIMIT.  KEPT *
023800*    AS ITS OWN PARAGRAPH SO A FUTURE RULE HAS SOMEWHERE TO GO.    *
023900*    FIFTH CHECK - ONLY RUNS IF THE DATE CHECK PASSED.
024000 1050-VALIDAR-UBICACION.
024100
024200     ADD 1 TO WS-FIELDS-CHECKED.
024300
024400*    *** LK-LOCATION-I IS FIXED AT X(200) SO THE 200-CHARACTER
024500*    *** CEILING IS ENFORCED BY THE RECORD LAYOUT ITSELF - NO
024600*    *** FURTHER EDIT IS POSSIBLE HERE.
024700
024800*    NO BODY OF ITS OWN - A PERFORM ... THRU TARGET.
024900 1050-VALIDAR-UBICACION-FIN.
025000*    RETURNS TO 1000.                                              *
025100     EXIT.
025200*----------------------------------------------------------------*
025300*    1060-VALIDAR-TAGS MIRRORS 1050 - THE RECORD LAYOUT'S FIXED    *
025400*    WIDTH ENFORCES THE LIMIT, SO THERE IS NO FURTHER EDIT HERE.   *
025500*    SIXTH AND LAST CHECK - ONLY RUNS IF THE LOCATION CHECK PASSED.
025600 1060-VALIDAR-TAGS.
025700
025800     ADD 1 TO WS-FIELDS-CHECKED.
025900
026000*    *** LK-TAGS-I IS FIXED AT X(500) SO THE 500-CHARACTER
026100*    *** CEILING IS ENFORCED BY THE RECORD LAYOUT ITSELF - NO
026200*    *** FURTHER EDIT IS POSSIBLE HERE.
026300
026400 1060-VALIDAR-TAGS-FIN.
026500*    LAST PARAGRAPH - RETURNS TO 1000, WHICH THEN FALLS INTO       *
026600*    1000-VALIDAR-CAMPOS-FIN AND EXITS BACK TO THE CALLER.         *
026700     EXIT.
026800*----------------------------------------------------------------*
026900 END PROGRAM EXPVALID.
