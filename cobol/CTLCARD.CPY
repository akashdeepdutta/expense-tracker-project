000100******************************************************************
000200*    CTLCARD.CPY                                                 *
000300*    RUN CONTROL-CARD RECORD - ONE RECORD READ ONCE AT THE START  *
000400*    OF EVERY EXPENSE LEDGER ANALYTICS DRIVER.  CARRIES THE       *
000500*    REQUESTING USER ID AND THE OPTIONAL FILTER VALUES THAT      *
000600*    WOULD OTHERWISE HAVE COME IN ON A CALLER'S PARAMETER LIST.   *
000700*    A FILTER SWITCH OF 'N' MEANS "NO RESTRICTION" FOR THAT       *
000800*    FIELD - THE FIELD ITSELF IS THEN IGNORED.                   *
000900*                                                                 *
001000*    HISTORY                                                     *
001100*    930712  J.OKONKWO     ORIGINAL CUT FOR THE EXPENSE-TRACKING  *
001200*                          REWRITE (CR-93-041).                  *
001300*    990118  M.PATEL       Y2K - CTL-START-DATE/CTL-END-DATE      *990118
001400*                          WIDENED TO CCYYMMDD.  Y2K-9847.        *
001500*    040602  D.SCHWARZ     ADDED CTL-SELECT-MODE/CTL-EXPENSE-ID   *040602
001600*                          FOR THE RECORD-SELECTION RUN (SR-04112)*
001700******************************************************************
001800 01  CTL-RECORD.
001900*    CTL-RUN-DATE IS STAMPED BY THE JOB SCHEDULER WHEN THE CARD  *
002000*    IS PUNCHED - IT IS NOT THE SAME AS THE SYSTEM DATE THE RUN  *
002100*    ACTUALLY EXECUTES UNDER IF THE JOB SITS IN THE QUEUE.       *
002200     05  CTL-RUN-DATE                PIC 9(08).
002300*    CTL-USER-ID IS THE OWNING USER FOR THIS RUN.  EVERY DRIVER  *
002400*    THAT READS EXPENSE-FILE COMPARES EXP-USER-ID AGAINST THIS   *
002500*    FIELD BEFORE TOUCHING A RECORD - THERE IS NO OTHER          *
002600*    AUTHORIZATION CHECK IN THE BATCH SUITE.                     *
002700     05  CTL-USER-ID                 PIC 9(09).
002800*    FALLBACK CURRENCY WHEN AN EXPENSE RECORD ARRIVES WITH       *
002900*    EXP-CURRENCY BLANK - SEE EXPEDIT 2300-ASIGNAR-MONEDA.       *
003000     05  CTL-DEFAULT-CURRENCY        PIC X(03).
003100*    CTL-SELECT-MODE PICKS WHICH OF THE THREE EXPSEL LOOKUP      *040602
003200*    MODES RUNS THIS TIME - RECEIPT-BEARING, REIMBURSABLE, OR    *040602
003300*    SINGLE RECORD BY ID.  ONLY ONE MODE RUNS PER CARD.          *040602
003400     05  CTL-SELECT-MODE             PIC X(01).                   040602
003500         88  CTL-MODE-RECEIPTS           VALUE 'R'.               040602
003600         88  CTL-MODE-REIMBURSABLE       VALUE 'B'.               040602
003700         88  CTL-MODE-BY-ID              VALUE 'I'.               040602
003800*    ONLY MEANINGFUL WHEN CTL-SELECT-MODE IS 'I' - IGNORED       *040602
003900*    OTHERWISE.                                                  *040602
004000     05  CTL-EXPENSE-ID              PIC 9(09).                   040602
004100*    'Y' TURNS ON THE CATEGORY FILTER BELOW; 'N' MEANS EVERY      *
004200*    CATEGORY PASSES REGARDLESS OF CTL-CATEGORY-ID.               *
004300     05  CTL-CATEGORY-FILTER-SW      PIC X(01).
004400         88  CTL-CATEGORY-FILTER-ON      VALUE 'Y'.
004500*    CATEGORY ID TO RESTRICT TO WHEN THE SWITCH ABOVE IS ON.      *
004600     05  CTL-CATEGORY-ID             PIC 9(09).
004700*    'Y' TURNS ON THE START/END DATE WINDOW BELOW.                *
004800     05  CTL-DATE-FILTER-SW          PIC X(01).
004900         88  CTL-DATE-FILTER-ON          VALUE 'Y'.
005000*    REPORTING-PERIOD START, INCLUSIVE.  EVERY CONTROL-BREAK      *990118
005100*    DRIVER TESTS EXP-DATE AGAINST THIS FIELD BEFORE              *990118
005200*    ACCUMULATING THE RECORD.                                    *990118
005300     05  CTL-START-DATE              PIC 9(08).                   990118
005400     05  CTL-START-DATE-R  REDEFINES CTL-START-DATE.              990118
005500*        CCYY/MM/DD BREAKOUT OF CTL-START-DATE - USED WHERE A     990118
005600*        DRIVER NEEDS THE YEAR OR MONTH IN ISOLATION RATHER       990118
005700*        THAN THE FULL EIGHT-DIGIT COMPARISON.                   990118
005800         10  CTL-START-CCYY          PIC 9(04).                   990118
005900         10  CTL-START-MM            PIC 9(02).                   990118
006000         10  CTL-START-DD            PIC 9(02).                   990118
006100*    REPORTING-PERIOD END, INCLUSIVE.                             990118
006200     05  CTL-END-DATE                PIC 9(08).                   990118
006300     05  CTL-END-DATE-R    REDEFINES CTL-END-DATE.                990118
006400*        SAME BREAKOUT AS CTL-START-DATE-R, FOR THE END BOUND.    990118
006500         10  CTL-END-CCYY            PIC 9(04).                   990118
006600         10  CTL-END-MM              PIC 9(02).                   990118
006700         10  CTL-END-DD              PIC 9(02).                   990118
006800*    'Y' TURNS ON THE CURRENCY FILTER BELOW.                      *
006900     05  CTL-CURRENCY-FILTER-SW      PIC X(01).
007000         88  CTL-CURRENCY-FILTER-ON      VALUE 'Y'.
007100*    ISO-STYLE THREE-LETTER CURRENCY CODE TO RESTRICT TO.         *
007200     05  CTL-CURRENCY                PIC X(03).
007300*    'Y' TURNS ON THE MIN/MAX AMOUNT WINDOW BELOW.                *
007400     05  CTL-AMOUNT-FILTER-SW        PIC X(01).
007500         88  CTL-AMOUNT-FILTER-ON        VALUE 'Y'.
007600*    AMOUNT WINDOW, INCLUSIVE ON BOTH ENDS.                       *
007700     05  CTL-MIN-AMOUNT              PIC S9(13)V9(02).
007800     05  CTL-MAX-AMOUNT              PIC S9(13)V9(02).
007900*    'Y' TURNS ON THE FREE-TEXT TAG MATCH BELOW.                  *
008000     05  CTL-TAG-FILTER-SW           PIC X(01).
008100         88  CTL-TAG-FILTER-ON           VALUE 'Y'.
008200*    SUBSTRING TO LOOK FOR WITHIN EXP-TAGS WHEN THE SWITCH        *
008300*    ABOVE IS ON - THIS IS A CONTAINS TEST, NOT AN EXACT MATCH.   *
008400     05  CTL-TAG-TEXT                PIC X(500).
008500*    PAD TO A ROUND RECORD LENGTH FOR THE LINE SEQUENTIAL         *
008600*    READER - LEAVES ROOM FOR A FUTURE FILTER WITHOUT A LAYOUT    *
008700*    CHANGE.                                                     *
008800     05  FILLER                      PIC X(30).
