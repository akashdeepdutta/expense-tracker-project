000100******************************************************************
000200* Authors: J.Okonkwo, T.Briscoe, D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Control-break report of spending by category for one
000600*          user over a reporting period.  EXPENSE records are
000700*          sorted ascending by EXP-CATEGORY-ID, a per-category
000800*          subtotal/count is emitted on every change of category,
000900*          the category name is resolved through CATLKUP, and a
001000*          grand total trails the last category.
001100* Tectonics: cobc
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    930712  J.OKONKWO     ORIGINAL CUT FOR THE EXPENSE-TRACKING  *
001500*                          REWRITE (CR-93-041).                  *
001600*    960214  T.BRISCOE     FIXED GRAND TOTAL - WAS SUMMING THE    *
001700*                          LAST CATEGORY TWICE BECAUSE THE BREAK  *
001800*                          PARAGRAPH RAN AFTER THE GRAND-TOTAL    *
001900*                          ADD (HLP-9622).                       *
002000*    040602  D.SCHWARZ     CATEGORY NAME NOW COMES FROM CATLKUP   *
002100*                          INSTEAD OF EXP-CATEGORY-NAME ON THE    *
002200*                          RECORD - THE DENORMALIZED NAME WAS     *
002300*                          GOING STALE AFTER A CATEGORY RENAME    *
002400*                          (SR-04112).                           *
002500*    060403  T.BRISCOE     PULLED WS-CAT-COUNT AND WS-GRAN-TOTAL  *
002600*                          OUT OF THE ACCUMULATOR GROUP INTO      *
002700*                          STANDALONE 77S - SCRATCH COUNTERS, NOT *
002800*                          PART OF A RECORD (HLP-06077).          *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*----------------------------------------------------------------*
003200*    COMPILE UNDER THE SAME JCL PROC AS THE REST OF THE SUITE -    *
003300*    NO SPECIAL OPTIONS REQUIRED.                                  *
003400 PROGRAM-ID.    EXPCAT.
003500 AUTHOR.        J.OKONKWO.
003600 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
003700 DATE-WRITTEN.  07/12/1993.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004000*----------------------------------------------------------------*
004100* EXPCAT ANSWERS "HOW MUCH DID THIS USER SPEND, BY CATEGORY, IN   *
004200* THIS WINDOW."  IT SORTS THE EXPENSE FILE INTO A WORK FILE BY    *
004300* CATEGORY ID, READS THAT WORK FILE, AND BREAKS ON EVERY CHANGE   *
004400* OF CATEGORY - ONE OUTPUT RECORD PER CATEGORY PLUS A TRAILING    *
004500* GRAND-TOTAL RECORD.  CATEGORY NAMES COME FROM CATLKUP, NOT      *
004600* FROM THE (POSSIBLY STALE) NAME CARRIED ON THE EXPENSE RECORD.   *
004700*                                                                 *
004800* RUN SEQUENCE:  CONTROL CARD, THEN SORT, THEN READ-AND-          *
004900* ACCUMULATE, THEN GRAND TOTAL.  NO RECORD IS EVER RE-READ.       *
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200*    SPECIAL-NAMES FOLLOWED BY INPUT-OUTPUT SECTION - NO COMPUTER- *
005300*    NAME PARAGRAPHS NEEDED, THE SHOP RUNS ONE TARGET PLATFORM.    *
005400 CONFIGURATION SECTION.
005500*    SPECIAL-NAMES IS THE SHOP'S STANDARD BOILERPLATE - THIS       *
005600*    PROGRAM HAS NO PRINTED OUTPUT AND DOES NOT TEST UP0-TRACE-ON,*
005700*    BUT EVERY PROGRAM IN THE SUITE CARRIES THE SAME PARAGRAPH.   *
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERIC-TEST FOR "0" THRU "9"
006100     UPSI-0 ON STATUS IS UP0-TRACE-ON.
006200
006300 INPUT-OUTPUT SECTION.
006400*    FOUR FILES TOTAL: TWO INPUTS (EXPENSES, CONTROL CARD), ONE     *
006500*    SORT WORK FILE, ONE OUTPUT.                                   *
006600 FILE-CONTROL.
006700*    ENT-EXPENSES IS READ TWICE - ONCE AS THE SORT INPUT, ONCE     *
006800*    AGAIN (REOPENED) AS THE SORTED OUTPUT - SO ITS FD SERVES      *
006900*    BOTH ROLES UNDER THE "GIVING ENT-EXPENSES" CLAUSE BELOW.      *
007000     SELECT ENT-EXPENSES
007100         ASSIGN TO "EXPENSE-FILE"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-EXPENSES.
007400
007500*    ENT-CTLCARD CARRIES THE RUN'S OWNING USER ID AND REPORTING    *
007600*    WINDOW - READ ONCE, AT THE TOP OF THE RUN, THEN CLOSED.       *
007700     SELECT ENT-CTLCARD
007800         ASSIGN TO "CTLCARD"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-CTLCARD.
008100
008200*    SD-EXPENSES IS THE SORT WORK FILE - EXPCAT NEVER OPENS IT      *
008300*    DIRECTLY, THE SORT VERB MANAGES IT UNDER THE COVERS.          *
008400     SELECT SD-EXPENSES
008500         ASSIGN TO "WORK-EXPENSES-SORTED"
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700
008800*    SAL-CATEGORIAS IS THE OUTPUT - ONE RECORD PER CATEGORY PLUS    *
008900*    THE GRAND-TOTAL TRAILER RECORD WRITTEN BY 3000-FINALIZAR-     *
009000*    PROGRAMA.                                                     *
009100     SELECT SAL-CATEGORIAS
009200         ASSIGN TO "CATEGORY-TOTAL-FILE"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FS-CATTOT.
009500
009600*----------------------------------------------------------------*
009700 DATA DIVISION.
009800*    FILE SECTION FIRST, THEN WORKING-STORAGE, THEN LINKAGE -       *
009900*    STANDARD SHOP ORDER.                                          *
010000 FILE SECTION.
010100
010200*    EXPENSE RECORD LAYOUT - SHARED WITH EVERY OTHER DRIVER IN     *
010300*    THE SUITE THROUGH EXPREC.CPY.                                 *
010400 FD  ENT-EXPENSES.
010500     COPY EXPREC.
010600
010700*    RUN CONTROL CARD LAYOUT - SEE CTLCARD.CPY FOR FIELD-LEVEL     *
010800*    COMMENTARY ON EACH FILTER SWITCH.                             *
010900 FD  ENT-CTLCARD.
011000     COPY CTLCARD.
011100
011200*    THE SORT RECORD IS THE SAME EXPENSE LAYOUT RELABELED ORD- SO  *
011300*    ITS KEY FIELD CAN BE NAMED WITHOUT CLASHING WITH ENT-EXPENSES.*
011400 SD  SD-EXPENSES.
011500     COPY EXPREC REPLACING LEADING ==EXP-== BY ==ORD-==.
011600
011700*    CATEGORY-TOTAL OUTPUT RECORD - ONE PER CATEGORY, PLUS THE      *
011800*    GRAND-TOTAL TRAILER (WS-CATTOT-ID ZERO, NAME 'GRAND TOTAL').  *
011900 FD  SAL-CATEGORIAS.
012000 01  WS-SAL-CATEGORIAS.
012100     05  WS-CATTOT-ID                PIC 9(09).
012200*        CATEGORY ID FOR THIS OUTPUT RECORD - ZERO FLAGS THE        *
012300*        TRAILING GRAND-TOTAL RECORD.                               *
012400     05  WS-CATTOT-NAME              PIC X(50).
012500*        RESOLVED THROUGH CATLKUP AT WRITE TIME, NEVER COPIED       *
012600*        STRAIGHT FROM THE EXPENSE RECORD.                          *
012700     05  WS-CATTOT-AMOUNT            PIC S9(13)V9(02).
012800*        CATEGORY SUBTOTAL, OR THE GRAND TOTAL ON THE TRAILER.      *
012900     05  WS-CATTOT-COUNT             PIC 9(07).
013000*        RECORD COUNT FOR THE CATEGORY, ZERO ON THE TRAILER.        *
013100     05  FILLER                      PIC X(20).
013200*        PAD TO A ROUND OUTPUT RECORD LENGTH.                       *
013300*----------------------------------------------------------------*
013400 WORKING-STORAGE SECTION.
013500*    SWITCHES AND ACCUMULATORS ONLY - NO PRINT LINES, THIS          *
013600*    PROGRAM PRODUCES A FLAT OUTPUT FILE, NOT A REPORT.             *
013700*    FS-STATUS HOLDS ONE FILE STATUS CODE PER FILE THIS PROGRAM    *
013800*    OPENS - EACH TESTED IMMEDIATELY AFTER ITS OWN OPEN/CLOSE.      *
013900 01  FS-STATUS.
014000*        FS-EXPENSES COVERS BOTH THE SORT-INPUT OPEN AND THE       *
014100*        SORTED-OUTPUT REOPEN OF ENT-EXPENSES.                    *
014200     05  FS-EXPENSES                 PIC X(02).
014300         88  FS-EXPENSES-OK              VALUE '00'.
014400         88  FS-EXPENSES-EOF             VALUE '10'.
014500*        FS-CTLCARD IS ONLY CHECKED ONCE, RIGHT AFTER THE OPEN -   *
014600*        THE CONTROL CARD IS A SINGLE RECORD, THERE IS NO EOF      *
014700*        CASE TO WORRY ABOUT FOR IT.                               *
014800     05  FS-CTLCARD                  PIC X(02).
014900         88  FS-CTLCARD-OK               VALUE '00'.
015000*        FS-CATTOT COVERS BOTH THE OUTPUT OPEN AND THE FINAL       *
015100*        CLOSE.                                                   *
015200     05  FS-CATTOT                   PIC X(02).
015300         88  FS-CATTOT-OK                VALUE '00'.
015400     05  FILLER                      PIC X(08) VALUE SPACES.
015500
015600*    WS-QUIEBRE TRACKS THE CATEGORY ID CURRENTLY BEING ACCUMULATED *
015700*    AND WHETHER THIS IS THE FIRST EXPENSE RECORD OF THE RUN - THE *
015800*    FIRST RECORD NEEDS TO PRIME WS-CATEGORIA-ACTUAL RATHER THAN   *
015900*    TRIGGER A CONTROL BREAK AGAINST AN UNSET VALUE.                *
016000 01  WS-QUIEBRE.
016100*        HOLDS THE CATEGORY ID OF THE SUBTOTAL CURRENTLY OPEN.    *
016200     05  WS-CATEGORIA-ACTUAL         PIC 9(09) VALUE ZERO.
016300*        'Y' UNTIL THE FIRST EXPENSE RECORD IS SEEN, THEN 'N'      *
016400*        FOR THE REST OF THE RUN.                                  *
016500     05  WS-PRIMERA-CATEGORIA-SW     PIC X(01) VALUE 'Y'.
016600         88  WS-PRIMERA-CATEGORIA        VALUE 'Y'.
016700         88  WS-NO-PRIMERA-CATEGORIA     VALUE 'N'.
016800     05  FILLER                      PIC X(08) VALUE SPACES.
016900
017000*    WS-CAT-AMOUNT IS THE RUNNING SUBTOTAL FOR THE CATEGORY NAMED  *
017100*    IN WS-CATEGORIA-ACTUAL - RESET TO ZERO EVERY TIME A CATEGORY  *
017200*    TOTAL IS WRITTEN OUT BY 2710-FINALIZAR-CATEGORIA.              *
017300 01  WS-ACUMULADORES.
017400     05  WS-CAT-AMOUNT               PIC S9(13)V9(02) VALUE ZERO.
017500     05  FILLER                      PIC X(08) VALUE SPACES.
017600
017700*    WS-CAT-COUNT AND WS-GRAN-TOTAL ARE SCRATCH SCALARS, NOT       *
017800*    FIELDS OF ANY RECORD - THE SHOP'S OWN HABIT FOR ITEMS LIKE    *
017900*    THESE IS A STANDALONE 77-LEVEL RATHER THAN A 01 GROUP.        *
018000*    WS-CAT-COUNT IS HOW MANY EXPENSE RECORDS FED THE CURRENT      *
018100*    CATEGORY'S SUBTOTAL; WS-GRAN-TOTAL ACCUMULATES EVERY          *
018200*    CATEGORY SUBTOTAL WRITTEN SO FAR FOR THE TRAILING GRAND-      *
018300*    TOTAL RECORD (SEE THE 960214 CHANGE LOG ENTRY ABOVE FOR WHY   *
018400*    THE ADD HAPPENS INSIDE 2710, NOT AFTER IT).                   *
018500 77  WS-CAT-COUNT                    PIC 9(07) COMP VALUE ZERO.
018600 77  WS-GRAN-TOTAL                   PIC S9(13)V9(02) VALUE ZERO.
018700
018800*    WS-EOF-ORDENADO-SW IS THE ONLY LOOP CONTROL IN THE PROGRAM -  *
018900*    SET WHEN THE SORTED WORK FILE RUNS OUT.                       *
019000 01  WS-EOF-SWITCHES.
019100     05  WS-EOF-ORDENADO-SW          PIC X(01) VALUE 'N'.
019200*        'N' UNTIL THE SORTED WORK FILE HITS END OF FILE, THEN 'Y'. *
019300         88  WS-EOF-ORDENADO             VALUE 'Y'.
019400     05  FILLER                      PIC X(09) VALUE SPACES.
019500*----------------------------------------------------------------*
019600 LINKAGE SECTION.
019700*    SHARED WITH THE CATLKUP LOOKUP SUBPROGRAM - SEE CATLKL.CPY    *
019800*    FOR THE FIELD-LEVEL COMMENTARY.                               *
019900     COPY CATLKL.
020000*----------------------------------------------------------------*
020100 PROCEDURE DIVISION.
020200*----------------------------------------------------------------*
020300*    PARAGRAPH INDEX                                              *
020400*    1000-INICIAR-PROGRAMA      READ CONTROL CARD, SORT, OPEN      *
020500*    2000-ACUMULAR-PROGRAMA     MAIN LOOP, ONE RECORD PER PASS     *
020600*    2100-LEER-ORDENADO         READ THE SORTED WORK FILE          *
020700*    2200-PROCESAR-EXPENSE      DETECT BREAK, ACCUMULATE           *
020800*    2700-QUIEBRE-CATEGORIA     MID-RUN CONTROL BREAK               *
020900*    2710-FINALIZAR-CATEGORIA   WRITE SUBTOTAL, ROLL GRAND TOTAL   *
021000*    3000-FINALIZAR-PROGRAMA    GRAND TOTAL, CLOSE, DISPLAY        *
021100*----------------------------------------------------------------*
021200*----------------------------------------------------------------*
021300* MAINLINE: SET UP (SORT + OPENS), THEN ACCUMULATE ONE SORTED      *
021400* RECORD AT A TIME UNTIL EOF, THEN CLOSE OUT AND EMIT THE GRAND    *
021500* TOTAL.  NUMBERING FOLLOWS THE SHOP STANDARD: 1000S ARE SETUP,    *
021600* 2000S ARE THE MAIN ACCUMULATION LOOP AND ITS BREAK LOGIC, 3000S  *
021700* ARE CLOSE-OUT.                                                   *
021800*----------------------------------------------------------------*
021900
022000*    SET UP - READS THE CONTROL CARD AND SORTS THE EXPENSE FILE.  *
022100     PERFORM 1000-INICIAR-PROGRAMA
022200        THRU 1000-INICIAR-PROGRAMA-FIN.
022300
022400*    MAIN LOOP - ONE SORTED RECORD PER ITERATION UNTIL EOF.        *
022500     PERFORM 2000-ACUMULAR-PROGRAMA
022600        THRU 2000-ACUMULAR-PROGRAMA-FIN
022700       UNTIL WS-EOF-ORDENADO.
022800
022900*    CLOSE-OUT - EMIT THE GRAND TOTAL AND CLOSE EVERY FILE.        *
023000     PERFORM 3000-FINALIZAR-PROGRAMA
023100        THRU 3000-FINALIZAR-PROGRAMA-FIN.
023200
023300     STOP RUN.
023400*    NORMAL TERMINATION - THE ONLY STOP RUN OUTSIDE OF THE ERROR    *
023500*    PATHS IN 1000-INICIAR-PROGRAMA.                                *
023600*----------------------------------------------------------------*
023700* 1000-INICIAR-PROGRAMA READS THE CONTROL CARD, SORTS THE EXPENSE  *
023800* FILE INTO CATEGORY-ID SEQUENCE, AND OPENS THE SORTED FILE AND    *
023900* THE OUTPUT FILE FOR THE MAIN ACCUMULATION LOOP.                  *
024000*----------------------------------------------------------------*
024100 1000-INICIAR-PROGRAMA.
024200
024300     OPEN INPUT ENT-CTLCARD.
024400
024500     IF NOT FS-CTLCARD-OK
024600*        NO CONTROL CARD MEANS NO USER ID AND NO REPORTING WINDOW  *
024700*        TO FILTER ON - THE RUN CANNOT PROCEED.                    *
024800        DISPLAY 'NO SE ENCUENTRA LA TARJETA DE CONTROL'
024900        STOP RUN
025000     END-IF.
025100
025200*    ONE-RECORD FILE - READ ONCE, CLOSE IMMEDIATELY, HOLD THE      *
025300*    VALUES IN WORKING-STORAGE FOR THE REST OF THE RUN.            *
025400     READ ENT-CTLCARD.
025500     CLOSE ENT-CTLCARD.
025600*    FIELD-LEVEL MEANING OF EACH CTL- FIELD IS DOCUMENTED ONCE, IN  *
025700*    CTLCARD.CPY, NOT REPEATED HERE.                                *
025800
025900*    CATEGORY AGGREGATION REQUIRES ASCENDING CATEGORY-ID ORDER SO  *
026000*    THE SIMPLE "DID THE ID CHANGE" TEST IN 2200-PROCESAR-EXPENSE  *
026100*    IS ENOUGH TO DETECT A CONTROL BREAK - SPEC REQUIRES THE SORT  *
026200*    REGARDLESS OF WHAT ORDER THE EXPENSE FILE ARRIVES IN.         *
026300     SORT SD-EXPENSES
026400*    SORT IS A ONE-SHOT UTILITY CALL - NO INPUT/OUTPUT PROCEDURE    *
026500*    IS NEEDED SINCE NO PER-RECORD LOGIC RUNS DURING THE SORT.      *
026600         ON ASCENDING KEY ORD-CATEGORY-ID
026700         USING ENT-EXPENSES
026800         GIVING ENT-EXPENSES.
026900
027000     OPEN OUTPUT SAL-CATEGORIAS.
027100*    OUTPUT OPENS CLEAN EVERY RUN - THIS DRIVER DOES NOT APPEND TO  *
027200*    A PRIOR RUN'S CATEGORY-TOTAL-FILE.                             *
027300
027400     IF NOT FS-CATTOT-OK
027500        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CATEGORIAS'
027600        STOP RUN
027700     END-IF.
027800
027900*    REOPEN ENT-EXPENSES - THIS TIME AS THE SORTED OUTPUT OF THE   *
028000*    SORT ABOVE, NOT THE RAW INPUT.                               *
028100     OPEN INPUT ENT-EXPENSES.
028200
028300     IF NOT FS-EXPENSES-OK
028400        DISPLAY 'ERROR AL ABRIR EL ARCHIVO ORDENADO DE EXPENSES'
028500        STOP RUN
028600     END-IF.
028700
028800*    WS-ACUMULADORES IS GROUP-LEVEL AND RESET BY INITIALIZE; THE   *
028900*    STANDALONE 77-LEVEL COUNTERS ABOVE ALREADY START AT ZERO BY   *
029000*    VALUE CLAUSE AND NEED NO EXPLICIT RESET HERE.                 *
029100     INITIALIZE WS-QUIEBRE
029200                WS-ACUMULADORES.
029300
029400 1000-INICIAR-PROGRAMA-FIN.
029500     EXIT.
029600*----------------------------------------------------------------*
029700* 2000-ACUMULAR-PROGRAMA READS ONE SORTED EXPENSE RECORD AND, IF   *
029800* IT PASSES THE OWNERSHIP AND DATE-WINDOW TEST, ACCUMULATES IT.    *
029900*----------------------------------------------------------------*
030000 2000-ACUMULAR-PROGRAMA.
030100
030200     PERFORM 2100-LEER-ORDENADO
030300        THRU 2100-LEER-ORDENADO-FIN.
030400
030500     IF NOT WS-EOF-ORDENADO
030600*        OWNERSHIP CHECK PLUS THE INCLUSIVE REPORTING-WINDOW       *
030700*        CHECK - A RECORD FAILING EITHER IS SILENTLY SKIPPED,      *
030800*        NOT COUNTED OR REPORTED AS AN ERROR.                      *
030900        IF EXP-USER-ID = CTL-USER-ID
031000           AND EXP-DATE NOT < CTL-START-DATE
031100           AND EXP-DATE NOT > CTL-END-DATE
031200*           RECORD PASSES BOTH TESTS - ACCUMULATE IT.             *
031300           PERFORM 2200-PROCESAR-EXPENSE
031400              THRU 2200-PROCESAR-EXPENSE-FIN
031500        END-IF
031600     END-IF.
031700
031800 2000-ACUMULAR-PROGRAMA-FIN.
031900     EXIT.
032000*----------------------------------------------------------------*
032100* 2100-LEER-ORDENADO READS ONE RECORD OF THE SORTED WORK FILE.     *
032200* AT END OF FILE IT ALSO FLUSHES WHATEVER CATEGORY SUBTOTAL IS     *
032300* STILL OPEN, SINCE THERE WILL BE NO FURTHER RECORD TO TRIGGER     *
032400* THE NORMAL CONTROL BREAK.                                        *
032500*----------------------------------------------------------------*
032600 2100-LEER-ORDENADO.
032700
032800     READ ENT-EXPENSES.
032900*    READS THE SORTED WORK FILE, NOT THE RAW EXPENSE-FILE - THE     *
033000*    REOPEN IN 1000-INICIAR-PROGRAMA POINTS ENT-EXPENSES AT THE     *
033100*    SORT'S OUTPUT.                                                 *
033200
033300     EVALUATE TRUE
033400         WHEN FS-EXPENSES-OK
033500*             NORMAL READ - NOTHING SPECIAL, FALL THROUGH TO       *
033600*             2000-ACUMULAR-PROGRAMA'S FILTER TEST.                *
033700              CONTINUE
033800         WHEN FS-EXPENSES-EOF
033900*             LAST CATEGORY'S SUBTOTAL HAS NOT BEEN WRITTEN YET -  *
034000*             FLUSH IT NOW, BEFORE THE GRAND TOTAL IS EMITTED.      *
034100              SET WS-EOF-ORDENADO TO TRUE
034200              PERFORM 2710-FINALIZAR-CATEGORIA
034300                 THRU 2710-FINALIZAR-CATEGORIA-FIN
034400         WHEN OTHER
034500*             UNEXPECTED FILE STATUS - TREAT AS END OF FILE SO     *
034600*             THE RUN AT LEAST FINISHES AND REPORTS WHAT IT HAS.   *
034700              DISPLAY 'ERROR AL LEER EL ARCHIVO ORDENADO'
034800              DISPLAY 'FILE STATUS: ' FS-EXPENSES
034900              SET WS-EOF-ORDENADO TO TRUE
035000     END-EVALUATE.
035100
035200 2100-LEER-ORDENADO-FIN.
035300     EXIT.
035400*----------------------------------------------------------------*
035500* 2200-PROCESAR-EXPENSE DETECTS A CHANGE OF CATEGORY (OR PRIMES    *
035600* THE FIRST ONE) AND THEN ADDS THIS RECORD'S AMOUNT INTO THE       *
035700* CURRENT CATEGORY'S RUNNING SUBTOTAL AND COUNT.                   *
035800*----------------------------------------------------------------*
035900 2200-PROCESAR-EXPENSE.
036000
036100     EVALUATE TRUE
036200         WHEN WS-PRIMERA-CATEGORIA
036300*             FIRST EXPENSE RECORD OF THE RUN - PRIME THE BREAK    *
036400*             KEY, DO NOT TREAT IT AS A CATEGORY CHANGE.           *
036500              SET WS-NO-PRIMERA-CATEGORIA TO TRUE
036600              MOVE EXP-CATEGORY-ID TO WS-CATEGORIA-ACTUAL
036700         WHEN EXP-CATEGORY-ID NOT = WS-CATEGORIA-ACTUAL
036800*             CATEGORY CHANGED - FLUSH THE PRIOR CATEGORY'S        *
036900*             SUBTOTAL BEFORE STARTING THE NEW ONE.                *
037000              PERFORM 2700-QUIEBRE-CATEGORIA
037100                 THRU 2700-QUIEBRE-CATEGORIA-FIN
037200              MOVE EXP-CATEGORY-ID TO WS-CATEGORIA-ACTUAL
037300     END-EVALUATE.
037400
037500*    ACCUMULATE THIS RECORD INTO THE CURRENT CATEGORY'S SUBTOTAL   *
037600*    AND BUMP THE RECORD COUNT FOR IT.                             *
037700     ADD EXP-AMOUNT TO WS-CAT-AMOUNT.
037800     ADD 1          TO WS-CAT-COUNT.
037900
038000 2200-PROCESAR-EXPENSE-FIN.
038100     EXIT.
038200*----------------------------------------------------------------*
038300* 2700-QUIEBRE-CATEGORIA IS THE CONTROL-BREAK PARAGRAPH PROPER -   *
038400* KEPT SEPARATE FROM 2710 SO THE END-OF-FILE FLUSH AND THE         *
038500* NORMAL MID-RUN BREAK SHARE ONE COMMON EXIT PATH.                 *
038600*----------------------------------------------------------------*
038700 2700-QUIEBRE-CATEGORIA.
038800
038900     PERFORM 2710-FINALIZAR-CATEGORIA
039000        THRU 2710-FINALIZAR-CATEGORIA-FIN.
039100*    2700 EXISTS SEPARATELY FROM 2710 SOLELY SO THE MID-RUN BREAK   *
039200*    READS AS ITS OWN NAMED STEP IN THE EVALUATE ABOVE, RATHER      *
039300*    THAN CALLING 2710 DIRECTLY FROM INSIDE THE EVALUATE.           *
039400
039500 2700-QUIEBRE-CATEGORIA-FIN.
039600     EXIT.
039700*----------------------------------------------------------------*
039800* 2710-FINALIZAR-CATEGORIA WRITES OUT THE CATEGORY SUBTOTAL,       *
039900* RESOLVES THE CATEGORY NAME THROUGH CATLKUP, ROLLS THE SUBTOTAL   *
040000* INTO THE GRAND TOTAL, AND RESETS THE ACCUMULATORS FOR THE NEXT   *
040100* CATEGORY.  A ZERO WS-CAT-COUNT MEANS THIS IS THE VERY FIRST      *
040200* CALL (NOTHING ACCUMULATED YET) AND IS SKIPPED ENTIRELY.          *
040300*----------------------------------------------------------------*
040400 2710-FINALIZAR-CATEGORIA.
040500
040600     IF WS-CAT-COUNT > ZERO
040700*        ASK CATLKUP TO RESOLVE THE CATEGORY NAME - THIS PROGRAM   *
040800*        NO LONGER TRUSTS EXP-CATEGORY-NAME ON THE EXPENSE RECORD  *
040900*        ITSELF (SEE THE 040602 CHANGE LOG ENTRY ABOVE).          *
041000        MOVE WS-CATEGORIA-ACTUAL TO LK-CAT-ID-I
041100        CALL 'CATLKUP' USING LK-CAT-LOOKUP
041200
041300        MOVE WS-CATEGORIA-ACTUAL TO WS-CATTOT-ID
041400        IF LK-CAT-FOUND
041500*           NORMAL CASE - CATEGORY STILL EXISTS IN CATEGORY-FILE.  *
041600           MOVE LK-CAT-NAME-O    TO WS-CATTOT-NAME
041700        ELSE
041800*           CATEGORY WAS DELETED AFTER THIS EXPENSE WAS ENTERED -  *
041900*           REPORT THE ID WITH A BLANK NAME RATHER THAN FAIL THE   *
042000*           WHOLE RUN.                                             *
042100           MOVE SPACES           TO WS-CATTOT-NAME
042200        END-IF
042300        MOVE WS-CAT-AMOUNT       TO WS-CATTOT-AMOUNT
042400        MOVE WS-CAT-COUNT        TO WS-CATTOT-COUNT
042500
042600*        ONE OUTPUT RECORD PER CATEGORY - WRITTEN HERE, NOT IN     *
042700*        THE MAINLINE, SO BOTH THE MID-RUN BREAK AND THE END-OF-   *
042800*        FILE FLUSH SHARE THE SAME WRITE LOGIC.                    *
042900        WRITE WS-SAL-CATEGORIAS
043000
043100*        ROLL THIS CATEGORY'S SUBTOTAL INTO THE GRAND TOTAL BEFORE *
043200*        RESETTING IT - THE 960214 FIX MOVED THIS ADD TO HAPPEN    *
043300*        HERE, INSIDE THE IF, RATHER THAN AFTER THE WHOLE LOOP.    *
043400        ADD WS-CAT-AMOUNT        TO WS-GRAN-TOTAL
043500
043600*        RESET FOR THE NEXT CATEGORY'S ACCUMULATION.               *
043700        MOVE ZERO TO WS-CAT-AMOUNT
043800        MOVE ZERO TO WS-CAT-COUNT
043900     END-IF.
044000
044100 2710-FINALIZAR-CATEGORIA-FIN.
044200     EXIT.
044300*----------------------------------------------------------------*
044400* 3000-FINALIZAR-PROGRAMA WRITES THE TRAILING GRAND-TOTAL RECORD   *
044500* (CATEGORY ID ZERO, NAME LITERAL 'GRAND TOTAL') AND CLOSES UP.    *
044600*----------------------------------------------------------------*
044700 3000-FINALIZAR-PROGRAMA.
044800
044900*    CATEGORY ID ZERO AND THE LITERAL NAME FLAG THIS AS THE        *
045000*    GRAND-TOTAL TRAILER RECORD TO WHATEVER READS SAL-CATEGORIAS.  *
045100     MOVE ZERO             TO WS-CATTOT-ID.
045200     MOVE 'GRAND TOTAL'    TO WS-CATTOT-NAME.
045300     MOVE WS-GRAN-TOTAL    TO WS-CATTOT-AMOUNT.
045400     MOVE ZERO             TO WS-CATTOT-COUNT.
045500
045600     WRITE WS-SAL-CATEGORIAS.
045700
045800     CLOSE ENT-EXPENSES
045900           SAL-CATEGORIAS.
046000*    BOTH FILES CLOSE TOGETHER HERE - NEITHER IS NEEDED AGAIN ONCE  *
046100*    THE GRAND TOTAL HAS BEEN WRITTEN.                              *
046200
046300*    OPERATOR-VISIBLE GRAND TOTAL ON THE JOB LOG, FOR A QUICK      *
046400*    SANITY CHECK WITHOUT HAVING TO GO LOOK AT THE OUTPUT FILE.    *
046500     DISPLAY '#GRAN TOTAL: ' WS-GRAN-TOTAL.
046600
046700     IF NOT FS-EXPENSES-OK
046800        DISPLAY 'ERROR AL CERRAR ARCHIVO EXPENSES: ' FS-EXPENSES
046900     END-IF.
047000
047100     IF NOT FS-CATTOT-OK
047200        DISPLAY 'ERROR AL CERRAR ARCHIVO CATEGORIAS: ' FS-CATTOT
047300     END-IF.
047400
047500 3000-FINALIZAR-PROGRAMA-FIN.
047600     EXIT.
047700*----------------------------------------------------------------*
047800 END PROGRAM EXPCAT.
047900*----------------------------------------------------------------*
048000* END OF EXPCAT.  SEE EXPREC.CPY, CTLCARD.CPY, CATLKL.CPY FOR THE   *
048100* RECORD LAYOUTS AND CATLKUP.CBL FOR THE LOOKUP SUBPROGRAM.         *
048200*----------------------------------------------------------------*
