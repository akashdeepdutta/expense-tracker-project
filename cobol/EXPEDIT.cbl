000100******************************************************************
000200* Authors: R.Halversen, J.Okonkwo, T.Briscoe, M.Patel, D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Edit run for the expense ledger.  Reads raw candidate
000600*          EXPENSE records, calls EXPVALID to field-edit each one,
000700*          applies the default-currency/status/reimbursable rules,
000800*          and splits the input into an edited EXPENSE-FILE and
000900*          an EXPENSE-ERROR-FILE of rejects.  Feeds every other
001000*          expense-ledger batch program in this run.
001100* Tectonics: cobc
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    870316  R.HALVERSEN   ORIGINAL CUT - TRAVEL VOUCHER EDIT RUN*
001500*    890224  R.HALVERSEN   ADDED CATEGORY-NAME DENORMALIZATION   *
001600*                          MOVE TO SPEED UP CATEGORY REPORTS.    *
001700*    930712  J.OKONKWO     REWRITTEN FOR THE EXPENSE-TRACKING    *
001800*                          REWRITE - CALLS NEW EXPVALID SUBPGM   *
001900*                          IN PLACE OF THE OLD CLVALFEC/MAESTARJ *
002000*                          CARD-VALIDATION PAIR (CR-93-041).     *
002100*    930905  J.OKONKWO     ADDED DEFAULT-CURRENCY/STATUS/         *
002200*                          REIMBURSABLE ASSIGNMENT PARAGRAPH.    *
002300*    960214  T.BRISCOE     REJECTS NOW CARRY THE FULL ORIGINAL   *
002400*                          RECORD IMAGE ON THE ERROR FILE, NOT   *
002500*                          JUST THE KEY FIELDS (HLP-9622).       *
002600*    990118  M.PATEL       Y2K - EXP-DATE AND CTL-RUN-DATE BOTH   *
002700*                          WIDENED TO CCYYMMDD.  Y2K-9847.        *
002800*    040602  D.SCHWARZ     ADDED CTL-DEFAULT-CURRENCY TO THE      *
002900*                          CONTROL CARD - REMOVED THE HARDCODED   *
003000*                          CURRENCY LITERAL (SR-04112).           *
003100*    060403  T.BRISCOE     PULLED THE THREE RUN COUNTERS OUT OF   *
003200*                          WS-VARIABLES INTO STANDALONE 77S -      *
003300*                          SCRATCH SCALARS, NOT RECORD FIELDS      *
003400*    090310  D.SCHWARZ     MOVED THE SR-04112 CURRENCY DEFAULT     *
003500*                          AHEAD OF THE CALL TO EXPVALID (NEW      *
003600*                          2150-APLICAR-DEFECTO-MONEDA) - EXPVALID *
003700*                          WAS REJECTING EVERY BLANK-CURRENCY      *
003800*                          RECORD BEFORE THE DEFAULT COULD EVER    *
003900*                          RUN, SO THE DEFAULTING RULE WAS DEAD    *
004000*                          CODE (HLP-06305).                      *
004100*                          (HLP-06077).                           *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    EXPEDIT.
004500*    SHOP NAMING CONVENTION: EXP- PREFIX FOR THE EXPENSE-LEDGER   *
004600*    BATCH SUITE, FOUR-LETTER VERB SUFFIX (EDIT, CAT, SEL, ...).  *
004700 AUTHOR.        R.HALVERSEN.
004800*    ORIGINAL AUTHOR - SEE THE CHANGE LOG ABOVE FOR EVERYONE     *
004900*    WHO HAS TOUCHED THIS PROGRAM SINCE.                         *
005000 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
005100*    BATCH SYSTEMS UNIT - SAME INSTALLATION AS EVERY OTHER        *
005200*    PROGRAM IN THE EXPENSE-LEDGER SUITE.                         *
005300 DATE-WRITTEN.  03/16/1987.
005400*    PREDATES THE EXPENSE-TRACKING REWRITE (CR-93-041) BY SIX     *
005500*    YEARS - ORIGINALLY A TRAVEL VOUCHER EDIT RUN.                *
005600 DATE-COMPILED.
005700*    LEFT BLANK ON PURPOSE - THE COMPILER STAMPS THIS AT BUILD   *
005800*    TIME.                                                       *
005900 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
006000*    NO EXTERNALLY-FACING CLASSIFICATION - INTERNAL FINANCE       *
006100*    CENTER USE ONLY.                                             *
006200*----------------------------------------------------------------*
006300* EXPEDIT IS THE FIRST PROGRAM IN EVERY EXPENSE-LEDGER RUN - NO   *
006400* OTHER PROGRAM IN THE SUITE WILL READ A RAW, UNEDITED EXPENSE    *
006500* RECORD.  A RECORD THAT FAILS EXPVALID NEVER REACHES             *
006600* EXPENSE-FILE; IT IS WRITTEN TO EXPENSE-ERROR-FILE INSTEAD AND   *
006700* IS INVISIBLE TO EVERY DOWNSTREAM DRIVER.                        *
006800*----------------------------------------------------------------*
006900 ENVIRONMENT DIVISION.
007000*    NAMES THE LOGICAL FILES AND THE SHOP'S SPECIAL-NAMES SET   *
007100*    - NO PHYSICAL DATASET NAMES OR PATHS APPEAR HERE.           *
007200 CONFIGURATION SECTION.
007300*    NO SOURCE-COMPUTER/OBJECT-COMPUTER ENTRIES - THIS SHOP      *
007400*    HAS NEVER NEEDED THEM ON ITS BATCH COMPILES.                *
007500*    SHOP STANDARD SPECIAL-NAMES BOILERPLATE.                     *
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800*    SHOP STANDARD - C01/NUMERIC-TEST/UPSI-0 APPEAR IN EVERY      *
007900*    PROGRAM IN THIS SUITE WHETHER USED OR NOT.                   *
008000     CLASS NUMERIC-TEST FOR "0" THRU "9"
008100     UPSI-0 ON STATUS IS UP0-TRACE-ON.
008200
008300 INPUT-OUTPUT SECTION.
008400*    ONE SECTION, FOUR SELECTS - NO I-O-CONTROL NEEDED FOR         *
008500*    SEQUENTIAL FILES THIS SMALL.                                 *
008600 FILE-CONTROL.
008700*    ALL FOUR FILES ARE LINE SEQUENTIAL - NO INDEXED OR VSAM      *
008800*    ACCESS ANYWHERE IN THIS PROGRAM.                             *
008900
009000*    RAW CANDIDATE EXPENSE RECORDS - NOT YET VALIDATED, NOT YET    *
009100*    DEFAULTED.  THIS IS THE ONLY PROGRAM THAT READS THIS FILE.    *
009200     SELECT ENT-EXPENSES
009300*    INPUT #1 - RAW CANDIDATE RECORDS.                            *
009400         ASSIGN TO "EXPENSE-IN-FILE"
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS FS-EXPENSES.
009700
009800*    OWNING USER AND DEFAULT CURRENCY FOR THIS RUN - READ ONCE.    *
009900     SELECT ENT-CTLCARD
010000*    INPUT #2 - THE ONE-RECORD RUN PARAMETER CARD.                *
010100         ASSIGN TO "CTLCARD"
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-CTLCARD.
010400
010500*    GOOD OUTPUT - EVERY OTHER DRIVER IN THE SUITE READS THIS,     *
010600*    NOT ENT-EXPENSES.                                             *
010700     SELECT SAL-EXPENSES
010800*    OUTPUT #1 - EDITED, DEFAULTED GOOD RECORDS.                  *
010900         ASSIGN TO "EXPENSE-FILE"
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS FS-SAL-EXP.
011200
011300*    REJECTS - FULL RECORD IMAGE PLUS THE ERROR CODE/REASON FROM   *
011400*    EXPVALID (SEE THE 960214 CHANGE LOG ENTRY ABOVE).            *
011500     SELECT SAL-ERRORES
011600*    OUTPUT #2 - REJECTS WITH ERROR CODE/REASON ATTACHED.         *
011700         ASSIGN TO "EXPENSE-ERROR-FILE"
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS FS-ERRORES.
012000
012100*----------------------------------------------------------------*
012200 DATA DIVISION.
012300*    FILE SECTION HOLDS THE FOUR FILE LAYOUTS; WORKING-STORAGE   *
012400*    HOLDS FILE STATUS CODES AND THE THREE RUN COUNTERS.          *
012500 FILE SECTION.
012600*    FOUR FILES: TWO INPUT (RAW EXPENSES, CONTROL CARD), TWO      *
012700*    OUTPUT (EDITED GOOD RECORDS, REJECTS).                       *
012800
012900*    RAW EXPENSE LAYOUT - SAME COPYBOOK AS EVERY OTHER DRIVER.     *
013000 FD  ENT-EXPENSES.
013100*    SEE EXPREC.CPY FOR THE FULL FIELD-BY-FIELD LAYOUT.           *
013200     COPY EXPREC.
013300
013400*    CONTROL CARD LAYOUT - SEE CTLCARD.CPY FOR FIELD COMMENTARY.   *
013500 FD  ENT-CTLCARD.
013600*    SEE CTLCARD.CPY FOR THE FULL FIELD-BY-FIELD LAYOUT.          *
013700     COPY CTLCARD.
013800
013900*    EDITED/DEFAULTED OUTPUT LAYOUT - RELABELED EXO- SO MOVE       *
014000*    STATEMENTS BELOW CANNOT ACCIDENTALLY MOVE A FIELD ONTO        *
014100*    ITSELF.                                                      *
014200 FD  SAL-EXPENSES.
014300*    SAME PHYSICAL LAYOUT AS ENT-EXPENSES, DIFFERENT FIELD        *
014400*    PREFIX ON THE WAY OUT.                                       *
014500     COPY EXPREC REPLACING LEADING ==EXP-== BY ==EXO-==.
014600
014700*    REJECT RECORD - THE FULL ORIGINAL RECORD IMAGE (AS TEXT,      *
014800*    NOT RE-PARSED) FOLLOWED BY EXPVALID'S ERROR CODE/REASON.      *
014900 FD  SAL-ERRORES.
015000*    LAYOUT IS LOCAL TO THIS PROGRAM - NOT A SHARED COPYBOOK,     *
015100*    SINCE NO OTHER PROGRAM IN THE SUITE READS THE ERROR FILE.    *
015200 01  WS-SAL-ERRORES.
015300     05  WS-SAL-ERRORES-REG          PIC X(1667).
015400*        FULL ORIGINAL RECORD IMAGE, UNPARSED - WIDE ENOUGH FOR    *
015500*        THE ENTIRE EXP-RECORD LAYOUT PLUS GROWING ROOM.          *
015600     05  WS-SAL-ERRORES-COD-ERR      PIC X(20).
015700*        SHORT ERROR CODE FROM EXPVALID - LK-COD-ERROR-O.          *
015800     05  WS-SAL-ERRORES-DES-ERR      PIC X(100).
015900*        HUMAN-READABLE REASON FROM EXPVALID - LK-DES-ERROR-O.     *
016000     05  FILLER                      PIC X(13).
016100*        PAD TO A ROUND 1800-BYTE REJECT RECORD.                  *
016200*----------------------------------------------------------------*
016300 WORKING-STORAGE SECTION.
016400*    NOTHING HERE SURVIVES BETWEEN RUNS - EVERY ITEM STARTS       *
016500*    FROM ITS VALUE CLAUSE EACH TIME THE PROGRAM IS INVOKED.      *
016600*    ONE FILE STATUS CODE PER FILE THIS PROGRAM OPENS.             *
016700 01  FS-STATUS.
016800*    GROUPED TOGETHER PURELY FOR READABILITY ON A DISPLAY DUMP -  *
016900*    EACH FIELD BELOW IS INDEPENDENT, NOT A REAL RECORD.           *
017000     05  FS-EXPENSES                 PIC X(02).
017100*        FILE STATUS FOR THE RAW CANDIDATE EXPENSE FILE.           *
017200         88  FS-EXPENSES-OK              VALUE '00'.
017300*        '00' IS THE ONLY STATUS THIS PROGRAM TREATS AS SUCCESS;   *
017400*        '10' IS THE ONLY ONE IT TREATS AS NORMAL END OF FILE.     *
017500         88  FS-EXPENSES-EOF             VALUE '10'.
017600     05  FS-CTLCARD                  PIC X(02).
017700*        FILE STATUS FOR THE ONE-RECORD CONTROL CARD FILE.         *
017800         88  FS-CTLCARD-OK               VALUE '00'.
017900*        FS-CTLCARD-EOF IS DECLARED BUT NEVER TESTED - THE CONTROL *
018000*        CARD FILE IS READ EXACTLY ONCE, NOT IN A LOOP.            *
018100         88  FS-CTLCARD-EOF              VALUE '10'.
018200     05  FS-SAL-EXP                  PIC X(02).
018300*        FILE STATUS FOR THE GOOD-OUTPUT EDITED FILE.              *
018400         88  FS-SAL-EXP-OK               VALUE '00'.
018500*        ONLY SUCCESS IS NAMED - A WRITE NEVER RETURNS '10'.       *
018600     05  FS-ERRORES                  PIC X(02).
018700*        FILE STATUS FOR THE REJECT FILE.                          *
018800         88  FS-ERRORES-OK               VALUE '00'.
018900*        SAME REASONING AS FS-SAL-EXP-OK ABOVE.                   *
019000     05  FILLER                      PIC X(08) VALUE SPACES.
019100*        PAD FOR FS-STATUS - NOT A REAL BUSINESS FIELD.            *
019200
019300*    WS-TOTAL-LEIDOS/EDITADOS/RECHAZADOS ARE SCRATCH RUN COUNTERS, *
019400*    NOT FIELDS OF ANY RECORD - THE SHOP'S HABIT FOR SCALARS LIKE  *
019500*    THESE IS A STANDALONE 77-LEVEL.  DISPLAYED ON THE JOB LOG AT  *
019600*    END OF RUN BY THE MAINLINE BELOW SO THE OPERATOR CAN SEE      *
019700*    HOW MANY RECORDS WERE REJECTED WITHOUT GOING TO LOOK AT THE   *
019800*    ERROR FILE.                                                   *
019900 77  WS-TOTAL-LEIDOS             PIC 9(07) COMP VALUE ZERO.
020000 77  WS-TOTAL-EDITADOS           PIC 9(07) COMP VALUE ZERO.
020100 77  WS-TOTAL-RECHAZADOS         PIC 9(07) COMP VALUE ZERO.
020200
020300*----------------------------------------------------------------*
020400 LINKAGE SECTION.
020500*    THE ONLY DATA THIS PROGRAM SHARES WITH ANOTHER PROGRAM IS    *
020600*    THE EXPVALID CALL INTERFACE BELOW.                           *
020700*    SHARED WITH THE EXPVALID EDIT SUBPROGRAM - SEE EXPVALL.CPY    *
020800*    FOR THE FIELD-LEVEL COMMENTARY ON EACH LK- FIELD.            *
020900*----------------------------------------------------------------*
021000     COPY EXPVALL.
021100*----------------------------------------------------------------*
021200 PROCEDURE DIVISION.
021300*----------------------------------------------------------------*
021400* MAINLINE: OPEN EVERYTHING AND READ THE CONTROL CARD, THEN LOOP  *
021500* ONE CANDIDATE RECORD AT A TIME UNTIL EOF, THEN CLOSE AND        *
021600* DISPLAY THE RUN COUNTS.  1000S ARE SETUP, 2000S ARE THE MAIN    *
021700* EDIT LOOP, 3000S ARE CLOSE-OUT.                                  *
021800*----------------------------------------------------------------*
021900
022000     PERFORM 1000-INICIAR-PROGRAMA
022100*    OPEN FILES, READ THE CONTROL CARD, CLEAR WORKING STORAGE.      *
022200        THRU 1000-INICIAR-PROGRAMA-FIN.
022300
022400     PERFORM 2000-PROCESAR-PROGRAMA
022500        THRU 2000-PROCESAR-PROGRAMA-FIN
022600       UNTIL FS-EXPENSES-EOF.
022700
022800     PERFORM 3000-FINALIZAR-PROGRAMA
022900*    CLOSE EVERYTHING AND CHECK EACH FILE STATUS ON THE WAY DOWN.   *
023000        THRU 3000-FINALIZAR-PROGRAMA-FIN.
023100
023200*    OPERATOR-VISIBLE RUN COUNTS ON THE JOB LOG.                   *
023300     DISPLAY '#LEIDOS:     ' WS-TOTAL-LEIDOS.
023400*    TOTAL CANDIDATE RECORDS SEEN, GOOD AND BAD COMBINED.         *
023500     DISPLAY '#EDITADOS:   ' WS-TOTAL-EDITADOS.
023600*    SUBSET OF #LEIDOS THAT PASSED VALIDATION.                    *
023700     DISPLAY '#RECHAZADOS: ' WS-TOTAL-RECHAZADOS.
023800*    SUBSET OF #LEIDOS THAT FAILED VALIDATION -                   *
023900*    #EDITADOS + #RECHAZADOS SHOULD ALWAYS EQUAL #LEIDOS.          *
024000
024100     STOP RUN.
024200*    NORMAL END OF RUN - NO RETURN CODE IS SET BEYOND WHATEVER     *
024300*    THE RUNTIME DEFAULTS TO ON A CLEAN STOP RUN.                   *
024400*----------------------------------------------------------------*
024500* 1000-INICIAR-PROGRAMA OPENS EVERY FILE AND READS THE CONTROL     *
024600* CARD BEFORE THE MAIN LOOP STARTS.                                *
024700*----------------------------------------------------------------*
024800 1000-INICIAR-PROGRAMA.
024900*    FIRST PARAGRAPH EXECUTED - EVERYTHING ELSE DEPENDS ON THE    *
025000*    FILES BEING OPEN AND THE CONTROL CARD BEING LOADED.          *
025100
025200     PERFORM 1100-ABRIR-ARCHIVOS
025300        THRU 1100-ABRIR-ARCHIVOS-FIN.
025400
025500     PERFORM 1200-LEER-CTLCARD
025600*    MUST RUN AFTER 1100-ABRIR-ARCHIVOS SO ANY OPEN FAILURE IS     *
025700*    CAUGHT BEFORE THE CONTROL CARD IS EVEN ATTEMPTED.             *
025800        THRU 1200-LEER-CTLCARD-FIN.
025900
026000*    WS-VARIABLES NO LONGER HOLDS THE RUN COUNTERS (THEY ARE      *
026100*    STANDALONE 77S NOW AND ALREADY START AT ZERO BY VALUE         *
026200*    CLAUSE) - THIS INITIALIZE IS KEPT FOR WHATEVER FUTURE GROUP-  *
026300*    LEVEL SCRATCH FIELD LANDS HERE NEXT.                          *
026400     INITIALIZE WS-VARIABLES.
026500*    RESETS ANY GROUP-LEVEL SCRATCH FIELD ADDED TO WS-VARIABLES   *
026600*    IN THE FUTURE BACK TO ITS DEFAULT BEFORE THE MAIN LOOP RUNS.  *
026700
026800 1000-INICIAR-PROGRAMA-FIN.
026900     EXIT.
027000*----------------------------------------------------------------*
027100* 1100-ABRIR-ARCHIVOS OPENS ALL FOUR FILES EXCEPT THE CONTROL      *
027200* CARD, WHICH 1200 OPENS, READS, AND CLOSES ON ITS OWN.            *
027300*----------------------------------------------------------------*
027400 1100-ABRIR-ARCHIVOS.
027500*    OPENS ARE DONE ONE FILE AT A TIME SO THE DISPLAY MESSAGE     *
027600*    ON FAILURE NAMES THE EXACT FILE THAT COULD NOT BE OPENED.    *
027700
027800     OPEN INPUT  ENT-EXPENSES.
027900*    OPEN THE RAW CANDIDATE FILE FIRST - IF IT IS NOT THERE,       *
028000*    NOTHING DOWNSTREAM MATTERS.                                    *
028100
028200     EVALUATE TRUE
028300         WHEN FS-EXPENSES-OK
028400*             NORMAL CASE.                                        *
028500              CONTINUE
028600         WHEN OTHER
028700*             NO INPUT FILE MEANS NOTHING TO EDIT - THE RUN        *
028800*             CANNOT PROCEED.                                     *
028900              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE EXPENSES'
029000              DISPLAY 'FILE STATUS: ' FS-EXPENSES
029100              STOP RUN
029200     END-EVALUATE.
029300
029400     OPEN OUTPUT SAL-EXPENSES.
029500*    OPEN THE GOOD-OUTPUT FILE - OVERWRITES ANY PRIOR RUN'S FILE.  *
029600
029700     EVALUATE TRUE
029800*             NORMAL CASE - FALL THROUGH TO THE NEXT OPEN.         *
029900         WHEN FS-SAL-EXP-OK
030000              CONTINUE
030100         WHEN OTHER
030200*             CANNOT OPEN THE GOOD-OUTPUT FILE - NOTHING         *
030300*             DOWNSTREAM WOULD HAVE ANYTHING TO READ ANYWAY.       *
030400              DISPLAY 'ERROR AL ABRIR EL ARCHIVO EDITADO'
030500              DISPLAY 'FILE STATUS: ' FS-SAL-EXP
030600              STOP RUN
030700     END-EVALUATE.
030800
030900     OPEN OUTPUT SAL-ERRORES.
031000*    OPEN THE REJECT FILE - OVERWRITES ANY PRIOR RUN'S FILE.       *
031100
031200     EVALUATE TRUE
031300*             NORMAL CASE - FALL THROUGH TO THE NEXT STEP.         *
031400         WHEN FS-ERRORES-OK
031500              CONTINUE
031600         WHEN OTHER
031700*             CANNOT OPEN THE REJECT FILE - SAME REASONING AS      *
031800*             ABOVE, STOP RATHER THAN SILENTLY DROP REJECTS.       *
031900              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'
032000              DISPLAY 'FILE STATUS: ' FS-ERRORES
032100              STOP RUN
032200     END-EVALUATE.
032300
032400 1100-ABRIR-ARCHIVOS-FIN.
032500     EXIT.
032600*----------------------------------------------------------------*
032700* 1200-LEER-CTLCARD OPENS, READS, AND CLOSES THE ONE-RECORD        *
032800* CONTROL CARD FILE - ITS VALUES STAY IN WORKING-STORAGE FOR THE   *
032900* REST OF THE RUN (CTL-DEFAULT-CURRENCY IS USED IN 2300 BELOW).    *
033000*----------------------------------------------------------------*
033100 1200-LEER-CTLCARD.
033200*    SELF-CONTAINED: OPENS, READS, AND CLOSES THE CONTROL CARD    *
033300*    FILE WITHOUT LEAVING ANYTHING OPEN FOR THE CALLER TO CLOSE.  *
033400
033500     OPEN INPUT ENT-CTLCARD.
033600*    THE CONTROL CARD IS OPENED, READ ONCE, AND IMMEDIATELY        *
033700*    CLOSED - IT IS NOT KEPT OPEN FOR THE REST OF THE RUN.          *
033800
033900     EVALUATE TRUE
034000         WHEN FS-CTLCARD-OK
034100              CONTINUE
034200         WHEN OTHER
034300*             CANNOT OPEN THE CONTROL CARD - NO DEFAULT CURRENCY   *
034400*             TO FALL BACK ON, RUN CANNOT PROCEED.                 *
034500              DISPLAY 'ERROR AL ABRIR LA TARJETA DE CONTROL'
034600              DISPLAY 'FILE STATUS: ' FS-CTLCARD
034700              STOP RUN
034800     END-EVALUATE.
034900
035000     READ ENT-CTLCARD.
035100*    ONE AND ONLY ONE RECORD IS EXPECTED ON THIS FILE.              *
035200
035300     EVALUATE TRUE
035400         WHEN FS-CTLCARD-OK
035500              CONTINUE
035600         WHEN OTHER
035700*             FILE OPENED BUT HAS NO RECORD IN IT - SAME EFFECT    *
035800*             AS NOT BEING ABLE TO OPEN IT AT ALL.                 *
035900              DISPLAY 'NO SE ENCUENTRA LA TARJETA DE CONTROL'
036000              DISPLAY 'FILE STATUS: ' FS-CTLCARD
036100              STOP RUN
036200     END-EVALUATE.
036300
036400     CLOSE ENT-CTLCARD.
036500*    DONE WITH THE CONTROL CARD FOR THE REST OF THE RUN - ITS      *
036600*    VALUES ARE ALREADY COPIED INTO WORKING-STORAGE.                *
036700
036800 1200-LEER-CTLCARD-FIN.
036900     EXIT.
037000*----------------------------------------------------------------*
037100* 2000-PROCESAR-PROGRAMA IS THE MAIN LOOP - ONE RAW CANDIDATE      *
037200* RECORD PER ITERATION: DEFAULT THE CURRENCY, VALIDATE, THEN      *
037300* EITHER DEFAULT-THE-REST-AND-WRITE-GOOD OR WRITE-REJECT.  THE     *
037400* CURRENCY DEFAULT HAS TO RUN BEFORE VALIDATION, NOT AFTER - SEE   *
037500* 2150 BELOW (HLP-06305).                                          *
037600 2000-PROCESAR-PROGRAMA.
037700*    CALLED ONCE PER CANDIDATE RECORD BY THE MAINLINE'S PERFORM   *
037800*    ... UNTIL FS-EXPENSES-EOF ABOVE.                             *
037900
038000     PERFORM 2100-LEER-EXPENSES
038100*    READ THE NEXT RAW CANDIDATE RECORD, IF ANY REMAIN.            *
038200        THRU 2100-LEER-EXPENSES-FIN.
038300
038400     IF NOT FS-EXPENSES-EOF
038500*       SKIPS THE ENTIRE BODY ON THE FINAL (EOF) ITERATION OF     *
038600*       THE MAIN LOOP.                                            *
038700
038800*       A RECORD WAS READ - COUNT IT AS SEEN REGARDLESS OF         *
038900*       WHETHER IT PASSES VALIDATION.                              *
039000        ADD 1 TO WS-TOTAL-LEIDOS
039100
039200*       SR-04112 DEFAULT-CURRENCY RULE HAS TO RUN BEFORE          *
039300*       EXPVALID SEES THE RECORD - OTHERWISE EXPVALID REJECTS     *
039400*       EVERY BLANK-CURRENCY RECORD BEFORE THE DEFAULT CAN APPLY  *
039500*       (HLP-06305).                                              *
039600        PERFORM 2150-APLICAR-DEFECTO-MONEDA
039700           THRU 2150-APLICAR-DEFECTO-MONEDA-FIN
039800
039900        PERFORM 2200-VALIDAR-EXPENSE
040000           THRU 2200-VALIDAR-EXPENSE-FIN
040100
040200        IF LK-VALIDACION-OK
040300*          PASSED EDIT - APPLY THE DEFAULTING RULES AND WRITE IT   *
040400*          TO THE GOOD-OUTPUT FILE.                                *
040500           PERFORM 2300-APLICAR-VALORES-DEFECTO
040600              THRU 2300-APLICAR-VALORES-DEFECTO-FIN
040700           PERFORM 2400-GRABAR-EXPENSE
040800              THRU 2400-GRABAR-EXPENSE-FIN
040900        ELSE
041000*          FAILED EDIT - WRITE IT TO THE REJECT FILE WITH          *
041100*          EXPVALID'S ERROR CODE AND REASON, NO DEFAULTING.        *
041200           PERFORM 2500-GRABAR-ERROR
041300              THRU 2500-GRABAR-ERROR-FIN
041400        END-IF
041500
041600     END-IF.
041700
041800 2000-PROCESAR-PROGRAMA-FIN.
041900     EXIT.
042000*----------------------------------------------------------------*
042100* 2100-LEER-EXPENSES READS ONE RAW CANDIDATE RECORD.               *
042200*----------------------------------------------------------------*
042300 2100-LEER-EXPENSES.
042400*    ISOLATES THE READ AND ITS FILE-STATUS CHECK IN ITS OWN       *
042500*    PARAGRAPH SO 2000 READS AS A CLEAN READ-THEN-DECIDE FLOW.    *
042600
042700     READ ENT-EXPENSES.
042800*    SEQUENTIAL READ - NO KEY, NO RANDOM ACCESS ANYWHERE IN THIS   *
042900*    PROGRAM.                                                       *
043000
043100     EVALUATE TRUE
043200         WHEN FS-EXPENSES-OK
043300*             NORMAL READ.                                        *
043400              CONTINUE
043500         WHEN FS-EXPENSES-EOF
043600*             NORMAL END OF FILE - THE MAIN LOOP'S UNTIL WILL       *
043700*             STOP ITERATING.                                      *
043800              CONTINUE
043900         WHEN OTHER
044000*             UNEXPECTED FILE STATUS - TREAT AS END OF FILE SO     *
044100*             THE RUN STILL FINISHES AND REPORTS WHAT IT HAS.      *
044200              DISPLAY 'ERROR AL LEER EL ARCHIVO DE EXPENSES'
044300              DISPLAY 'FILE STATUS: ' FS-EXPENSES
044400              SET FS-EXPENSES-EOF TO TRUE
044500     END-EVALUATE.
044600
044700 2100-LEER-EXPENSES-FIN.
044800     EXIT.
044900*----------------------------------------------------------------*
045000* 2150-APLICAR-DEFECTO-MONEDA SUBSTITUTES CTL-DEFAULT-CURRENCY     *
045100* FOR A BLANK EXP-CURRENCY BEFORE EXPVALID RUNS - THE SOURCE        *
045200* SERVICE DEFAULTS THE CURRENCY AS PART OF CREATING THE RECORD,    *
045300* THEN VALIDATES; PUTTING THE CALL TO EXPVALID FIRST WOULD REJECT  *
045400* EVERY BLANK-CURRENCY RECORD BEFORE THIS RULE COULD EVER FIRE     *
045500* (HLP-06305).  THE TWO REMAINING DEFAULTS - REIMBURSABLE AND      *
045600* STATUS - STILL RUN LATER IN 2300, AFTER VALIDATION, SINCE        *
045700* NEITHER ONE AFFECTS WHETHER EXPVALID ACCEPTS THE RECORD.         *
045800*----------------------------------------------------------------*
045900 2150-APLICAR-DEFECTO-MONEDA.
046000*    RUNS ON EVERY CANDIDATE RECORD, PASS OR FAIL - THE DEFAULT    *
046100*    IS PART OF WHAT THE RECORD 'IS', NOT A REWARD FOR PASSING.   *
046200
046300     IF EXP-CURRENCY = SPACES
046400        MOVE CTL-DEFAULT-CURRENCY   TO EXP-CURRENCY
046500     END-IF.
046600
046700 2150-APLICAR-DEFECTO-MONEDA-FIN.
046800*    RETURNS TO 2000, WHICH NEXT CALLS 2200 TO VALIDATE THE NOW-    *
046900*    DEFAULTED RECORD.                                             *
047000     EXIT.
047100*----------------------------------------------------------------*
047200* 2200-VALIDAR-EXPENSE COPIES ONLY THE FIELDS EXPVALID IS ALLOWED  *
047300* TO SEE (PER EXPVALL.CPY) INTO LINKAGE AND CALLS IT.  EXPVALID    *
047400* RETURNS THROUGH THE SAME LINKAGE RECORD - LK-VALIDACION-O AND    *
047500* LK-MOTIVO-ERROR-O ARE TESTED BY THE CALLER, NOT HERE.            *
047600*----------------------------------------------------------------*
047700 2200-VALIDAR-EXPENSE.
047800*    A ONE-FOR-ONE TRANSLATION FROM EXP- FIELD NAMES TO LK-       *
047900*    FIELD NAMES, THEN A SINGLE CALL.                             *
048000
048100     MOVE EXP-TITLE                 TO LK-TITLE-I.
048200*    ONLY THESE SIX FIELDS ARE HANDED TO EXPVALID - NOT EXP-ID,      *
048300*    EXP-USER-ID, OR EXP-CATEGORY-ID, WHICH ARE NOT EDITED HERE.    *
048400     MOVE EXP-AMOUNT                TO LK-AMOUNT-I.
048500     MOVE EXP-CURRENCY              TO LK-CURRENCY-I.
048600     MOVE EXP-DATE                  TO LK-DATE-I.
048700     MOVE EXP-LOCATION              TO LK-LOCATION-I.
048800     MOVE EXP-TAGS                  TO LK-TAGS-I.
048900
049000     CALL 'EXPVALID' USING LK-VAL-EXPENSE.
049100*    A SINGLE LINKAGE RECORD CARRIES BOTH THE INPUT FIELDS AND     *
049200*    THE RETURNED VALIDATION VERDICT - SEE EXPVALL.CPY.            *
049300
049400 2200-VALIDAR-EXPENSE-FIN.
049500     EXIT.
049600*----------------------------------------------------------------*
049700* 2300-APLICAR-VALORES-DEFECTO COPIES THE VALIDATED RECORD INTO    *
049800* THE OUTPUT LAYOUT FIELD BY FIELD, THEN APPLIES THE TWO          *
049900* DEFAULTING RULES THAT DO NOT AFFECT VALIDATION: BLANK            *
050000* REIMBURSABLE DEFAULTS TO 'N', AND BLANK STATUS DEFAULTS TO      *
050100* 'PENDING'.  THE CURRENCY DEFAULT ALREADY RAN IN 2150, BEFORE    *
050200* VALIDATION, SO IT IS NOT REPEATED HERE (HLP-06305).             *
050300 2300-APLICAR-VALORES-DEFECTO.
050400*    RUNS ONLY AFTER EXPVALID HAS ALREADY SAID THE RECORD IS      *
050500*    GOOD - DEFAULTING A FIELD DOES NOT MAKE A BAD RECORD GOOD.   *
050600
050700     MOVE EXP-ID                    TO EXO-ID.
050800*    STRAIGHT FIELD-FOR-FIELD COPY OF EVERYTHING THAT NEEDS NO      *
050900*    DEFAULTING - THE THREE DEFAULTED FIELDS ARE HANDLED BELOW.     *
051000     MOVE EXP-USER-ID               TO EXO-USER-ID.
051100     MOVE EXP-CATEGORY-ID           TO EXO-CATEGORY-ID.
051200     MOVE EXP-CATEGORY-NAME         TO EXO-CATEGORY-NAME.
051300     MOVE EXP-TITLE                 TO EXO-TITLE.
051400     MOVE EXP-DESCRIPTION           TO EXO-DESCRIPTION.
051500     MOVE EXP-AMOUNT                TO EXO-AMOUNT.
051600     MOVE EXP-DATE                  TO EXO-DATE.
051700     MOVE EXP-RECEIPT-URL           TO EXO-RECEIPT-URL.
051800     MOVE EXP-LOCATION              TO EXO-LOCATION.
051900     MOVE EXP-TAGS                  TO EXO-TAGS.
052000
052100*    SR-04112 CURRENCY DEFAULT ALREADY RAN IN 2150, BEFORE         *
052200*    VALIDATION - EXP-CURRENCY IS NEVER BLANK HERE, SO THIS IS     *
052300*    A STRAIGHT COPY, NOT A CONDITIONAL (HLP-06305).               *
052400     MOVE EXP-CURRENCY              TO EXO-CURRENCY.
052500
052600*    A BLANK REIMBURSABLE FLAG DEFAULTS TO NOT-REIMBURSABLE -       *
052700*    THE SAFER ASSUMPTION WHEN THE ENTRY SCREEN DID NOT ASK.        *
052800     IF EXP-REIMBURSABLE = SPACE
052900        SET EXO-NOT-REIMBURSABLE    TO TRUE
053000     ELSE
053100        MOVE EXP-REIMBURSABLE       TO EXO-REIMBURSABLE
053200     END-IF.
053300
053400*    A BLANK STATUS DEFAULTS TO PENDING - EVERY NEW EXPENSE        *
053500*    STARTS THE REIMBURSEMENT WORKFLOW UNAPPROVED.                  *
053600     IF EXP-STATUS = SPACES
053700        SET EXO-STATUS-PENDING      TO TRUE
053800     ELSE
053900        MOVE EXP-STATUS             TO EXO-STATUS
054000     END-IF.
054100
054200 2300-APLICAR-VALORES-DEFECTO-FIN.
054300     EXIT.
054400*----------------------------------------------------------------*
054500* 2400-GRABAR-EXPENSE WRITES ONE EDITED, DEFAULTED RECORD TO THE   *
054600* GOOD-OUTPUT FILE AND BUMPS THE EDITED COUNTER.                   *
054700*----------------------------------------------------------------*
054800 2400-GRABAR-EXPENSE.
054900*    THE SHORTEST PARAGRAPH IN THE PROGRAM - ONE STATEMENT TO     *
055000*    WRITE, ONE TO COUNT.                                         *
055100
055200     WRITE EXO-RECORD.
055300*    ONE WRITE, ONE COUNTER BUMP - NO OTHER BOOKKEEPING PER         *
055400*    GOOD RECORD.                                                   *
055500     ADD 1 TO WS-TOTAL-EDITADOS.
055600
055700 2400-GRABAR-EXPENSE-FIN.
055800     EXIT.
055900*----------------------------------------------------------------*
056000* 2500-GRABAR-ERROR WRITES ONE REJECT - THE FULL ORIGINAL RECORD   *
056100* IMAGE (UNEDITED, ONLY THE SR-04112 CURRENCY DEFAULT ALREADY     *
056200* APPLIED - SEE 2150) PLUS EXPVALID'S ERROR CODE AND REASON -    *
056300* AND BUMPS THE REJECT COUNTER.                                   *
056400 2500-GRABAR-ERROR.
056500*    MIRRORS 2400-GRABAR-EXPENSE BUT TARGETS THE REJECT FILE AND  *
056600*    CARRIES THE ERROR CODE/REASON ALONG WITH THE RECORD IMAGE.   *
056700
056800     MOVE EXP-RECORD                TO WS-SAL-ERRORES-REG.
056900*    THE REJECTED RECORD IS CARRIED FORWARD AS IT ARRIVED, PAST    *
057000*    2150S CURRENCY DEFAULT ONLY (EXP-RECORD, NOT EXO-RECORD) -     *
057100*    2300S REIMBURSABLE/STATUS DEFAULTS NEVER RAN ON A REJECT.      *
057200     MOVE LK-COD-ERROR-O            TO WS-SAL-ERRORES-COD-ERR.
057300     MOVE LK-DES-ERROR-O            TO WS-SAL-ERRORES-DES-ERR.
057400
057500     WRITE WS-SAL-ERRORES.
057600*    ONE WRITE, ONE COUNTER BUMP - MIRRORS 2400 ABOVE.              *
057700     ADD 1 TO WS-TOTAL-RECHAZADOS.
057800
057900 2500-GRABAR-ERROR-FIN.
058000     EXIT.
058100*----------------------------------------------------------------*
058200* 3000-FINALIZAR-PROGRAMA CLOSES ALL THREE REMAINING OPEN FILES    *
058300* AND CHECKS EACH FILE STATUS ON THE WAY DOWN - THE CONTROL CARD   *
058400* WAS ALREADY CLOSED BACK IN 1200.                                 *
058500*----------------------------------------------------------------*
058600 3000-FINALIZAR-PROGRAMA.
058700*    LAST PARAGRAPH EXECUTED BEFORE THE MAINLINE'S DISPLAY/STOP   *
058800*    RUN STATEMENTS.                                              *
058900
059000     CLOSE ENT-EXPENSES
059100*    ALL THREE REMAINING OPEN FILES ARE CLOSED TOGETHER - ORDER     *
059200*    DOES NOT MATTER SINCE NONE OF THEM IS SHARED WITH ANOTHER      *
059300*    OPEN FILE AT THIS POINT.                                       *
059400           SAL-EXPENSES
059500           SAL-ERRORES.
059600
059700     IF NOT FS-EXPENSES-OK
059800*    A BAD CLOSE STATUS IS LOGGED BUT DOES NOT STOP THE RUN -      *
059900*    THE DATA HAS ALREADY BEEN WRITTEN AT THIS POINT.              *
060000        DISPLAY 'ERROR AL CERRAR ARCHIVO EXPENSES: ' FS-EXPENSES
060100     END-IF.
060200
060300     IF NOT FS-SAL-EXP-OK
060400*    SAME REASONING AS THE EXPENSES-FILE CHECK ABOVE.              *
060500        DISPLAY 'ERROR AL CERRAR ARCHIVO EDITADO: ' FS-SAL-EXP
060600     END-IF.
060700
060800     IF NOT FS-ERRORES-OK
060900*    SAME REASONING AGAIN - LOG AND CONTINUE.                     *
061000        DISPLAY 'ERROR AL CERRAR ARCHIVO ERRORES: ' FS-ERRORES
061100     END-IF.
061200
061300 3000-FINALIZAR-PROGRAMA-FIN.
061400     EXIT.
061500*----------------------------------------------------------------*
061600 END PROGRAM EXPEDIT.
