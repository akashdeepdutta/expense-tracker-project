000100******************************************************************
000200*    CATREC.CPY                                                  *
000300*    CATEGORY RECORD LAYOUT - REFERENCE DATA, READ ENTIRELY INTO *
000400*    MEMORY BY CATLKUP AND LOOKED UP BY CAT-ID.                   *
000500*                                                                 *
000600*    HISTORY                                                     *
000700*    890224  R.HALVERSEN   ORIGINAL CUT.                          *
000800*    930712  J.OKONKWO     ADDED CAT-USER-ID (USER-OWNED          *
000900*                          CATEGORIES, CR-93-041).                *
001000*    990118  M.PATEL       Y2K REVIEW - NO DATE FIELDS, NO        *
001100*                          CHANGE REQUIRED.  Y2K-9847.            *
001200*    051130  D.SCHWARZ     ADDED CAT-ID-R REGION/SEQUENCE SPLIT   *
001300*                          TO SUPPORT THE REGIONAL OFFICE TABLE   *
001400*                          SIZE FIX IN CATLKUP (HLP-05301).       *
001500******************************************************************
001600 01  CAT-RECORD.
001700     05  CAT-ID                      PIC 9(09).
001800     05  CAT-ID-R     REDEFINES CAT-ID.                       051130
001900         10  CAT-ID-REGION           PIC 9(03).                051130
002000         10  CAT-ID-SEQ              PIC 9(06).                051130
002100     05  CAT-USER-ID                 PIC 9(09).
002200     05  CAT-NAME                    PIC X(50).
002300     05  CAT-IS-DEFAULT              PIC X(01).
002400         88  CAT-IS-DEFAULT-CATEGORY     VALUE 'Y'.
002500         88  CAT-NOT-DEFAULT-CATEGORY    VALUE 'N'.
002600     05  FILLER                      PIC X(20).
