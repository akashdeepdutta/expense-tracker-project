000100******************************************************************
000200* Authors: J.Okonkwo, M.Patel, D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Control-break report of spending by calendar date for
000600*          one user over a reporting period.  EXPENSE records
000700*          are sorted ascending by EXP-DATE, and a per-date
000800*          subtotal/count is emitted on every change of date.
000900*          Like EXPSTAT, this program sorts its own input, so it
001000*          can be slotted into the JCL stream without a separate
001100*          sort step ahead of it.
001200* Tectonics: cobc
001300******************************************************************
001400*    CHANGE LOG                                                  *
001500*    930712  J.OKONKWO     ORIGINAL CUT FOR THE EXPENSE-TRACKING  *
001600*                          REWRITE (CR-93-041).                  *
001700*    990118  M.PATEL       Y2K - TREND-DATE WIDENED TO CCYYMMDD.   *
001800*                          Y2K-9847.                               *
001900*    081125  D.SCHWARZ     ADDED A TOTAL-RECORDS-READ COUNTER AND  *
002000*                          PULLED IT AND THE PER-DATE RECORD       *
002100*                          COUNT OUT TO STANDALONE 77S - SCRATCH    *
002200*                          SCALARS, NOT RECORD FIELDS, MATCHING    *
002300*                          THE REST OF THE SUITE (HLP-06288).      *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600*    SIX PARAGRAPHS BELOW ARE SHOP BOILERPLATE - SAME ORDER AND    *
002700*    NAMES AS EVERY OTHER PROGRAM IN THE SUITE.                   *
002800*    PROGRAM-ID LINE.                                              *
002900 PROGRAM-ID.    EXPTRND.
003000*    EXP- PREFIX, TRND FOR TREND - SAME NAMING HABIT AS EVERY      *
003100*    OTHER PROGRAM IN THE SUITE.                                  *
003200 AUTHOR.        J.OKONKWO.
003300*    ORIGINAL AUTHOR - SEE THE CHANGE LOG ABOVE FOR EVERYONE WHO   *
003400*    HAS TOUCHED THIS PROGRAM SINCE.                              *
003500*    INSTALLATION LINE.                                            *
003600 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
003700*    SAME INSTALLATION AS EVERY OTHER PROGRAM IN THE SUITE.        *
003800 DATE-WRITTEN.  07/12/1993.
003900*    WRITTEN FOR THE ORIGINAL CR-93-041 EXPENSE-TRACKING REWRITE.  *
004000 DATE-COMPILED.
004100*    LEFT BLANK - STAMPED BY THE COMPILER AT BUILD TIME.           *
004200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004300*    NO EXTERNALLY-FACING CLASSIFICATION.                         *
004400*----------------------------------------------------------------*
004500* EXPTRND EMITS ONE WS-SAL-TENDENCIA RECORD PER DISTINCT CALENDAR  *
004600* DATE, NOT PER INPUT RECORD - 2200 DETECTS THE CHANGE OF DATE AND  *
004700* 2700/2710 FLUSH THE PRIOR DATE'S SUBTOTAL BEFORE STARTING THE    *
004800* NEXT ONE.  THE FINAL DATE IS FLUSHED FROM INSIDE 2100 WHEN THE   *
004900* READ HITS END OF FILE, THE SAME WAY EXPMON FLUSHES ITS FINAL     *
005000* PERIOD.                                                          *
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300*    SOURCE-COMPUTER/OBJECT-COMPUTER OMITTED, AS THIS SHOP HAS     *
005400*    ALWAYS DONE FOR ITS BATCH PROGRAMS.                          *
005500*    CONFIGURATION SECTION HEADER.                                 *
005600 CONFIGURATION SECTION.
005700*    SPECIAL-NAMES IS SHOP BOILERPLATE, CARRIED ACROSS EVERY       *
005800*    PROGRAM IN THE SUITE FOR CONSISTENCY WITH THE JCL.           *
005900 SPECIAL-NAMES.
006000*        C01 NAMES THE PRINTER TOP-OF-FORM CHANNEL.                *
006100     C01 IS TOP-OF-FORM
006200*    NEITHER C01 NOR NUMERIC-TEST NOR UPSI-0 IS EXERCISED BY THIS  *
006300*    PROGRAM'S LOGIC - CARRIED AS SHOP BOILERPLATE.                *
006400*        NUMERIC-TEST CLASS IS SHOP BOILERPLATE, UNUSED BELOW.      *
006500     CLASS NUMERIC-TEST FOR "0" THRU "9"
006600*        UP0-TRACE-ON IS THE SHOP'S STANDARD OPERATOR TRACE SWITCH. *
006700     UPSI-0 ON STATUS IS UP0-TRACE-ON.
006800
006900 INPUT-OUTPUT SECTION.
007000*    FOUR SELECT CLAUSES - TWO INPUTS, ONE SORT WORK FILE, ONE     *
007100*    OUTPUT.                                                      *
007200 FILE-CONTROL.
007300
007400*    INPUT #1 - THE EDITED EXPENSE FILE, SORTED IN PLACE BY 1000.  *
007500     SELECT ENT-EXPENSES
007600*            ASSIGN NAMES THE DD/LOGICAL FILE, NOT A PATH.         *
007700         ASSIGN TO "EXPENSE-FILE"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-EXPENSES.
008000
008100*    INPUT #2 - THE USER/DATE-RANGE PARAMETERS FOR THIS RUN.       *
008200     SELECT ENT-CTLCARD
008300*            SAME ASSIGN/ORGANIZATION/FILE STATUS PATTERN.         *
008400         ASSIGN TO "CTLCARD"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-CTLCARD.
008700
008800*    SORT WORK FILE - NO FILE STATUS, AS WITH EVERY SORT WORK FILE *
008900*    IN THE SUITE.                                                *
009000     SELECT SD-EXPENSES
009100*            THE SORT WORK FILE CARRIES NO FILE STATUS CLAUSE.     *
009200         ASSIGN TO "WORK-EXPENSES-SORTED"
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400
009500*    OUTPUT - ONE RECORD PER DISTINCT CALENDAR DATE IN THE RANGE.  *
009600     SELECT SAL-TENDENCIA
009700*            SAME PATTERN AGAIN FOR THE OUTPUT FILE.               *
009800         ASSIGN TO "DATE-TREND-FILE"
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS FS-TENDENCIA.
010100
010200*----------------------------------------------------------------*
010300 DATA DIVISION.
010400*    FILE SECTION HEADER.                                          *
010500 FILE SECTION.
010600
010700*    INPUT EXPENSE FILE - RE-OPENED AFTER THE SORT BELOW, SO BY    *
010800*    THE TIME 2000 READS IT, IT IS IN ASCENDING EXP-DATE ORDER.    *
010900 FD  ENT-EXPENSES.
011000*        COPY BRINGS IN EXP-RECORD UNCHANGED.                      *
011100     COPY EXPREC.
011200
011300*    CONTROL CARD - SEE CTLCARD.CPY FOR THE FULL FIELD LIST.       *
011400 FD  ENT-CTLCARD.
011500*        COPY BRINGS IN CTL-RECORD AND ITS 88-LEVELS UNCHANGED.    *
011600     COPY CTLCARD.
011700
011800*    SORT WORK FILE - SAME LAYOUT AS ENT-EXPENSES, ORD- PREFIX SO  *
011900*    THE SORT STATEMENT'S KEY CLAUSE HAS SOMETHING TO NAME.        *
012000 SD  SD-EXPENSES.
012100*        REPLACING SWAPS THE EXP- PREFIX FOR ORD- THROUGHOUT.      *
012200     COPY EXPREC REPLACING LEADING ==EXP-== BY ==ORD-==.
012300
012400*    OUTPUT RECORD - ONE PER DISTINCT DATE, WRITTEN BY 2710.       *
012500 FD  SAL-TENDENCIA.
012600 01  WS-SAL-TENDENCIA.
012700     05  WS-TREND-DATE               PIC 9(08).
012800*        THE CALENDAR DATE THIS SUBTOTAL COVERS.                  *
012900     05  WS-TREND-AMOUNT             PIC S9(13)V9(02).
013000*        SUM OF EXP-AMOUNT FOR THIS DATE ONLY.                    *
013100     05  WS-TREND-COUNT              PIC 9(07).
013200*        ZONED ON THE OUTPUT RECORD EVEN THOUGH THE RUNNING        *
013300*        COUNTER BELOW IS COMP.                                   *
013400     05  FILLER                      PIC X(20).
013500*----------------------------------------------------------------*
013600 WORKING-STORAGE SECTION.
013700*    ONE BYTE PER FILE, TESTED AFTER EVERY OPEN/READ/CLOSE - THE   *
013800*    SAME HABIT USED BY EVERY PROGRAM IN THIS SUITE.               *
013900 01  FS-STATUS.
014000     05  FS-EXPENSES                 PIC X(02).
014100*        '00' NORMAL READ, '10' AT END.                           *
014200*            '00' NORMAL, '10' AT END.                             *
014300*            NORMAL AND AT-END STATUS VALUES.                       *
014400         88  FS-EXPENSES-OK              VALUE '00'.
014500         88  FS-EXPENSES-EOF             VALUE '10'.
014600     05  FS-CTLCARD                  PIC X(02).
014700*            FS-CTLCARD-OK - THE ONLY VALUE TESTED.                *
014900         88  FS-CTLCARD-OK               VALUE '00'.
015000     05  FS-TENDENCIA                PIC X(02).
015100*        FS-TENDENCIA - ONE BYTE.                                  *
015200         88  FS-TENDENCIA-OK             VALUE '00'.
015300     05  FILLER                      PIC X(08) VALUE SPACES.
015400
015500*    TWO RUN COUNTERS - STANDALONE 77S (HLP-06288), NOT FIELDS OF  *
015600*    ANY RECORD LAYOUT.                                            *
015700 77  WS-TOTAL-LEIDOS             PIC 9(07) COMP VALUE ZERO.
015800*        TOTAL RECORDS READ FROM THE SORTED EXPENSE FILE.          *
015900 77  WS-DATE-COUNT               PIC 9(07) COMP VALUE ZERO.
016000*        THE DATE BEING ACCUMULATED RIGHT NOW.                     *
016100*        RECORDS ACCUMULATED FOR THE CURRENT DATE ONLY - RESET     *
016200*        TO ZERO BY 2710 AFTER EVERY DATE IS WRITTEN.              *
016300
016400*    CONTROL-BREAK FIELDS - THE CURRENT DATE AND A SWITCH FOR      *
016500*    WHETHER ANY DATE HAS BEEN SEEN YET.                          *
016600 01  WS-QUIEBRE.
016700     05  WS-FECHA-ACTUAL             PIC 9(08) VALUE ZERO.
016800*        THE DATE BEING ACCUMULATED RIGHT NOW.                    *
016900     05  WS-FECHA-ACTUAL-R REDEFINES WS-FECHA-ACTUAL.
017000*                CCYY PIECE OF WS-FECHA-ACTUAL-R.                  *
017100         10  WS-FECHA-ACTUAL-CCYY        PIC 9(04).
017200*                MM PIECE OF WS-FECHA-ACTUAL-R.                    *
017300         10  WS-FECHA-ACTUAL-MM          PIC 9(02).
017400*                DD PIECE OF WS-FECHA-ACTUAL-R.                    *
017500         10  WS-FECHA-ACTUAL-DD          PIC 9(02).
017600*        CCYY/MM/DD BREAKOUT - NOT COMPARED PIECE BY PIECE TODAY,  *
017700*        KEPT FOR ANY FUTURE REPORT THAT WANTS THE DATE IN PARTS.  *
017800     05  WS-PRIMERA-FECHA-SW         PIC X(01) VALUE 'Y'.
017900*        'Y' UNTIL THE FIRST QUALIFYING RECORD IS SEEN, THEN 'N'   *
018000*        FOR THE REST OF THE RUN.                                 *
018100*            'Y' UNTIL THE FIRST RECORD, THEN PERMANENTLY 'N'.     *
018200         88  WS-PRIMERA-FECHA            VALUE 'Y'.
018300*            PULLED OUT TO A 77 FOR CONSISTENCY (HLP-06288).       *
018400         88  WS-NO-PRIMERA-FECHA         VALUE 'N'.
018500     05  FILLER                      PIC X(08) VALUE SPACES.
018600
018700*    RUNNING DOLLAR TOTAL FOR THE CURRENT DATE - RESET BY 2710     *
018800*    ALONGSIDE WS-DATE-COUNT.                                      *
018900 01  WS-ACUMULADORES.
019000     05  WS-DATE-AMOUNT              PIC S9(13)V9(02) VALUE ZERO.
019100*        ZONED, NOT PACKED - THIS SHOP NEVER PACKS MONEY.          *
019200     05  FILLER                      PIC X(08) VALUE SPACES.
019300
019400*    ONE BYTE - 'Y' ONCE THE SORTED EXPENSE FILE HAS BEEN READ TO  *
019500*    END, TESTED BY THE UNTIL ON THE MAIN ACCUMULATION LOOP.       *
019600 01  WS-EOF-SWITCHES.
019700     05  WS-EOF-ORDENADO-SW          PIC X(01) VALUE 'N'.
019800*            ONE SWITCH, ONE 88-LEVEL, SET ONCE AT EOF.            *
019900         88  WS-EOF-ORDENADO             VALUE 'Y'.
020000     05  FILLER                      PIC X(09) VALUE SPACES.
020100*----------------------------------------------------------------*
020200 PROCEDURE DIVISION.
020300*----------------------------------------------------------------*
020400*    MAINLINE - SORT, THEN ONE PASS OVER THE SORTED EXPENSE FILE,  *
020500*    EMITTING ONE SUBTOTAL RECORD PER DISTINCT DATE.              *
020600
020700*    OPENS EVERYTHING, SORTS THE INPUT, LOADS THE CONTROL CARD.   *
020800     PERFORM 1000-INICIAR-PROGRAMA
020900        THRU 1000-INICIAR-PROGRAMA-FIN.
021000
021100     PERFORM 2000-ACUMULAR-PROGRAMA
021200*    ONE PASS OF THIS LOOP PER RECORD IN THE SORTED EXPENSE FILE.  *
021300        THRU 2000-ACUMULAR-PROGRAMA-FIN
021400       UNTIL WS-EOF-ORDENADO.
021500
021600*    FLUSHES THE LAST DATE AND CLOSES BOTH REMAINING FILES.       *
021700     PERFORM 3000-FINALIZAR-PROGRAMA
021800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
021900
022000     DISPLAY '#LEIDOS: ' WS-TOTAL-LEIDOS.
022100*    OPERATOR-FACING COUNT - NOT WRITTEN TO ANY FILE.              *
022200
022300*    END OF RUN.                                                   *
022400     STOP RUN.
022500*    END OF MAINLINE.                                             *
022600*----------------------------------------------------------------*
022700*    1000-INICIAR-PROGRAMA READS THE CONTROL CARD, SORTS THE       *
022800*    EXPENSE FILE INTO ASCENDING EXP-DATE ORDER, AND OPENS THE     *
022900*    OUTPUT FILE AND THE NOW-SORTED INPUT.                        *
023000 1000-INICIAR-PROGRAMA.
023100
023200*    THE CONTROL CARD IS READ FIRST AND CLOSED IMMEDIATELY - ITS   *
023300*    FIELDS STAY IN CTL-RECORD FOR THE LIFE OF THE RUN.            *
023400*    FIRST FILE OPENED, FIRST FILE CLOSED.                         *
023500     OPEN INPUT ENT-CTLCARD.
023600
023700     IF NOT FS-CTLCARD-OK
023800*    A MISSING OR UNREADABLE CONTROL CARD STOPS THE RUN BEFORE     *
023900*    THERE IS A USER-ID OR DATE RANGE TO ACT ON.                   *
024000        DISPLAY 'NO SE ENCUENTRA LA TARJETA DE CONTROL'
024100*        NO CONTROL CARD MEANS NO USER/DATE RANGE TO RUN AGAINST.  *
024200        STOP RUN
024300*    END-IF CLOSES THE CONTROL-CARD-MISSING CHECK.                 *
024400     END-IF.
024500
024600*    ONLY ONE RECORD IS EVER EXPECTED ON THE CONTROL CARD.         *
024700     READ ENT-CTLCARD.
024800*            KEY NAMES THE SORTED ORDER.                           *
024900     CLOSE ENT-CTLCARD.
025000
025100*    THE SORT OWNS OPENING AND CLOSING ENT-EXPENSES FOR ITS OWN    *
025200*    USING/GIVING PASS.                                            *
025300     SORT SD-EXPENSES
025400*            KEY NAMES THE SORTED ORDER.                           *
025500         ON ASCENDING KEY ORD-DATE
025600         USING ENT-EXPENSES
025700         GIVING ENT-EXPENSES.
025800
025900     OPEN OUTPUT SAL-TENDENCIA.
026000
026100     IF NOT FS-TENDENCIA-OK
026200*        ABORTS - THE OUTPUT FILE MUST BE WRITABLE.                *
026300        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TENDENCIA'
026400        STOP RUN
026500*    END-IF CLOSES THE TREND-FILE-OPEN CHECK.                      *
026600     END-IF.
026700
026800*    RE-OPENED HERE, AFTER THE SORT, FOR THE SEQUENTIAL READ THAT  *
026900*    2000 DRIVES.                                                  *
027000     OPEN INPUT ENT-EXPENSES.
027100*                 RESET TO ZERO AT PROGRAM START ONLY.             *
027200
027300     IF NOT FS-EXPENSES-OK
027400*        ABORTS - THE SORTED INPUT MUST BE READABLE.               *
027500        DISPLAY 'ERROR AL ABRIR EL ARCHIVO ORDENADO DE EXPENSES'
027600        STOP RUN
027700*    END-IF CLOSES THE SORTED-EXPENSE-FILE-OPEN CHECK.             *
027800     END-IF.
027900
028000     INITIALIZE WS-QUIEBRE
028100                WS-ACUMULADORES.
028200*    THE TWO 77-LEVEL COUNTERS ARE ALREADY ZERO FROM THEIR VALUE   *
028300*    CLAUSE - WS-TOTAL-LEIDOS IS NEVER RESET AGAIN, WS-DATE-COUNT  *
028400*    IS RESET EVERY TIME 2710 FLUSHES A DATE.                     *
028500
028600 1000-INICIAR-PROGRAMA-FIN.
028700*    RETURNS TO THE MAINLINE, WHICH NEXT ENTERS THE MAIN LOOP.     *
028800     EXIT.
028900*----------------------------------------------------------------*
029000*    2000-ACUMULAR-PROGRAMA READS ONE SORTED RECORD AND, IF IT     *
029100*    BELONGS TO THE NAMED USER AND FALLS INSIDE THE REQUESTED      *
029200*    DATE RANGE, FOLDS IT INTO THE CURRENT DATE'S SUBTOTAL.        *
029300 2000-ACUMULAR-PROGRAMA.
029400
029500     PERFORM 2100-LEER-ORDENADO
029600*    DELEGATES THE ACTUAL READ TO 2100.                            *
029700        THRU 2100-LEER-ORDENADO-FIN.
029800
029900     IF NOT WS-EOF-ORDENADO
030000*    GUARD AGAINST A SPURIOUS FINAL ITERATION AFTER THE READ HIT   *
030100*    END OF FILE.                                                 *
030200        ADD 1 TO WS-TOTAL-LEIDOS
030300        IF EXP-USER-ID = CTL-USER-ID
030400*               BOTH ENDPOINTS ARE INCLUSIVE.                      *
030500           AND EXP-DATE NOT < CTL-START-DATE
030600           AND EXP-DATE NOT > CTL-END-DATE
030700*    BOTH ENDPOINTS ARE INCLUSIVE.                                 *
030800           PERFORM 2200-PROCESAR-EXPENSE
030900              THRU 2200-PROCESAR-EXPENSE-FIN
031000        END-IF
031100*    END-IF CLOSES THE USER/DATE-RANGE QUALIFICATION CHECK.        *
031200     END-IF.
031300
031400 2000-ACUMULAR-PROGRAMA-FIN.
031500*    RETURNS TO THE MAINLINE PERFORM, WHICH RE-TESTS THE UNTIL.    *
031600     EXIT.
031700*----------------------------------------------------------------*
031800*    2100-LEER-ORDENADO MIRRORS THE READ/EVALUATE PATTERN USED BY  *
031900*    EVERY OTHER PROGRAM IN THE SUITE.  AT END OF FILE, IT ALSO    *
032000*    FLUSHES WHATEVER DATE WAS STILL ACCUMULATING - THE SAME WAY   *
032100*    EXPMON FLUSHES ITS FINAL PERIOD.                             *
032200 2100-LEER-ORDENADO.
032300
032400     READ ENT-EXPENSES.
032500
032600     EVALUATE TRUE
032700         WHEN FS-EXPENSES-OK
032800*            NORMAL READ - FALLS THROUGH WITH WS-EOF-ORDENADO      *
032900*            STILL OFF.                                            *
033000*               NORMAL-READ BRANCH - NOTHING FURTHER TO DO.        *
033100*                FALLS THROUGH, NOTHING FURTHER TO DO.              *
033200              CONTINUE
033300         WHEN FS-EXPENSES-EOF
033400              SET WS-EOF-ORDENADO TO TRUE
033500              PERFORM 2710-FINALIZAR-FECHA
033600                 THRU 2710-FINALIZAR-FECHA-FIN
033700*    FLUSHES THE LAST DATE - WITHOUT THIS CALL THE FINAL DATE'S    *
033800*    SUBTOTAL WOULD NEVER REACH SAL-TENDENCIA.                    *
033900         WHEN OTHER
034000*            AN UNEXPECTED STATUS IS TREATED AS END OF FILE RATHER *
034100*            THAN ABORTING THE RUN.                                *
034200*                UNEXPECTED STATUS - TREATED AS END OF FILE.        *
034300              DISPLAY 'ERROR AL LEER EL ARCHIVO ORDENADO'
034400              DISPLAY 'FILE STATUS: ' FS-EXPENSES
034500              SET WS-EOF-ORDENADO TO TRUE
034600*    END-EVALUATE CLOSES THE FILE-STATUS EVALUATE.                 *
034700     END-EVALUATE.
034800
034900 2100-LEER-ORDENADO-FIN.
035000*    RETURNS TO 2000.                                              *
035100     EXIT.
035200*----------------------------------------------------------------*
035300*    2200-PROCESAR-EXPENSE DETECTS A CHANGE OF CALENDAR DATE AND,  *
035400*    IF ONE HAS OCCURRED, FLUSHES THE PRIOR DATE BEFORE STARTING   *
035500*    THE NEW ONE.  EVERY QUALIFYING RECORD IS THEN FOLDED INTO     *
035600*    THE CURRENT DATE'S RUNNING TOTALS.                           *
035700 2200-PROCESAR-EXPENSE.
035800
035900     EVALUATE TRUE
036000         WHEN WS-PRIMERA-FECHA
036100*            FIRST QUALIFYING RECORD OF THE RUN - NOTHING TO       *
036200*            FLUSH YET, JUST ESTABLISH THE CURRENT DATE.           *
036300*               ESTABLISHES THE FIRST DATE, NOTHING TO FLUSH YET.  *
036400              SET WS-NO-PRIMERA-FECHA TO TRUE
036500              MOVE EXP-DATE TO WS-FECHA-ACTUAL
036600         WHEN EXP-DATE NOT = WS-FECHA-ACTUAL
036700*            THE SORT GUARANTEES EXP-DATE NEVER GOES BACKWARDS, SO *
036800*            ANY DIFFERENCE MEANS A NEW, LATER DATE HAS STARTED.   *
036900              PERFORM 2700-QUIEBRE-FECHA
037000                 THRU 2700-QUIEBRE-FECHA-FIN
037100              MOVE EXP-DATE TO WS-FECHA-ACTUAL
037200*    END-EVALUATE CLOSES THE DATE-CHANGE-DETECTION EVALUATE.       *
037300     END-EVALUATE.
037400
037500*        DOLLAR ACCUMULATOR FOR THE CURRENT DATE.                  *
037600     ADD EXP-AMOUNT TO WS-DATE-AMOUNT.
037700*        PER-DATE RECORD COUNT - RESET BY 2710 AFTER EVERY DATE.   *
037800     ADD 1          TO WS-DATE-COUNT.
037900*    BOTH ACCUMULATE FOR THE DATE NOW CURRENT IN WS-FECHA-ACTUAL.  *
038000
038100 2200-PROCESAR-EXPENSE-FIN.
038200*    RETURNS TO 2000.                                              *
038300     EXIT.
038400*----------------------------------------------------------------*
038500*    2700-QUIEBRE-FECHA IS THE CONTROL-BREAK WRAPPER - IT EXISTS   *
038600*    SO 2200 AND 2100 BOTH HAVE THE SAME ENTRY POINT FOR FLUSHING  *
038700*    A DATE, WHETHER THE BREAK IS A DATE CHANGE OR END OF FILE.    *
038800 2700-QUIEBRE-FECHA.
038900
039000     PERFORM 2710-FINALIZAR-FECHA
039100        THRU 2710-FINALIZAR-FECHA-FIN.
039200
039300 2700-QUIEBRE-FECHA-FIN.
039400*    RETURNS TO 2200.                                              *
039500*    RETURNS TO 2100 OR 2700, WHICHEVER CALLED IT.                 *
039600     EXIT.
039700*----------------------------------------------------------------*
039800*    2710-FINALIZAR-FECHA WRITES THE SUBTOTAL RECORD FOR WHICHEVER *
039900*    DATE IS CURRENT AND RESETS THE PER-DATE ACCUMULATORS TO ZERO. *
040000*    GUARDED BY WS-DATE-COUNT SO AN EMPTY RUN NEVER WRITES A       *
040100*    SPURIOUS ALL-ZERO RECORD.                                    *
040200 2710-FINALIZAR-FECHA.
040300
040400     IF WS-DATE-COUNT > ZERO
040500        MOVE WS-FECHA-ACTUAL TO WS-TREND-DATE
040600        MOVE WS-DATE-AMOUNT  TO WS-TREND-AMOUNT
040700        MOVE WS-DATE-COUNT   TO WS-TREND-COUNT
040800
040900*    ONE RECORD PER DISTINCT DATE.                                 *
041000        WRITE WS-SAL-TENDENCIA
041100*    ONE RECORD PER DISTINCT DATE.                                *
041200
041300        MOVE ZERO TO WS-DATE-AMOUNT
041400        MOVE ZERO TO WS-DATE-COUNT
041500*    RESET FOR THE NEXT DATE, OR FOR A FLUSH THAT NEVER RUNS AGAIN *
041600*    BOTH REMAINING OPEN FILES CLOSED IN ONE STATEMENT.            *
041700*    IF THIS WAS THE LAST ONE.                                    *
041800*    END-IF CLOSES THE ZERO-COUNT GUARD.                           *
041900     END-IF.
042000
042100 2710-FINALIZAR-FECHA-FIN.
042200*    RETURNS TO WHICHEVER PARAGRAPH CALLED IT - 2100 OR 2700.      *
042300     EXIT.
042400*----------------------------------------------------------------*
042500*    3000-FINALIZAR-PROGRAMA CLOSES BOTH REMAINING OPEN FILES.     *
042600*    ENT-CTLCARD WAS ALREADY CLOSED BACK IN 1000.                  *
042700 3000-FINALIZAR-PROGRAMA.
042800
042900     CLOSE ENT-EXPENSES
043000           SAL-TENDENCIA.
043100
043200     IF NOT FS-EXPENSES-OK
043300*    CLOSE ERRORS ARE DISPLAYED BUT DO NOT ABORT - EVERY OUTPUT     *
043400*    RECORD HAS ALREADY BEEN WRITTEN BY THIS POINT.                *
043500*        DISPLAY-ONLY - THE OUTPUT RECORD IS ALREADY WRITTEN.      *
043600        DISPLAY 'ERROR AL CERRAR ARCHIVO EXPENSES: ' FS-EXPENSES
043700*    END-IF CLOSES THE EXPENSES-CLOSE-ERROR CHECK.                 *
043800     END-IF.
043900
044000     IF NOT FS-TENDENCIA-OK
044100        DISPLAY 'ERROR AL CERRAR ARCHIVO TENDENCIA: ' FS-TENDENCIA
044200*    END-IF CLOSES THE TENDENCIA-CLOSE-ERROR CHECK.                *
044300     END-IF.
044400
044500 3000-FINALIZAR-PROGRAMA-FIN.
044600*    LAST PARAGRAPH - CONTROL RETURNS TO THE MAINLINE'S DISPLAY    *
044700*    AND STOP RUN.                                                 *
044800     EXIT.
044900*----------------------------------------------------------------*
045000 END PROGRAM EXPTRND.
