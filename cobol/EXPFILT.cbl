000100******************************************************************
000200* Authors: J.Okonkwo, T.Briscoe, M.Patel, D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Filters one user's edited EXPENSE records by category,
000600*          date range, currency, amount range and a tag substring.
000700*          Every filter on the control card is optional and the
000800*          filters are AND-combined - an omitted filter places no
000900*          restriction on that field.
001000* Tectonics: cobc
001100******************************************************************
001200*    CHANGE LOG                                                  *
001300*    930712  J.OKONKWO     ORIGINAL CUT FOR THE EXPENSE-TRACKING  *
001400*                          REWRITE (CR-93-041).                  *
001500*    930820  J.OKONKWO     ADDED THE TAG-SUBSTRING FILTER -       *
001600*                          REQUESTED BY THE TRAVEL DESK TO FIND   *
001700*                          EXPENSES BY A PARTIAL TAG.             *
001800*    960214  T.BRISCOE     FIXED AMOUNT-RANGE FILTER - WAS USING  *
001900*                          GREATER THAN INSTEAD OF NOT LESS THAN, *
002000*                          DROPPING RECORDS EQUAL TO MIN (HLP-9622*
002100*                          ).                                    *
002200*    990118  M.PATEL       Y2K - DATE-RANGE FILTER REWORKED FOR    *
002300*                          CCYYMMDD COMPARISONS.  Y2K-9847.        *
002400*    060721  D.SCHWARZ     PULLED THE TWO RUN COUNTERS AND THE     *
002500*                          TAG-SEARCH WORK FIELDS OUT OF THEIR     *
002600*                          GROUPS INTO STANDALONE 77S - SCRATCH     *
002700*                          SCALARS, NOT RECORD FIELDS (HLP-06134). *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    EXPFILT.
003100*    SHOP NAMING CONVENTION: EXP- PREFIX, FOUR-LETTER VERB       *
003200*    SUFFIX - FILT FOR FILTER, MATCHING CAT/EDIT/SEL/MON/ETC.    *
003300 AUTHOR.        J.OKONKWO.
003400*    ORIGINAL AUTHOR - SEE THE CHANGE LOG ABOVE FOR EVERYONE     *
003500*    WHO HAS TOUCHED THIS PROGRAM SINCE.                         *
003600 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
003700*    SAME INSTALLATION AS EVERY OTHER PROGRAM IN THE SUITE.      *
003800 DATE-WRITTEN.  07/12/1993.
003900*    WRITTEN FOR THE EXPENSE-TRACKING REWRITE, CR-93-041.        *
004000 DATE-COMPILED.
004100*    LEFT BLANK ON PURPOSE.                                      *
004200*    LEFT BLANK - STAMPED BY THE COMPILER AT BUILD TIME.           *
004300 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004400*    NO EXTERNALLY-FACING CLASSIFICATION.                       *
004500*----------------------------------------------------------------*
004600* EXPFILT RUNS AFTER EXPEDIT AND BEFORE ANY OF THE REPORTING       *
004700* DRIVERS (EXPCAT, EXPMON, EXPTRND, EXPSTAT) WHEN A USER HAS ASKED *
004800* FOR A NARROWED VIEW OF THEIR EXPENSES.  IT IS THE ONLY PROGRAM   *
004900* IN THE SUITE THAT APPLIES CATEGORY/DATE/CURRENCY/AMOUNT/TAG      *
005000* FILTERS - EVERY OTHER DRIVER EITHER READS THE FULL EDITED FILE   *
005100* OR THE OUTPUT OF THIS ONE.                                       *
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*    SHOP STANDARD SPECIAL-NAMES BOILERPLATE.                     *
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800*    SHOP STANDARD - APPEARS IN EVERY PROGRAM IN THIS SUITE       *
005900*    WHETHER USED OR NOT.                                         *
006000     CLASS NUMERIC-TEST FOR "0" THRU "9"
006100     UPSI-0 ON STATUS IS UP0-TRACE-ON.
006200
006300 INPUT-OUTPUT SECTION.
006400*    THREE SELECTS - NO I-O-CONTROL NEEDED FOR FILES THIS       *
006500*    SMALL AND SEQUENTIAL.                                       *
006600 FILE-CONTROL.
006700*    ALL THREE FILES ARE LINE SEQUENTIAL.                        *
006800
006900*    INPUT #1 - THE FULL EDITED EXPENSE FILE FROM EXPEDIT.         *
007000     SELECT ENT-EXPENSES
007100         ASSIGN TO "EXPENSE-FILE"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-EXPENSES.
007400
007500*    INPUT #2 - THE OWNING USER AND THIS RUN'S FILTER VALUES.      *
007600     SELECT ENT-CTLCARD
007700         ASSIGN TO "CTLCARD"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-CTLCARD.
008000
008100*    OUTPUT - ONLY THE RECORDS THAT PASSED EVERY ACTIVE FILTER.    *
008200     SELECT SAL-FILTRADOS
008300         ASSIGN TO "EXPENSE-FILTERED-FILE"
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-FILTRADOS.
008600
008700*----------------------------------------------------------------*
008800 DATA DIVISION.
008900*    FILE SECTION HOLDS THE THREE FILE LAYOUTS; WORKING-         *
009000*    STORAGE HOLDS FILE STATUS CODES, COUNTERS, AND SWITCHES.    *
009100 FILE SECTION.
009200*    TWO INPUT (EDITED EXPENSES, CONTROL CARD), ONE OUTPUT        *
009300*    (FILTERED RESULT).                                          *
009400
009500*    SEE EXPREC.CPY FOR THE FULL FIELD-BY-FIELD LAYOUT.            *
009600 FD  ENT-EXPENSES.
009700     COPY EXPREC.
009800
009900*    SEE CTLCARD.CPY FOR THE FULL FIELD-BY-FIELD LAYOUT.           *
010000 FD  ENT-CTLCARD.
010100     COPY CTLCARD.
010200
010300*    SAME PHYSICAL LAYOUT AS ENT-EXPENSES - RELABELED EXO- SO A    *
010400*    MOVE STATEMENT BELOW CANNOT MOVE A FIELD ONTO ITSELF.         *
010500 FD  SAL-FILTRADOS.
010600     COPY EXPREC REPLACING LEADING ==EXP-== BY ==EXO-==.
010700*----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900*    NOTHING HERE SURVIVES BETWEEN RUNS.                        *
011000*    ONE FILE STATUS CODE PER FILE THIS PROGRAM OPENS.             *
011100 01  FS-STATUS.
011200*    GROUPED FOR READABILITY ON A DISPLAY DUMP - EACH FIELD       *
011300*    BELOW IS INDEPENDENT, NOT A REAL RECORD.                     *
011400     05  FS-EXPENSES                 PIC X(02).
011500*        FILE STATUS FOR THE EDITED EXPENSE INPUT FILE.            *
011600         88  FS-EXPENSES-OK              VALUE '00'.
011700*        '00' NORMAL READ, '10' AT END - NO OTHER VALUE IS TESTED *
011800*        FOR ON THIS FILE.                                        *
011900         88  FS-EXPENSES-EOF             VALUE '10'.
012000     05  FS-CTLCARD                  PIC X(02).
012100*        FILE STATUS FOR THE ONE-RECORD CONTROL CARD.              *
012200         88  FS-CTLCARD-OK               VALUE '00'.
012300*        ONLY THE SUCCESS CASE IS NAMED - ANY OTHER STATUS FAILS  *
012400*        THE NOT FS-CTLCARD-OK TEST IN 1000.                      *
012500     05  FS-FILTRADOS                PIC X(02).
012600*        FILE STATUS FOR THE FILTERED-OUTPUT FILE.                 *
012700         88  FS-FILTRADOS-OK             VALUE '00'.
012800*        SAME PATTERN AS FS-CTLCARD-OK ABOVE.                     *
012900     05  FILLER                      PIC X(08) VALUE SPACES.
013000*        PAD FOR FS-STATUS - NOT A BUSINESS FIELD.                *
013100
013200*    WS-TOTAL-LEIDOS/FILTRADOS ARE SCRATCH RUN COUNTERS, NOT       *
013300*    FIELDS OF ANY RECORD - STANDALONE 77-LEVEL PER SHOP HABIT.    *
013400*    DISPLAYED ON THE JOB LOG AT END OF RUN.                       *
013500 77  WS-TOTAL-LEIDOS             PIC 9(07) COMP VALUE ZERO.
013600 77  WS-TOTAL-FILTRADOS          PIC 9(07) COMP VALUE ZERO.
013700
013800*    WS-PASA-FILTRO-SW/WS-TAG-MATCH-SW ARE REAL SWITCHES (EACH HAS *
013900*    A MEANINGFUL "SET ... TO TRUE" LIFE), SO THEY STAY IN A 01    *
014000*    GROUP - UNLIKE THE SCRATCH SCALARS BELOW, THIS GROUP IS THE   *
014100*    SHOP'S NORMAL HOME FOR A CLUSTER OF RELATED 88-LEVEL FLAGS.   *
014200 01  WS-FILTRO-SWITCHES.
014300*        'Y' MEANS THE CURRENT RECORD STILL PASSES EVERY FILTER    *
014400*        TESTED SO FAR THIS PASS THROUGH 2200-EVALUAR-FILTROS.     *
014500     05  WS-PASA-FILTRO-SW           PIC X(01) VALUE 'Y'.
014600         88  WS-PASA-FILTRO              VALUE 'Y'.
014700         88  WS-NO-PASA-FILTRO           VALUE 'N'.
014800*        SET BY 2400-VALIDAR-TAG WHEN THE TAG SUBSTRING IS FOUND   *
014900*        ANYWHERE IN EXP-TAGS.                                     *
015000     05  WS-TAG-MATCH-SW             PIC X(01) VALUE 'N'.
015100         88  WS-TAG-FOUND                VALUE 'Y'.
015200*        SET BY 2430-BUSCAR-TAG - DRIVES THE UNTIL TEST IN ITS     *
015300*        CALLER, 2400-VALIDAR-TAG.                                 *
015400         88  WS-TAG-NOT-FOUND            VALUE 'N'.
015500     05  FILLER                      PIC X(10) VALUE SPACES.
015600
015700*    WS-TAG-LEN/WS-SUB-POS ARE SCRATCH SCALARS USED ONLY DURING    *
015800*    THE BRUTE-FORCE SUBSTRING SEARCH IN 2420 THROUGH 2431 BELOW - *
015900*    THEY DO NOT DESCRIBE ANY RECORD, SO THEY ARE STANDALONE 77S   *
016000*    RATHER THAN MEMBERS OF A GROUP (HLP-06134).                   *
016100 77  WS-TAG-LEN                  PIC 9(03) COMP VALUE ZERO.
016200 77  WS-SUB-POS                  PIC 9(03) COMP VALUE ZERO.
016300*----------------------------------------------------------------*
016400 PROCEDURE DIVISION.
016500*----------------------------------------------------------------*
016600* MAINLINE: OPEN EVERYTHING AND READ THE CONTROL CARD, THEN LOOP   *
016700* ONE EDITED RECORD AT A TIME UNTIL EOF, THEN CLOSE AND DISPLAY    *
016800* THE RUN COUNTS.  1000S ARE SETUP, 2000S ARE THE MAIN FILTER      *
016900* LOOP, 3000S ARE CLOSE-OUT.                                       *
017000*----------------------------------------------------------------*
017100
017200     PERFORM 1000-INICIAR-PROGRAMA
017300*    OPEN FILES, READ THE CONTROL CARD, CLEAR THE RUN COUNTERS.   *
017400        THRU 1000-INICIAR-PROGRAMA-FIN.
017500
017600     PERFORM 2000-PROCESAR-PROGRAMA
017700        THRU 2000-PROCESAR-PROGRAMA-FIN
017800       UNTIL FS-EXPENSES-EOF.
017900
018000     PERFORM 3000-FINALIZAR-PROGRAMA
018100*    CLOSE EVERYTHING AND CHECK EACH FILE STATUS ON THE WAY DOWN. *
018200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
018300
018400*    OPERATOR-VISIBLE RUN COUNTS ON THE JOB LOG.                   *
018500     DISPLAY '#LEIDOS:    ' WS-TOTAL-LEIDOS.
018600*    OPERATOR-FACING COUNTS - NOT WRITTEN TO ANY FILE.            *
018700*    TOTAL EDITED RECORDS SEEN, OWNED BY THIS USER OR NOT.         *
018800     DISPLAY '#FILTRADOS: ' WS-TOTAL-FILTRADOS.
018900*    SUBSET OF #LEIDOS THAT SURVIVED EVERY ACTIVE FILTER.         *
019000
019100     STOP RUN.
019200*    NORMAL END OF RUN.                                          *
019300*----------------------------------------------------------------*
019400* 1000-INICIAR-PROGRAMA OPENS ALL THREE FILES, READS AND CLOSES    *
019500* THE CONTROL CARD, AND CLEARS THE RUN COUNTERS.                   *
019600*----------------------------------------------------------------*
019700 1000-INICIAR-PROGRAMA.
019800*    FIRST PARAGRAPH EXECUTED - EVERYTHING ELSE DEPENDS ON THE    *
019900*    FILES BEING OPEN AND THE FILTER VALUES BEING LOADED.         *
020000
020100     OPEN INPUT  ENT-EXPENSES.
020200*    ALL THREE FILES ARE OPENED BEFORE ANY STATUS IS CHECKED.      *
020300*    ALL THREE FILES ARE OPENED TOGETHER - THIS SHOP'S SIMPLER    *
020400*    PROGRAMS DO NOT ALWAYS SPLIT EACH OPEN INTO ITS OWN CHECK.    *
020500     OPEN INPUT  ENT-CTLCARD.
020600     OPEN OUTPUT SAL-FILTRADOS.
020700
020800*    ONE COMBINED CHECK FOR ALL THREE OPENS - UNLIKE EXPEDIT,      *
020900*    THIS PROGRAM DOES NOT NAME WHICH FILE FAILED BECAUSE ALL      *
021000*    THREE ARE ALWAYS PRESENT TOGETHER OR NOT AT ALL IN THIS RUN.  *
021100     IF NOT FS-EXPENSES-OK OR NOT FS-CTLCARD-OK OR NOT FS-FILTRADOS-OK
021200*    A SINGLE STOP RUN COVERS ANY OF THE THREE OPENS FAILING -    *
021300*    THE OPERATOR CHECKS THE FILE STATUS DISPLAYS FOR WHICH ONE.  *
021400        DISPLAY 'ERROR AL ABRIR ARCHIVOS DE EXPFILT'
021500        STOP RUN
021600     END-IF.
021700
021800     READ ENT-CTLCARD.
021900*    THE CONTROL CARD IS A SINGLE RECORD, READ ONCE AND HELD FOR   *
022000*    THE LIFE OF THE RUN.                                          *
022100
022200*    THE FILTER VALUES (CTL-CATEGORY-FILTER-ON, CTL-DATE-FILTER-ON,*
022300*    ETC.) LIVE ON THIS CONTROL CARD - SEE CTLCARD.CPY.            *
022400     IF NOT FS-CTLCARD-OK
022500*    NO CONTROL CARD MEANS NO FILTER VALUES AND NO OWNING USER -  *
022600*    THE RUN CANNOT PROCEED.                                      *
022700        DISPLAY 'NO SE ENCUENTRA LA TARJETA DE CONTROL'
022800        STOP RUN
022900     END-IF.
023000
023100     CLOSE ENT-CTLCARD.
023200*    CLOSED IMMEDIATELY - ITS FIELDS STAY IN CTL-RECORD UNTIL       *
023300*    THE PROGRAM ENDS, SO THE FILE ITSELF IS NOT NEEDED AGAIN.      *
023400*    DONE WITH THE CONTROL CARD FOR THE REST OF THE RUN - ITS     *
023500*    VALUES ARE ALREADY COPIED INTO WORKING-STORAGE.              *
023600
023700*    WS-VARIABLES NO LONGER EXISTS - THE TWO RUN COUNTERS ARE      *
023800*    STANDALONE 77S NOW AND START AT ZERO BY THEIR VALUE CLAUSE.   *
023900*    NOTHING LEFT TO INITIALIZE HERE, BUT THE PARAGRAPH STAYS IN   *
024000*    CASE A FUTURE GROUP-LEVEL SCRATCH FIELD LANDS IN THIS SPOT.   *
024100
024200 1000-INICIAR-PROGRAMA-FIN.
024300     EXIT.
024400*----------------------------------------------------------------*
024500* 2000-PROCESAR-PROGRAMA IS THE MAIN LOOP - ONE EDITED RECORD PER  *
024600* ITERATION.  ONLY RECORDS OWNED BY CTL-USER-ID ARE EVEN OFFERED   *
024700* TO THE FILTER EVALUATION - A RECORD BELONGING TO ANOTHER USER    *
024800* IS SKIPPED OUTRIGHT, NOT COUNTED AS FILTERED OUT.                *
024900*----------------------------------------------------------------*
025000 2000-PROCESAR-PROGRAMA.
025100*    CALLED ONCE PER EDITED RECORD BY THE MAINLINE'S PERFORM ...  *
025200*    UNTIL FS-EXPENSES-EOF ABOVE.                                 *
025300
025400     PERFORM 2100-LEER-EXPENSES
025500*    READ THE NEXT EDITED RECORD, IF ANY REMAIN.                  *
025600        THRU 2100-LEER-EXPENSES-FIN.
025700
025800     IF NOT FS-EXPENSES-EOF
025900*    GUARD AGAINST PROCESSING A SPURIOUS LAST ITERATION AFTER    *
026000*    THE READ HIT END OF FILE.                                   *
026100*       SKIPS THE ENTIRE BODY ON THE FINAL (EOF) ITERATION.       *
026200
026300*       A RECORD WAS READ - COUNTED AS SEEN REGARDLESS OF          *
026400*       OWNERSHIP OR WHETHER IT PASSES ANY FILTER.                 *
026500        ADD 1 TO WS-TOTAL-LEIDOS
026600
026700        IF EXP-USER-ID = CTL-USER-ID
026800*       OWNERSHIP CHECK - A RECORD NOT BELONGING TO CTL-USER-ID  *
026900*       IS SKIPPED WITHOUT EVER TOUCHING THE FILTER LOGIC.       *
027000*          OWNED BY THE USER THIS RUN IS FOR - RUN IT THROUGH      *
027100*          EVERY ACTIVE FILTER.                                    *
027200           PERFORM 2200-EVALUAR-FILTROS
027300              THRU 2200-EVALUAR-FILTROS-FIN
027400           IF WS-PASA-FILTRO
027500*          ONLY WRITE WHEN EVERY ACTIVE FILTER WAS SATISFIED.    *
027600*             PASSED EVERY ACTIVE FILTER - KEEP IT.                *
027700              PERFORM 2600-GRABAR-FILTRADO
027800                 THRU 2600-GRABAR-FILTRADO-FIN
027900           END-IF
028000        END-IF
028100
028200     END-IF.
028300
028400 2000-PROCESAR-PROGRAMA-FIN.
028500     EXIT.
028600*----------------------------------------------------------------*
028700* 2100-LEER-EXPENSES READS ONE EDITED RECORD.                     *
028800*----------------------------------------------------------------*
028900 2100-LEER-EXPENSES.
029000*    ISOLATES THE READ AND ITS FILE-STATUS CHECK IN ITS OWN       *
029100*    PARAGRAPH SO 2000 READS AS A CLEAN READ-THEN-DECIDE FLOW.    *
029200
029300     READ ENT-EXPENSES.
029400*    ONE RECORD PER CALL - THE MAIN LOOP DRIVES THE REPETITION.    *
029500*    SEQUENTIAL READ - NO KEY, NO RANDOM ACCESS IN THIS PROGRAM. *
029600
029700     EVALUATE TRUE
029800*    THREE-WAY EVALUATE - OK, EOF, OR AN UNEXPECTED STATUS.      *
029900         WHEN FS-EXPENSES-OK
030000*             NORMAL READ.                                        *
030100              CONTINUE
030200         WHEN FS-EXPENSES-EOF
030300*             NORMAL END OF FILE - THE MAIN LOOP'S UNTIL WILL       *
030400*             STOP ITERATING.                                      *
030500              CONTINUE
030600         WHEN OTHER
030700*             UNEXPECTED FILE STATUS - TREAT AS END OF FILE SO     *
030800*             THE RUN STILL FINISHES AND REPORTS WHAT IT HAS.      *
030900              DISPLAY 'ERROR AL LEER EL ARCHIVO DE EXPENSES'
031000              DISPLAY 'FILE STATUS: ' FS-EXPENSES
031100              SET FS-EXPENSES-EOF TO TRUE
031200     END-EVALUATE.
031300
031400 2100-LEER-EXPENSES-FIN.
031500     EXIT.
031600*----------------------------------------------------------------*
031700* 2200-EVALUAR-FILTROS TESTS EACH ACTIVE FILTER IN TURN.  ONCE     *
031800* WS-NO-PASA-FILTRO IS SET, LATER IFS STILL RUN (THIS SHOP DOES    *
031900* NOT SHORT-CIRCUIT WITH GO TO HERE) BUT EACH GUARDS ITSELF WITH   *
032000* "IF WS-PASA-FILTRO AND ..." SO A RECORD ALREADY REJECTED STAYS   *
032100* REJECTED RATHER THAN BEING ACCIDENTALLY UN-REJECTED.             *
032200*----------------------------------------------------------------*
032300 2200-EVALUAR-FILTROS.
032400
032500     SET WS-PASA-FILTRO TO TRUE.
032600*    OPTIMISTIC START - EACH FILTER BELOW CAN ONLY TURN THIS OFF,  *
032700*    NEVER BACK ON.                                                *
032800*    ASSUME THE RECORD PASSES UNTIL A FILTER BELOW SAYS IT DOES  *
032900*    NOT.                                                        *
033000
033100*    CATEGORY FILTER - EXACT MATCH ONLY, NO PARTIAL/WILDCARD.      *
033200     IF CTL-CATEGORY-FILTER-ON
033300*    NOT GUARDED BY WS-PASA-FILTRO SINCE IT IS THE FIRST FILTER   *
033400*    TESTED - THERE IS NOTHING YET TO PRESERVE.                  *
033500        AND EXP-CATEGORY-ID NOT = CTL-CATEGORY-ID
033600        SET WS-NO-PASA-FILTRO TO TRUE
033700     END-IF.
033800
033900*    DATE-RANGE FILTER - INCLUSIVE ON BOTH ENDS, CCYYMMDD          *
034000*    COMPARISON SINCE THE Y2K REWORK (990118).                    *
034100     IF WS-PASA-FILTRO AND CTL-DATE-FILTER-ON
034200*    FROM HERE ON EVERY FILTER IS GUARDED BY WS-PASA-FILTRO SO A  *
034300*    RECORD ALREADY FAILED ABOVE CANNOT BE TESTED AGAIN.          *
034400        IF EXP-DATE < CTL-START-DATE OR EXP-DATE > CTL-END-DATE
034500           SET WS-NO-PASA-FILTRO TO TRUE
034600        END-IF
034700     END-IF.
034800
034900*    CURRENCY FILTER - EXACT THREE-LETTER MATCH.                  *
035000     IF WS-PASA-FILTRO AND CTL-CURRENCY-FILTER-ON
035100*    THREE-LETTER CODE COMPARISON, CASE AS STORED - THIS PROGRAM  *
035200*    DOES NOT UPPERCASE EITHER SIDE BEFORE COMPARING.             *
035300        AND EXP-CURRENCY NOT = CTL-CURRENCY
035400        SET WS-NO-PASA-FILTRO TO TRUE
035500     END-IF.
035600
035700*    *** HLP-9622 - RANGO INCLUSIVO, NO EXCLUYENTE.  BEFORE THIS   *
035800*    FIX THE TEST USED "GREATER THAN" AGAINST CTL-MIN-AMOUNT,      *
035900*    WHICH WRONGLY DROPPED A RECORD EXACTLY EQUAL TO THE MINIMUM.  *
036000     IF WS-PASA-FILTRO AND CTL-AMOUNT-FILTER-ON
036100*    SIGNED COMPARISON - CTL-MIN-AMOUNT/CTL-MAX-AMOUNT CAN BE      *
036200*    NEGATIVE IF THE CONTROL CARD WAS BUILT THAT WAY.              *
036300        IF EXP-AMOUNT < CTL-MIN-AMOUNT OR EXP-AMOUNT > CTL-MAX-AMOUNT
036400           SET WS-NO-PASA-FILTRO TO TRUE
036500        END-IF
036600     END-IF.
036700
036800*    TAG FILTER - SUBSTRING MATCH, NOT EXACT MATCH - SEE 2400      *
036900*    BELOW FOR THE SEARCH ITSELF.                                 *
037000     IF WS-PASA-FILTRO AND CTL-TAG-FILTER-ON
037100*    LAST FILTER TESTED - THE MOST EXPENSIVE ONE, SO IT ONLY      *
037200*    RUNS WHEN THE RECORD HAS SURVIVED EVERYTHING ELSE.           *
037300        PERFORM 2400-VALIDAR-TAG
037400           THRU 2400-VALIDAR-TAG-FIN
037500     END-IF.
037600
037700 2200-EVALUAR-FILTROS-FIN.
037800     EXIT.
037900*----------------------------------------------------------------*
038000* 2400-VALIDAR-TAG FIRST TRIMS TRAILING BLANKS OFF CTL-TAG-TEXT TO *
038100* FIND THE REAL SEARCH LENGTH, THEN SLIDES THAT WINDOW ACROSS      *
038200* EXP-TAGS LOOKING FOR A MATCH.  A ZERO-LENGTH TAG (ALL BLANKS)     *
038300* NEVER MATCHES, SINCE AN EMPTY FILTER VALUE SHOULD NOT ACCIDENT-  *
038400* ALLY PASS EVERY RECORD.                                          *
038500*----------------------------------------------------------------*
038600 2400-VALIDAR-TAG.
038700
038800     PERFORM 2420-CALC-LONGITUD-TAG
038900*    LEADING STEP - FIND OUT HOW MANY BYTES OF CTL-TAG-TEXT ARE   *
039000*    ACTUALLY NON-BLANK BEFORE SEARCHING FOR THEM.                *
039100        THRU 2420-CALC-LONGITUD-TAG-FIN.
039200
039300     SET WS-TAG-NOT-FOUND TO TRUE.
039400*    ASSUME NO MATCH UNTIL 2430 PROVES OTHERWISE.                *
039500
039600     IF WS-TAG-LEN > ZERO
039700*    A ZERO-LENGTH TAG (ALL BLANKS) SKIPS THE SEARCH ENTIRELY -   *
039800*    WS-TAG-NOT-FOUND STAYS SET FROM ABOVE, SO THE FILTER FAILS.  *
039900        PERFORM 2430-BUSCAR-TAG
040000           THRU 2430-BUSCAR-TAG-FIN
040100     END-IF.
040200
040300     IF WS-TAG-NOT-FOUND
040400*       NO OCCURRENCE ANYWHERE IN EXP-TAGS - FAILS THE FILTER.     *
040500        SET WS-NO-PASA-FILTRO TO TRUE
040600     END-IF.
040700
040800 2400-VALIDAR-TAG-FIN.
040900     EXIT.
041000*----------------------------------------------------------------*
041100* 2420-CALC-LONGITUD-TAG WALKS CTL-TAG-TEXT BACKWARD FROM BYTE 500 *
041200* UNTIL IT HITS A NON-BLANK BYTE OR RUNS OFF THE FRONT - WS-TAG-   *
041300* LEN ENDS UP HOLDING THE NUMBER OF NON-BLANK BYTES.               *
041400*----------------------------------------------------------------*
041500 2420-CALC-LONGITUD-TAG.
041600
041700     MOVE 500 TO WS-TAG-LEN.
041800*    START AT THE FULL WIDTH OF CTL-TAG-TEXT AND TRIM BACKWARD.  *
041900
042000     PERFORM 2421-RECORTAR-TAG
042100*    STOPS AS SOON AS A NON-BLANK BYTE IS FOUND, OR THE WHOLE     *
042200*    FIELD IS EXHAUSTED (ALL-BLANK TAG TEXT).                     *
042300        THRU 2421-RECORTAR-TAG-FIN
042400       UNTIL WS-TAG-LEN = ZERO
042500          OR CTL-TAG-TEXT (WS-TAG-LEN:1) NOT = SPACE.
042600
042700 2420-CALC-LONGITUD-TAG-FIN.
042800     EXIT.
042900*----------------------------------------------------------------*
043000* 2421-RECORTAR-TAG IS THE SINGLE-STATEMENT BODY OF THE TRIM LOOP  *
043100* ABOVE - KEPT AS ITS OWN PARAGRAPH SO THE PERFORM ... UNTIL IN    *
043200* 2420 READS AS A CLEAN LOOP HEADER.                               *
043300*----------------------------------------------------------------*
043400 2421-RECORTAR-TAG.
043500
043600     SUBTRACT 1 FROM WS-TAG-LEN.
043700*    ONE BYTE SHORTER EACH TIME THROUGH THE TRIM LOOP.            *
043800
043900 2421-RECORTAR-TAG-FIN.
044000     EXIT.
044100*----------------------------------------------------------------*
044200* 2430-BUSCAR-TAG SLIDES A WS-TAG-LEN-BYTE WINDOW ACROSS EXP-TAGS  *
044300* ONE BYTE AT A TIME, STARTING AT POSITION 1, LOOKING FOR A WINDOW *
044400* THAT MATCHES CTL-TAG-TEXT'S FIRST WS-TAG-LEN BYTES.  STOPS AS    *
044500* SOON AS A MATCH IS FOUND OR THE WINDOW WOULD RUN PAST BYTE 500.  *
044600*----------------------------------------------------------------*
044700 2430-BUSCAR-TAG.
044800
044900     MOVE 1 TO WS-SUB-POS.
045000*    START THE SLIDING WINDOW AT THE FIRST BYTE OF EXP-TAGS.      *
045100
045200     PERFORM 2431-COMPARAR-TAG
045300*    501 - WS-TAG-LEN IS THE LAST POSITION WHERE A WS-TAG-LEN-    *
045400*    BYTE WINDOW STILL FITS INSIDE THE 500-BYTE EXP-TAGS FIELD.   *
045500        THRU 2431-COMPARAR-TAG-FIN
045600       UNTIL WS-TAG-FOUND
045700          OR WS-SUB-POS > (501 - WS-TAG-LEN).
045800
045900 2430-BUSCAR-TAG-FIN.
046000     EXIT.
046100*----------------------------------------------------------------*
046200* 2431-COMPARAR-TAG IS ONE ITERATION OF THE SLIDING-WINDOW SEARCH  *
046300* ABOVE - COMPARE THE CURRENT WINDOW, AND IF IT DOES NOT MATCH,     *
046400* SLIDE ONE BYTE TO THE RIGHT FOR THE NEXT ITERATION.              *
046500*----------------------------------------------------------------*
046600 2431-COMPARAR-TAG.
046700
046800     IF EXP-TAGS (WS-SUB-POS : WS-TAG-LEN) =
046900*    REFERENCE MODIFICATION (STARTING-POSITION : LENGTH) - NOT AN *
047000*    INTRINSIC FUNCTION, JUST SUBSTRING COMPARISON BY POSITION.    *
047100        CTL-TAG-TEXT (1 : WS-TAG-LEN)
047200        SET WS-TAG-FOUND TO TRUE
047300     ELSE
047400        ADD 1 TO WS-SUB-POS
047500     END-IF.
047600
047700 2431-COMPARAR-TAG-FIN.
047800     EXIT.
047900*----------------------------------------------------------------*
048000* 2600-GRABAR-FILTRADO WRITES ONE SURVIVING RECORD TO THE          *
048100* FILTERED-OUTPUT FILE, FIELD BY FIELD, AND BUMPS THE COUNTER.     *
048200* NO DEFAULTING HAPPENS HERE - THAT IS ALREADY DONE BY EXPEDIT.    *
048300*----------------------------------------------------------------*
048400 2600-GRABAR-FILTRADO.
048500
048600     MOVE EXP-ID                    TO EXO-ID.
048700*    EXO-ID THROUGH EXO-STATUS MIRROR EXP-ID THROUGH EXP-STATUS   *
048800*    ONE FOR ONE - SEE EXPREC.CPY FOR WHAT EACH FIELD HOLDS.      *
048900*    STRAIGHT FIELD-FOR-FIELD COPY - NO DEFAULTING, NO EDITING,   *
049000*    BOTH ALREADY DONE BY EXPEDIT BEFORE THIS RECORD ARRIVED.     *
049100     MOVE EXP-USER-ID               TO EXO-USER-ID.
049200*    REMAINING FIELDS CARRIED STRAIGHT ACROSS - THE FILTER NEVER    *
049300*    CHANGES A VALUE, IT ONLY DECIDES WHETHER TO WRITE THE RECORD.  *
049400     MOVE EXP-CATEGORY-ID           TO EXO-CATEGORY-ID.
049500     MOVE EXP-CATEGORY-NAME         TO EXO-CATEGORY-NAME.
049600     MOVE EXP-TITLE                 TO EXO-TITLE.
049700     MOVE EXP-DESCRIPTION           TO EXO-DESCRIPTION.
049800     MOVE EXP-AMOUNT                TO EXO-AMOUNT.
049900     MOVE EXP-CURRENCY              TO EXO-CURRENCY.
050000     MOVE EXP-DATE                  TO EXO-DATE.
050100     MOVE EXP-RECEIPT-URL           TO EXO-RECEIPT-URL.
050200     MOVE EXP-LOCATION              TO EXO-LOCATION.
050300     MOVE EXP-TAGS                  TO EXO-TAGS.
050400     MOVE EXP-REIMBURSABLE          TO EXO-REIMBURSABLE.
050500*    REIMBURSABLE/STATUS ARE CARRIED THROUGH UNCHANGED - THIS     *
050600*    PROGRAM FILTERS ON NEITHER.                                 *
050700     MOVE EXP-STATUS                TO EXO-STATUS.
050800
050900     WRITE EXO-RECORD.
051000*    WRITES THE FULL RECORD BUILT BY THE MOVES ABOVE.             *
051100*    ONE WRITE, ONE COUNTER BUMP - THE LAST STEP FOR A RECORD     *
051200*    THAT SURVIVED EVERY ACTIVE FILTER.                           *
051300     ADD 1 TO WS-TOTAL-FILTRADOS.
051400*    COUNTS ONLY RECORDS ACTUALLY WRITTEN TO SAL-FILTRADOS.        *
051500
051600 2600-GRABAR-FILTRADO-FIN.
051700     EXIT.
051800*----------------------------------------------------------------*
051900* 3000-FINALIZAR-PROGRAMA CLOSES BOTH REMAINING OPEN FILES - THE   *
052000* CONTROL CARD WAS ALREADY CLOSED BACK IN 1000.                    *
052100*----------------------------------------------------------------*
052200 3000-FINALIZAR-PROGRAMA.
052300*    LAST PARAGRAPH EXECUTED BEFORE THE MAINLINE'S DISPLAY/STOP    *
052400*    RUN STATEMENTS.                                              *
052500
052600     CLOSE ENT-EXPENSES
052700*    BOTH REMAINING OPEN FILES ARE CLOSED TOGETHER.               *
052800           SAL-FILTRADOS.
052900
053000     IF NOT FS-EXPENSES-OK
053100*    A BAD CLOSE STATUS IS LOGGED BUT DOES NOT STOP THE RUN - THE  *
053200*    DATA HAS ALREADY BEEN WRITTEN AT THIS POINT.                 *
053300        DISPLAY 'ERROR AL CERRAR ARCHIVO EXPENSES: ' FS-EXPENSES
053400     END-IF.
053500
053600     IF NOT FS-FILTRADOS-OK
053700*    SAME REASONING AS THE EXPENSES-FILE CHECK ABOVE.             *
053800        DISPLAY 'ERROR AL CERRAR ARCHIVO FILTRADOS: ' FS-FILTRADOS
053900     END-IF.
054000
054100 3000-FINALIZAR-PROGRAMA-FIN.
054200     EXIT.
054300*----------------------------------------------------------------*
054400 END PROGRAM EXPFILT.
