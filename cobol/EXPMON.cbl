000100******************************************************************
000200* Authors: J.Okonkwo, M.Patel, D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Control-break report of spending by calendar year/month
000600*          for one user over a reporting period.  EXPENSE records
000700*          are sorted ascending by EXP-DATE, and a per-period
000800*          subtotal is emitted on every change of (year, month).
000900*          No record count and no grand total are carried on this
001000*          output - see DATE-TREND-FILE/EXPTRND for the per-date
001100*          count and CATEGORY-TOTAL-FILE/EXPCAT for the grand
001200*          total equivalents.
001300* Tectonics: cobc
001400******************************************************************
001500*    CHANGE LOG                                                  *
001600*    930712  J.OKONKWO     ORIGINAL CUT FOR THE EXPENSE-TRACKING  *
001700*                          REWRITE (CR-93-041).                  *
001800*    990118  M.PATEL       Y2K - PERIOD KEY NOW DERIVED FROM THE   *
001900*                          WIDENED CCYYMMDD EXP-DATE RATHER THAN   *
002000*                          THE OLD YYMMDD FIELD.  Y2K-9847.        *
002100*    061009  D.SCHWARZ     PULLED THE MONTH-TO-DATE ACCUMULATOR    *
002200*                          AND ITS LINE COUNT OUT OF               *
002300*                          WS-ACUMULADORES INTO STANDALONE 77S -    *
002400*                          SCRATCH SCALARS, NOT RECORD FIELDS       *
002500*                          (HLP-06201).                            *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800*    SIX PARAGRAPHS BELOW ARE SHOP BOILERPLATE - THE SAME ORDER   *
002900*    AND NAMES AS EVERY OTHER PROGRAM IN THIS SUITE.              *
003000 PROGRAM-ID.    EXPMON.
003100*    SHOP NAMING CONVENTION: EXP- PREFIX, FOUR-LETTER VERB       *
003200*    SUFFIX - MON FOR MONTHLY, MATCHING CAT/EDIT/SEL/FILT/ETC.   *
003300 AUTHOR.        J.OKONKWO.
003400*    ORIGINAL AUTHOR - SEE THE CHANGE LOG ABOVE FOR EVERYONE     *
003500*    WHO HAS TOUCHED THIS PROGRAM SINCE.                         *
003600 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
003700*    SAME INSTALLATION AS EVERY OTHER PROGRAM IN THE SUITE.      *
003800 DATE-WRITTEN.  07/12/1993.
003900*    WRITTEN FOR THE EXPENSE-TRACKING REWRITE, CR-93-041.        *
004000 DATE-COMPILED.
004100*    LEFT BLANK - STAMPED BY THE COMPILER AT BUILD TIME.          *
004200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004300*    NO EXTERNALLY-FACING CLASSIFICATION.                        *
004400*----------------------------------------------------------------*
004500* EXPMON IS ONE OF FOUR REPORTING DRIVERS THAT READ THE EDITED     *
004600* EXPENSE-FILE (THE OTHERS ARE EXPCAT, EXPTRND AND EXPSTAT).       *
004700* UNLIKE THE OTHERS, EXPMON MUST SEE THE RECORDS IN DATE ORDER     *
004800* TO DETECT A YEAR/MONTH BREAK, SO IT SORTS ITS OWN COPY OF THE    *
004900* INPUT BEFORE ACCUMULATING - NO OTHER PROGRAM IN THE SUITE        *
005000* NEEDS A SORT STEP.                                               *
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300*    NOTHING IN THIS PROGRAM DEPENDS ON A SPECIFIC HARDWARE       *
005400*    CONFIGURATION - SOURCE-COMPUTER/OBJECT-COMPUTER ARE OMITTED   *
005500*    AS THIS SHOP HAS ALWAYS DONE FOR BATCH PROGRAMS.             *
005600 CONFIGURATION SECTION.
005700*    SPECIAL-NAMES IS CARRIED HERE UNUSED BY THIS PROGRAM'S       *
005800*    LOGIC - C01/UPSI-0 ARE SHOP BOILERPLATE CARRIED ACROSS       *
005900*    EVERY PROGRAM IN THE SUITE FOR CONSISTENCY WITH THE JCL.     *
006000 SPECIAL-NAMES.
006100*    C01 NAMES THE PRINTER CHANNEL FOR A NEW PAGE - CARRIED HERE  *
006200*    AS SHOP BOILERPLATE THOUGH THIS PROGRAM WRITES NO REPORT.     *
006300     C01 IS TOP-OF-FORM
006400*    NUMERIC-TEST IS NOT EXERCISED IN THIS PROGRAM BUT IS KEPT     *
006500*    FOR PARITY WITH THE REST OF THE SUITE'S SPECIAL-NAMES.        *
006600     CLASS NUMERIC-TEST FOR "0" THRU "9"
006700*    UPSI-0 IS THE OPERATOR SWITCH THAT TURNS ON EXTRA TRACE       *
006800*    DISPLAYS WHEN SET AT JOB-STEP TIME - NOT TESTED BELOW TODAY.  *
006900     UPSI-0 ON STATUS IS UP0-TRACE-ON.
007000
007100 INPUT-OUTPUT SECTION.
007200*    FOUR SELECT CLAUSES - TWO ORDINARY INPUTS, ONE SORT WORK      *
007300*    FILE, AND ONE OUTPUT.  ALL FOUR ARE LINE SEQUENTIAL.         *
007400 FILE-CONTROL.
007500
007600*    INPUT #1 - THE EDITED EXPENSE FILE WRITTEN BY EXPEDIT.        *
007700     SELECT ENT-EXPENSES
007800*    RE-READ BELOW AFTER THE SORT HAS REWRITTEN THIS SAME         *
007900*    LOGICAL FILE IN DATE ORDER.                                  *
008000         ASSIGN TO "EXPENSE-FILE"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-EXPENSES.
008300
008400*    INPUT #2 - THE CONTROL CARD, READ ONCE FOR THE REPORTING      *
008500*    USER AND THE START/END OF THE REPORTING PERIOD.               *
008600     SELECT ENT-CTLCARD
008700         ASSIGN TO "CTLCARD"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-CTLCARD.
009000
009100*    SORT WORK FILE - HOLDS A DATE-ORDERED COPY OF ENT-EXPENSES    *
009200*    WHILE THE SORT RUNS; GONE BY THE TIME 1000 FINISHES.          *
009300     SELECT SD-EXPENSES
009400*    NO FILE STATUS CLAUSE - SORT/MERGE WORK FILES ARE NEVER       *
009500*    OPENED OR READ DIRECTLY BY THIS PROGRAM'S OWN LOGIC.          *
009600         ASSIGN TO "WORK-EXPENSES-SORTED"
009700         ORGANIZATION IS LINE SEQUENTIAL.
009800
009900*    OUTPUT - ONE RECORD PER (YEAR, MONTH) PERIOD THAT HAD AT      *
010000*    LEAST ONE QUALIFYING EXPENSE.                                 *
010100     SELECT SAL-MENSUAL
010200         ASSIGN TO "MONTHLY-TOTAL-FILE"
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-MENSUAL.
010500
010600*----------------------------------------------------------------*
010700 DATA DIVISION.
010800 FILE SECTION.
010900
011000*    RE-OPENED INPUT AT 1000 AFTER THE SORT GIVING STEP HAS        *
011100*    REPLACED IT WITH THE DATE-ORDERED COPY.                      *
011200 FD  ENT-EXPENSES.
011300*    SEE EXPREC.CPY FOR THE FULL FIELD LIST - ONLY EXP-USER-ID,    *
011400*    EXP-DATE AND EXP-AMOUNT MATTER TO THIS PROGRAM.                *
011500     COPY EXPREC.
011600
011700 FD  ENT-CTLCARD.
011800*    ONE CONTROL-CARD RECORD PER RUN - SEE CTLCARD.CPY FOR THE     *
011900*    FULL LAYOUT OF CTL-RECORD.                                   *
012000     COPY CTLCARD.
012100
012200*    SORT-DESCRIPTION RECORD - SAME LAYOUT AS EXPREC WITH THE      *
012300*    ORD- PREFIX SO SORT STATEMENTS DO NOT COLLIDE WITH THE        *
012400*    EXP- NAMES ON THE ACTUAL INPUT/OUTPUT FILES.                  *
012500 SD  SD-EXPENSES.
012600     COPY EXPREC REPLACING LEADING ==EXP-== BY ==ORD-==.
012700
012800*    OUTPUT RECORD - ONE PERIOD SUBTOTAL LINE.  NO RECORD COUNT     *
012900*    AND NO GRAND TOTAL RIDE ALONG ON THIS FILE - EXPTRND AND       *
013000*    EXPCAT CARRY THOSE EQUIVALENTS FOR THEIR OWN BREAKS.           *
013100 FD  SAL-MENSUAL.
013200 01  WS-SAL-MENSUAL.
013300     05  WS-MONTOT-YEAR              PIC 9(04).
013400*    SEPARATE YEAR AND MONTH FIELDS RATHER THAN ONE PIC 9(06) -    *
013500*    MATCHES HOW WS-PERIODO-ACTUAL IS BROKEN OUT BELOW.            *
013600     05  WS-MONTOT-MONTH             PIC 9(02).
013700     05  WS-MONTOT-AMOUNT            PIC S9(13)V9(02).
013800     05  FILLER                      PIC X(20).
013900*----------------------------------------------------------------*
014000 WORKING-STORAGE SECTION.
014100*    FS-STATUS, THE PERIOD-BREAK FIELDS, THE MONTH ACCUMULATORS   *
014200*    AND THE EOF SWITCH - FOUR AREAS, IN THE ORDER THEY ARE FIRST  *
014300*    TOUCHED BY THE PROCEDURE DIVISION BELOW.                     *
014400*    ONE BYTE PER FILE, TESTED AFTER EVERY OPEN/READ/CLOSE - THE   *
014500*    SAME THREE-FILE-STATUS-GROUP HABIT USED BY EVERY PROGRAM IN   *
014600*    THIS SUITE.                                                  *
014700 01  FS-STATUS.
014800*    GROUPED TOGETHER THE WAY THE REST OF THE SUITE GROUPS ITS     *
014900*    FILE-STATUS BYTES, ONE PER FILE IN SELECT ORDER.              *
015000     05  FS-EXPENSES                 PIC X(02).
015100*        '00' NORMAL READ, '10' AT END.                          *
015200         88  FS-EXPENSES-OK              VALUE '00'.
015300         88  FS-EXPENSES-EOF             VALUE '10'.
015400     05  FS-CTLCARD                  PIC X(02).
015500         88  FS-CTLCARD-OK               VALUE '00'.
015600     05  FS-MENSUAL                  PIC X(02).
015700         88  FS-MENSUAL-OK               VALUE '00'.
015800     05  FILLER                      PIC X(08) VALUE SPACES.
015900
016000*    THE PERIOD KEY CURRENTLY BEING ACCUMULATED - COMPARED AGAINST *
016100*    EACH INCOMING RECORD'S (EXP-DATE-CCYY, EXP-DATE-MM) TO        *
016200*    DETECT THE CONTROL BREAK.                                    *
016300 01  WS-QUIEBRE.
016400     05  WS-PERIODO-ACTUAL.
016500         10  WS-ANIO-ACTUAL          PIC 9(04) VALUE ZERO.
016600*        THE ACTUAL PERIOD KEY - COMPARED FIELD BY FIELD AGAINST    *
016700*        EACH RECORD'S EXP-DATE-CCYY/EXP-DATE-MM IN 2200.           *
016800         10  WS-MES-ACTUAL           PIC 9(02) VALUE ZERO.
016900*        NUMERIC VIEW OF THE YEAR/MONTH PAIR - NOT COMPARED        *
017000*        AGAINST ANYTHING TODAY, BUT KEPT FOR ANY FUTURE SORT OR   *
017100*        DISPLAY THAT WANTS THE PERIOD AS ONE SIX-DIGIT NUMBER.    *
017200     05  WS-PERIODO-ACTUAL-R REDEFINES WS-PERIODO-ACTUAL.
017300         10  WS-PERIODO-NUMERICO     PIC 9(06).
017400*        'Y' UNTIL THE FIRST QUALIFYING RECORD HAS BEEN SEEN -     *
017500*        SUPPRESSES THE CONTROL BREAK ON THE VERY FIRST RECORD,    *
017600*        WHICH HAS NO PRIOR PERIOD TO BREAK AWAY FROM.             *
017700     05  WS-PRIMER-PERIODO-SW        PIC X(01) VALUE 'Y'.
017800         88  WS-PRIMER-PERIODO           VALUE 'Y'.
017900         88  WS-NO-PRIMER-PERIODO        VALUE 'N'.
018000     05  FILLER                      PIC X(08) VALUE SPACES.
018100
018200*    MONTH-TO-DATE ACCUMULATOR AND ITS RECORD COUNT - PULLED OUT   *
018300*    OF THEIR OWN 01 GROUP BELOW (HLP-06201); THEY ARE SCRATCH     *
018400*    SCALARS RESET ON EVERY CONTROL BREAK, NOT FIELDS OF ANY       *
018500*    RECORD LAYOUT, SO THEY BELONG AT 77 RATHER THAN UNDER A 01.   *
018600 77  WS-MONTH-AMOUNT             PIC S9(13)V9(02) VALUE ZERO.
018700 77  WS-MONTH-COUNT              PIC 9(07) COMP VALUE ZERO.
018800
018900*    ONE BYTE - 'Y' ONCE THE SORTED EXPENSE FILE HAS BEEN READ TO  *
019000*    END, TESTED BY THE UNTIL ON THE MAIN ACCUMULATION LOOP.       *
019100 01  WS-EOF-SWITCHES.
019200     05  WS-EOF-ORDENADO-SW          PIC X(01) VALUE 'N'.
019300         88  WS-EOF-ORDENADO             VALUE 'Y'.
019400     05  FILLER                      PIC X(09) VALUE SPACES.
019500*----------------------------------------------------------------*
019600 PROCEDURE DIVISION.
019700*----------------------------------------------------------------*
019800*    MAINLINE - SORT AND OPEN ONCE, ACCUMULATE ONE RECORD AT A     *
019900*    TIME UNTIL THE SORTED FILE IS EXHAUSTED, CLOSE AND STOP.      *
020000
020100     PERFORM 1000-INICIAR-PROGRAMA
020200*    ONE-TIME SETUP, THEN THE PER-RECORD LOOP, THEN CLEANUP.     *
020300        THRU 1000-INICIAR-PROGRAMA-FIN.
020400
020500     PERFORM 2000-ACUMULAR-PROGRAMA
020600*    ONE PASS OF THIS LOOP PER SORTED RECORD - THE LAST PASS        *
020700*    SETS WS-EOF-ORDENADO AND FLUSHES THE FINAL PERIOD.            *
020800        THRU 2000-ACUMULAR-PROGRAMA-FIN
020900       UNTIL WS-EOF-ORDENADO.
021000
021100     PERFORM 3000-FINALIZAR-PROGRAMA
021200*    CLOSE WHATEVER IS STILL OPEN - NO TOTALS TO DISPLAY, UNLIKE   *
021300*    EXPFILT/EXPCAT, SINCE THIS PROGRAM'S COUNTS ARE PER-PERIOD.    *
021400        THRU 3000-FINALIZAR-PROGRAMA-FIN.
021500
021600     STOP RUN.
021700*    END OF MAINLINE.                                             *
021800*----------------------------------------------------------------*
021900*    1000-INICIAR-PROGRAMA READS THE CONTROL CARD, SORTS THE       *
022000*    EXPENSE FILE INTO DATE ORDER, REOPENS BOTH OUTPUT FILES AND   *
022100*    THE NOW-SORTED INPUT, AND ZEROES THE ACCUMULATORS.           *
022200 1000-INICIAR-PROGRAMA.
022300
022400*    THE CONTROL CARD IS READ FIRST AND CLOSED IMMEDIATELY - ITS   *
022500*    FIELDS STAY IN CTL-RECORD FOR THE LIFE OF THE RUN.            *
022600     OPEN INPUT ENT-CTLCARD.
022700*    OPENED AND CLOSED BEFORE THE SORT - THE SORT RUNS AGAINST    *
022800*    ENT-EXPENSES, NOT ENT-CTLCARD.                               *
022900
023000     IF NOT FS-CTLCARD-OK
023100*    A MISSING OR UNREADABLE CONTROL CARD STOPS THE RUN BEFORE      *
023200*    THE SORT EVER STARTS - THERE IS NO USER-ID TO REPORT ON.       *
023300        DISPLAY 'NO SE ENCUENTRA LA TARJETA DE CONTROL'
023400        STOP RUN
023500     END-IF.
023600
023700     READ ENT-CTLCARD.
023800*    ONE RECORD PER RUN - NO LOOP NEEDED.                        *
023900*    CLOSED RIGHT AWAY - ITS FIELDS STAY IN CTL-RECORD FOR THE     *
024000*    REST OF THE RUN, SO THE FILE ITSELF IS NOT NEEDED AGAIN.       *
024100     CLOSE ENT-CTLCARD.
024200*    DONE WITH THE FILE - CTL-RECORD HOLDS WHAT MATTERS NOW.      *
024300
024400*    THE GIVING PHRASE NAMES THE SAME LOGICAL FILE THE SORT READ   *
024500*    FROM - ENT-EXPENSES COMES OUT THE OTHER END IN DATE ORDER,    *
024600*    READY FOR THE NORMAL OPEN INPUT/READ LOOP BELOW.              *
024700     SORT SD-EXPENSES
024800*    A ONE-KEY ASCENDING SORT - NO SUB-SORT ON ANY OTHER FIELD     *
024900*    IS NEEDED SINCE THE BREAK ONLY LOOKS AT YEAR AND MONTH.        *
025000         ON ASCENDING KEY ORD-DATE
025100         USING ENT-EXPENSES
025200         GIVING ENT-EXPENSES.
025300
025400     OPEN OUTPUT SAL-MENSUAL.
025500*    OPENED BEFORE ENT-EXPENSES SO A BAD OUTPUT PATH IS CAUGHT    *
025600*    BEFORE THE (MORE EXPENSIVE) INPUT REOPEN BELOW.              *
025700
025800     IF NOT FS-MENSUAL-OK
025900        DISPLAY 'ERROR AL ABRIR EL ARCHIVO MENSUAL'
026000        STOP RUN
026100     END-IF.
026200
026300     OPEN INPUT ENT-EXPENSES.
026400*    OPENED INPUT HERE, NOT OUTPUT - THE SORT'S GIVING PHRASE       *
026500*    ALREADY WROTE THE DATE-ORDERED COPY AND CLOSED THE FILE.       *
026600
026700     IF NOT FS-EXPENSES-OK
026800        DISPLAY 'ERROR AL ABRIR EL ARCHIVO ORDENADO DE EXPENSES'
026900        STOP RUN
027000     END-IF.
027100
027200*    WS-MONTH-AMOUNT/WS-MONTH-COUNT ARE ZEROED BY THEIR VALUE      *
027300*    CLAUSES AT LOAD TIME, NOT BY THIS INITIALIZE - 77-LEVEL       *
027400*    ITEMS ARE NOT REACHED BY AN INITIALIZE OF A DIFFERENT GROUP.  *
027500     INITIALIZE WS-QUIEBRE.
027600*    ZEROES WS-ANIO-ACTUAL/WS-MES-ACTUAL AND RESETS                *
027700*    WS-PRIMER-PERIODO-SW TO 'Y' FOR THE FIRST RECORD OF THE RUN.   *
027800
027900 1000-INICIAR-PROGRAMA-FIN.
028000*    EXIT PARAGRAPHS ARE ONLY EVER REACHED BY FALL-THROUGH - NO    *
028100*    GO TO TARGETS THEM DIRECTLY IN THIS PROGRAM.                 *
028200     EXIT.
028300*----------------------------------------------------------------*
028400*    2000-ACUMULAR-PROGRAMA READS ONE SORTED RECORD AND, IF IT     *
028500*    BELONGS TO THE REPORTING USER AND FALLS INSIDE THE CONTROL    *
028600*    CARD'S DATE RANGE, FOLDS IT INTO THE CURRENT PERIOD.          *
028700 2000-ACUMULAR-PROGRAMA.
028800*    ONE CALL PER SORTED RECORD, DRIVEN BY THE MAINLINE'S UNTIL.   *
028900
029000     PERFORM 2100-LEER-ORDENADO
029100        THRU 2100-LEER-ORDENADO-FIN.
029200
029300*    BOTH THE USER-ID MATCH AND THE DATE-RANGE TEST MUST HOLD -    *
029400*    A RECORD FAILING EITHER IS READ AND THEN SIMPLY DROPPED.      *
029500     IF NOT WS-EOF-ORDENADO
029600        IF EXP-USER-ID = CTL-USER-ID
029700           AND EXP-DATE NOT < CTL-START-DATE
029800           AND EXP-DATE NOT > CTL-END-DATE
029900           PERFORM 2200-PROCESAR-EXPENSE
030000              THRU 2200-PROCESAR-EXPENSE-FIN
030100        END-IF
030200     END-IF.
030300
030400 2000-ACUMULAR-PROGRAMA-FIN.
030500*    RETURNS TO THE MAINLINE PERFORM, WHICH RE-TESTS THE UNTIL.   *
030600     EXIT.
030700*----------------------------------------------------------------*
030800*    2100-LEER-ORDENADO READS ONE RECORD FROM THE SORTED COPY OF   *
030900*    THE EXPENSE FILE AND FLUSHES THE LAST OPEN PERIOD AT END OF   *
031000*    FILE, SINCE NO FURTHER RECORD WILL EVER BREAK IT.             *
031100 2100-LEER-ORDENADO.
031200*    MIRRORS THE READ/EVALUATE PATTERN USED BY EVERY OTHER         *
031300*    PROGRAM IN THE SUITE THAT READS ENT-EXPENSES.                 *
031400
031500     READ ENT-EXPENSES.
031600
031700     EVALUATE TRUE
031800*        NORMAL CASE - FALLS THROUGH TO 2000'S CALLER WITH         *
031900*        WS-EOF-ORDENADO STILL OFF.                                *
032000         WHEN FS-EXPENSES-OK
032100              CONTINUE
032200         WHEN FS-EXPENSES-EOF
032300              SET WS-EOF-ORDENADO TO TRUE
032400*             THE TRAILING PERIOD HAS NO NEXT RECORD TO TRIGGER    *
032500*             ITS OWN BREAK, SO END OF FILE FORCES ONE DIRECTLY.   *
032600              PERFORM 2710-FINALIZAR-PERIODO
032700                 THRU 2710-FINALIZAR-PERIODO-FIN
032800         WHEN OTHER
032900*        AN UNEXPECTED STATUS IS TREATED AS END OF FILE RATHER      *
033000*        THAN ABORTING - THE LAST GOOD PERIOD WAS ALREADY WRITTEN.  *
033100              DISPLAY 'ERROR AL LEER EL ARCHIVO ORDENADO'
033200              DISPLAY 'FILE STATUS: ' FS-EXPENSES
033300              SET WS-EOF-ORDENADO TO TRUE
033400     END-EVALUATE.
033500
033600 2100-LEER-ORDENADO-FIN.
033700*    EXIT REACHED WHETHER THE READ SUCCEEDED OR HIT END OF FILE.   *
033800     EXIT.
033900*----------------------------------------------------------------*
034000*    2200-PROCESAR-EXPENSE DECIDES WHETHER THE INCOMING RECORD     *
034100*    STARTS A NEW PERIOD, THEN FOLDS ITS AMOUNT INTO WHICHEVER     *
034200*    PERIOD IS CURRENT BY THE TIME THIS PARAGRAPH EXITS.           *
034300 2200-PROCESAR-EXPENSE.
034400*    CALLED ONLY FOR RECORDS THAT PASSED THE USER-ID/DATE-RANGE    *
034500*    TEST IN 2000 - EVERY RECORD REACHING HERE QUALIFIES.          *
034600*    NOTE WHAT THIS PARAGRAPH DOES NOT DO - IT NEVER TESTS THE      *
034700*    USER-ID OR DATE RANGE AGAIN; THAT WAS ALREADY DONE BY ITS      *
034800*    CALLER, 2000-ACUMULAR-PROGRAMA, BEFORE THE PERFORM.           *
034900
035000*    FIRST QUALIFYING RECORD OF THE RUN SIMPLY ADOPTS ITS PERIOD -  *
035100*    ANY OTHER RECORD WHOSE PERIOD DIFFERS FROM WS-PERIODO-ACTUAL   *
035200*    CLOSES OUT THE OLD PERIOD BEFORE ADOPTING THE NEW ONE.         *
035300     EVALUATE TRUE
035400         WHEN WS-PRIMER-PERIODO
035500              SET WS-NO-PRIMER-PERIODO TO TRUE
035600              MOVE EXP-DATE-CCYY TO WS-ANIO-ACTUAL
035700              MOVE EXP-DATE-MM   TO WS-MES-ACTUAL
035800         WHEN EXP-DATE-CCYY NOT = WS-ANIO-ACTUAL
035900              OR EXP-DATE-MM   NOT = WS-MES-ACTUAL
036000              PERFORM 2700-QUIEBRE-PERIODO
036100                 THRU 2700-QUIEBRE-PERIODO-FIN
036200              MOVE EXP-DATE-CCYY TO WS-ANIO-ACTUAL
036300              MOVE EXP-DATE-MM   TO WS-MES-ACTUAL
036400     END-EVALUATE.
036500
036600*    THE RECORD ALWAYS JOINS WHATEVER PERIOD IS CURRENT AT THIS    *
036700*    POINT - EITHER THE ONE IT JUST ADOPTED OR THE ONE IT MATCHED. *
036800     ADD EXP-AMOUNT TO WS-MONTH-AMOUNT.
036900     ADD 1          TO WS-MONTH-COUNT.
037000
037100 2200-PROCESAR-EXPENSE-FIN.
037200*    CONTROL RETURNS TO 2000, WHICH LOOPS BACK FOR THE NEXT READ.  *
037300     EXIT.
037400*----------------------------------------------------------------*
037500*    2700-QUIEBRE-PERIODO IS A THIN WRAPPER - IT EXISTS SO THE     *
037600*    CONTROL-BREAK CALL SITE IN 2200 READS THE SAME AS THE END-    *
037700*    OF-FILE CALL SITE IN 2100, BOTH NAMING THE FLUSH PARAGRAPH.   *
037800 2700-QUIEBRE-PERIODO.
037900*    NAMED FOR WHAT CALLS IT - A PERIOD CHANGE DETECTED MID-RUN,   *
038000*    AS OPPOSED TO THE END-OF-FILE FLUSH CALLED DIRECTLY FROM 2100.*
038100
038200     PERFORM 2710-FINALIZAR-PERIODO
038300        THRU 2710-FINALIZAR-PERIODO-FIN.
038400
038500 2700-QUIEBRE-PERIODO-FIN.
038600*    RETURNS TO 2200, WHICH THEN ADOPTS THE NEW PERIOD.            *
038700     EXIT.
038800*----------------------------------------------------------------*
038900*    2710-FINALIZAR-PERIODO WRITES ONE SUBTOTAL LINE FOR THE       *
039000*    PERIOD JUST CLOSED AND RESETS THE ACCUMULATORS FOR THE NEXT   *
039100*    ONE.  A PERIOD WITH ZERO QUALIFYING RECORDS NEVER GETS HERE   *
039200*    WITH A POSITIVE COUNT, SO NO BLANK LINE IS EVER WRITTEN.      *
039300 2710-FINALIZAR-PERIODO.
039400*    SHARED BY BOTH CALL SITES - A MID-RUN BREAK (VIA 2700) AND    *
039500*    THE FINAL END-OF-FILE FLUSH (CALLED DIRECTLY FROM 2100).      *
039600
039700     IF WS-MONTH-COUNT > ZERO
039800        MOVE WS-ANIO-ACTUAL  TO WS-MONTOT-YEAR
039900        MOVE WS-MES-ACTUAL   TO WS-MONTOT-MONTH
040000        MOVE WS-MONTH-AMOUNT TO WS-MONTOT-AMOUNT
040100
040200        WRITE WS-SAL-MENSUAL
040300*       ONE OUTPUT RECORD PER NON-EMPTY PERIOD - A PERIOD WITH      *
040400*       ZERO QUALIFYING RECORDS NEVER REACHES THIS WRITE.           *
040500
040600*       RESET FOR THE NEXT PERIOD - NOTE THIS RUNS EVEN ON THE     *
040700*       FINAL, END-OF-FILE CALL, WHICH IS HARMLESS SINCE NOTHING   *
040800*       READS THE ACCUMULATORS AGAIN AFTER 3000 IS ENTERED.        *
040900        MOVE ZERO TO WS-MONTH-AMOUNT
041000        MOVE ZERO TO WS-MONTH-COUNT
041100     END-IF.
041200
041300 2710-FINALIZAR-PERIODO-FIN.
041400*    LAST PARAGRAPH TOUCHED BEFORE CONTROL RETURNS TO WHICHEVER    *
041500*    OF 2100 OR 2700 CALLED IT.                                    *
041600     EXIT.
041700*----------------------------------------------------------------*
041800*    3000-FINALIZAR-PROGRAMA CLOSES BOTH REMAINING OPEN FILES.     *
041900*    ENT-CTLCARD WAS ALREADY CLOSED BACK IN 1000.                  *
042000 3000-FINALIZAR-PROGRAMA.
042100*    RUNS EXACTLY ONCE, AFTER THE MAIN LOOP'S UNTIL HAS FIRED.     *
042200
042300     CLOSE ENT-EXPENSES
042400           SAL-MENSUAL.
042500
042600     IF NOT FS-EXPENSES-OK
042700*    CLOSE ERRORS ARE DISPLAYED BUT DO NOT ABORT - BY THIS POINT    *
042800*    EVERY OUTPUT RECORD HAS ALREADY BEEN WRITTEN.                 *
042900        DISPLAY 'ERROR AL CERRAR ARCHIVO EXPENSES: ' FS-EXPENSES
043000     END-IF.
043100
043200     IF NOT FS-MENSUAL-OK
043300        DISPLAY 'ERROR AL CERRAR ARCHIVO MENSUAL: ' FS-MENSUAL
043400     END-IF.
043500
043600 3000-FINALIZAR-PROGRAMA-FIN.
043700*    LAST PARAGRAPH IN THE PROGRAM - CONTROL RETURNS TO THE         *
043800*    MAINLINE'S STOP RUN.                                          *
043900     EXIT.
044000*----------------------------------------------------------------*
044100 END PROGRAM EXPMON.
