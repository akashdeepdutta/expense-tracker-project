000100******************************************************************
000200*    EXPVALL.CPY                                                 *
000300*    SHARED LINKAGE BETWEEN EXPEDIT AND THE EXPVALID VALIDATION  *
000400*    SUBPROGRAM.  CALLER BUILDS LK-ENTRADA FROM THE CANDIDATE     *
000500*    EXPENSE RECORD, CALLS EXPVALID, AND INSPECTS LK-SALIDA.      *
000600*                                                                 *
000700*    HISTORY                                                     *
000800*    930712  J.OKONKWO     ORIGINAL CUT (CR-93-041).              *
000900*    990118  M.PATEL       Y2K - LK-DATE-I WIDENED TO CCYYMMDD.   *
001000*                          Y2K-9847.                             *
001100******************************************************************
001200 01  LK-VAL-EXPENSE.
001300*    LK-ENTRADA IS FILLED IN BY EXPEDIT BEFORE THE CALL - THESE   *
001400*    ARE THE ONLY FIELDS EXPVALID IS ALLOWED TO LOOK AT.  IT      *
001500*    DOES NOT SEE THE FULL EXP-RECORD, ONLY WHAT IS VALIDATED.    *
001600     05  LK-ENTRADA.
001700         10  LK-TITLE-I              PIC X(200).
001800         10  LK-TITLE-I-R  REDEFINES LK-TITLE-I.
001900*            FIRST 50 BYTES OF THE TITLE - EXPVALID ONLY CHECKS  *
002000*            BLANKS-VS-NOT-BLANKS, NOT THE FULL 200 BYTES.       *
002100            15  LK-TITLE-PREFIX-I   PIC X(50).
002200            15  FILLER              PIC X(150).
002300         10  LK-AMOUNT-I             PIC S9(13)V9(02).
002400         10  LK-CURRENCY-I           PIC X(03).
002500         10  LK-DATE-I               PIC 9(08).
002600         10  LK-DATE-I-R   REDEFINES LK-DATE-I.
002700*            CCYY/MM/DD BREAKOUT - EXPVALID'S FUTURE-DATE CHECK  *
002800*            COMPARES LK-DATE-CCYY-I AGAINST THE RUN YEAR.        *
002900            15  LK-DATE-CCYY-I      PIC 9(04).
003000            15  LK-DATE-MM-I        PIC 9(02).
003100            15  LK-DATE-DD-I        PIC 9(02).
003200         10  LK-LOCATION-I           PIC X(200).
003300         10  LK-LOCATION-I-R REDEFINES LK-LOCATION-I.
003400*            SAME PREFIX TRICK AS LK-TITLE-I-R ABOVE.             *
003500            15  LK-LOCATION-PREFIX-I PIC X(50).
003600            15  FILLER              PIC X(150).
003700         10  LK-TAGS-I               PIC X(500).
003800*    LK-SALIDA IS FILLED IN BY EXPVALID BEFORE RETURNING - THE    *
003900*    CALLER TRUSTS NOTHING ELSE IN LINKAGE ON THE WAY BACK.       *
004000     05  LK-SALIDA.
004100*        'S' PASSED, 'N' FAILED - CALLER TESTS THIS FIRST.        *
004200         10  LK-VALIDACION-O         PIC X(01).
004300             88  LK-VALIDACION-OK        VALUE 'S'.
004400             88  LK-VALIDACION-NOTOK     VALUE 'N'.
004500*        ONLY MEANINGFUL WHEN LK-VALIDACION-NOTOK - ONE SHORT     *
004600*        CODE PLUS ONE HUMAN-READABLE REASON PER REJECTED        *
004700*        RECORD, WRITTEN TO EXPEDIT'S ERROR REPORT.               *
004800         10  LK-MOTIVO-ERROR-O.
004900             15  LK-COD-ERROR-O      PIC X(20).
005000             15  LK-DES-ERROR-O      PIC X(100).
