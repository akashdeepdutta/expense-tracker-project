000100******************************************************************
000200*    CATLKL.CPY                                                 *
000300*    SHARED LINKAGE BETWEEN EXPCAT AND THE CATLKUP LOOKUP         *
000400*    SUBPROGRAM.  CALLER MOVES A CATEGORY ID INTO LK-CAT-ID-I     *
000500*    AND CALLS CATLKUP; A NOT-FOUND ID COMES BACK WITH SPACES IN  *
000600*    LK-CAT-NAME-O AND 'N' IN LK-CAT-FOUND-O.                    *
000700*                                                                 *
000800*    HISTORY                                                     *
000900*    890224  R.HALVERSEN   ORIGINAL CUT.                          *
001000*    930712  J.OKONKWO     REBUILT FOR THE IN-MEMORY CATEGORY     *
001100*                          TABLE LOOKUP (CR-93-041) - WAS A       *
001200*                          KEYED RANDOM READ AGAINST THE OLD      *
001300*                          CATEGORY MASTER.                       *
001400******************************************************************
001500 01  LK-CAT-LOOKUP.
001600     05  LK-CAT-ID-I                 PIC 9(09).
001700     05  LK-CAT-NAME-O               PIC X(50).
001800     05  LK-CAT-FOUND-O              PIC X(01).
001900         88  LK-CAT-FOUND                VALUE 'Y'.
002000         88  LK-CAT-NOT-FOUND            VALUE 'N'.
002100     05  FILLER                      PIC X(08).
