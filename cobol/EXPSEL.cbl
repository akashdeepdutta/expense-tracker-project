000100******************************************************************
000200* Authors: D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Record-selection driver covering the three point-style
000600*          lookups that used to be separate on-line transaction
000700*          screens - expenses with a receipt attached, expenses
000800*          flagged reimbursable, and a single expense fetched by
000900*          its id.  CTL-SELECT-MODE picks which of the three runs
001000*          against a given EXPENSE-FILE.  The by-id mode fails
001100*          CLOSED on ownership - a record whose EXP-USER-ID does
001200*          not match CTL-USER-ID is written nowhere, exactly as
001300*          if the id had never existed, per Legal's ruling on the
001400*          SR-04112 reimbursement audit.
001500* Tectonics: cobc
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    040602  D.SCHWARZ     ORIGINAL CUT - SPLIT OUT OF THE OLD    *
001900*                          ON-LINE LOOKUP SCREENS FOR THE SR-04112*
002000*                          REIMBURSEMENT TRACKING PROJECT.         *
002100*    051130  D.SCHWARZ     BY-ID MODE NOW FAILS CLOSED ON OWNER   *
002200*                          MISMATCH INSTEAD OF WRITING THE RECORD *
002300*                          WITH A WARNING - REGIONAL OFFICE AUDIT *
002400*                          FINDING, HLP-05301.                    *
002500*    070214  D.SCHWARZ     PULLED THE TWO RUN COUNTERS OUT OF     *
002600*                          WS-CONTADORES INTO STANDALONE 77S -    *
002700*                          SCRATCH SCALARS, NOT RECORD FIELDS,    *
002800*                          FOR CONSISTENCY WITH THE REST OF THE    *
002900*                          SUITE (HLP-06288).                     *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*    SIX PARAGRAPHS BELOW ARE SHOP BOILERPLATE - SAME ORDER AND   *
003300*    NAMES AS EVERY OTHER PROGRAM IN THE SUITE.                  *
003400 PROGRAM-ID.    EXPSEL.
003500*    SHOP NAMING CONVENTION: EXP- PREFIX, FOUR-LETTER VERB        *
003600*    SUFFIX - SEL FOR SELECTION, MATCHING CAT/EDIT/FILT/MON/ETC.  *
003700 AUTHOR.        D.SCHWARZ.
003800*    ORIGINAL AUTHOR - SEE THE CHANGE LOG ABOVE FOR EVERYONE      *
003900*    WHO HAS TOUCHED THIS PROGRAM SINCE.                         *
004000 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
004100*    SAME INSTALLATION AS EVERY OTHER PROGRAM IN THE SUITE.       *
004200 DATE-WRITTEN.  06/02/2004.
004300*    WRITTEN FOR THE SR-04112 REIMBURSEMENT TRACKING PROJECT -    *
004400*    ELEVEN YEARS AFTER THE ORIGINAL EXPENSE-TRACKING REWRITE.    *
004500 DATE-COMPILED.
004600*    LEFT BLANK - STAMPED BY THE COMPILER AT BUILD TIME.          *
004700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004800*    NO EXTERNALLY-FACING CLASSIFICATION.                        *
004900*----------------------------------------------------------------*
005000* EXPSEL REPLACED THREE SEPARATE ON-LINE LOOKUP TRANSACTIONS      *
005100* WITH ONE BATCH DRIVER - CTL-SELECT-MODE ON THE CONTROL CARD     *
005200* PICKS WHICH OF THE THREE SELECTION RULES IN 2200 APPLIES.       *
005300* UNLIKE EXPFILT, THIS PROGRAM NEVER AND-COMBINES RULES - EXACTLY *
005400* ONE MODE IS ACTIVE PER RUN.                                    *
005500*----------------------------------------------------------------*
005600*    ENVIRONMENT DIVISION HEADER.                                   *
005700 ENVIRONMENT DIVISION.
005800*    SOURCE-COMPUTER/OBJECT-COMPUTER OMITTED, AS THIS SHOP HAS     *
005900*    ALWAYS DONE FOR ITS BATCH PROGRAMS.                          *
006000 CONFIGURATION SECTION.
006100*    SPECIAL-NAMES IS SHOP BOILERPLATE, CARRIED ACROSS EVERY      *
006200*    PROGRAM IN THE SUITE FOR CONSISTENCY WITH THE JCL.           *
006300 SPECIAL-NAMES.
006400*    NEITHER C01 NOR NUMERIC-TEST NOR UPSI-0 IS EXERCISED BY        *
006500*    THIS PROGRAM'S LOGIC - CARRIED AS SHOP BOILERPLATE.            *
006600*    C01 NAMES THE PRINTER TOP-OF-FORM CHANNEL - SHOP BOILERPLATE. *
006700     C01 IS TOP-OF-FORM
006800*    NUMERIC-TEST CLASS IS SHOP BOILERPLATE, UNUSED BELOW.          *
006900     CLASS NUMERIC-TEST FOR "0" THRU "9"
007000*    UP0-TRACE-ON IS THE SHOP'S STANDARD OPERATOR TRACE SWITCH.     *
007100     UPSI-0 ON STATUS IS UP0-TRACE-ON.
007200
007300*    INPUT-OUTPUT SECTION HEADER.                                   *
007400 INPUT-OUTPUT SECTION.
007500*    THREE SELECT CLAUSES, ALL LINE SEQUENTIAL.                   *
007600 FILE-CONTROL.
007700
007800*    INPUT #1 - THE EDITED EXPENSE FILE WRITTEN BY EXPEDIT.       *
007900     SELECT ENT-EXPENSES
008000*    LINE SEQUENTIAL, LIKE EVERY OTHER FILE IN THIS SUITE.         *
008100*    ASSIGN NAMES THE DD/LOGICAL FILE, NOT A PATH.                  *
008200         ASSIGN TO "EXPENSE-FILE"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-EXPENSES.
008500
008600*    INPUT #2 - NAMES THE USER, THE SELECT-MODE, AND (FOR BY-ID   *
008700*    MODE ONLY) THE ID BEING LOOKED UP.                           *
008800     SELECT ENT-CTLCARD
008900*    SAME ASSIGN/ORGANIZATION/FILE STATUS PATTERN AS ABOVE.         *
009000         ASSIGN TO "CTLCARD"
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-CTLCARD.
009300
009400*    OUTPUT - AT MOST ONE RECORD FOR BY-ID MODE, ANY NUMBER FOR    *
009500*    THE RECEIPTS/REIMBURSABLE MODES.                             *
009600     SELECT SAL-SELECCION
009700*    SAME PATTERN AGAIN FOR THE OUTPUT FILE.                        *
009800         ASSIGN TO "EXPENSE-SELECTED-FILE"
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS FS-SELECCION.
010100
010200*----------------------------------------------------------------*
010300*    DATA DIVISION HEADER.                                          *
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700 FD  ENT-EXPENSES.
010800*    SEE EXPREC.CPY FOR THE FULL FIELD LIST.                      *
010900*    COPY BRINGS IN EXP-RECORD UNCHANGED.                           *
011000     COPY EXPREC.
011100
011200 FD  ENT-CTLCARD.
011300*    SEE CTLCARD.CPY FOR CTL-SELECT-MODE AND ITS 88-LEVELS.        *
011400*    COPY BRINGS IN CTL-RECORD AND ITS 88-LEVELS UNCHANGED.         *
011500     COPY CTLCARD.
011600
011700*    OUTPUT RECORD - SAME LAYOUT AS THE INPUT WITH THE EXO-        *
011800*    PREFIX, NO FIELD ADDED OR DROPPED.                           *
011900 FD  SAL-SELECCION.
012000*    REPLACING SWAPS THE EXP- PREFIX FOR EXO- THROUGHOUT.           *
012100     COPY EXPREC REPLACING LEADING ==EXP-== BY ==EXO-==.
012200*----------------------------------------------------------------*
012300*    WORKING-STORAGE SECTION HEADER.                                *
012400 WORKING-STORAGE SECTION.
012500*    ONE BYTE PER FILE, TESTED AFTER EVERY OPEN/READ/CLOSE - THE  *
012600*    SAME HABIT USED BY EVERY PROGRAM IN THIS SUITE.              *
012700 01  FS-STATUS.
012800*        FS-EXPENSES CARRIES THE STATUS OF THE LAST I/O ON IT.     *
012900     05  FS-EXPENSES                 PIC X(02).
013000*        '00' NORMAL READ, '10' AT END.                          *
013100*            '00' NORMAL, '10' AT END.                              *
013200         88  FS-EXPENSES-OK              VALUE '00'.
013300         88  FS-EXPENSES-EOF             VALUE '10'.
013400*        FS-CTLCARD CARRIES THE STATUS OF THE LAST I/O ON IT.      *
013500*        FS-CTLCARD - ONE BYTE.                                     *
013600     05  FS-CTLCARD                  PIC X(02).
013700         88  FS-CTLCARD-OK               VALUE '00'.
013800*        FS-SELECCION CARRIES THE STATUS OF THE LAST I/O ON IT.    *
013900*        FS-SELECCION - ONE BYTE.                                   *
014000     05  FS-SELECCION                PIC X(02).
014100         88  FS-SELECCION-OK             VALUE '00'.
014200*        PAD TO A ROUND WORKING-STORAGE WIDTH.                     *
014300     05  FILLER                      PIC X(08) VALUE SPACES.
014400
014500*    SET BY 2200 FOR EACH RECORD READ - DRIVES THE IF IN 2000     *
014600*    THAT DECIDES WHETHER TO CALL 2600-GRABAR-SELECCIONADO.       *
014700 01  WS-SW-SELECCION.
014800*        ONE BYTE, SPACE-VALUED UNTIL 2200 SETS IT FOR A RECORD.    *
014900     05  WS-PASA-SELECCION-SW        PIC X(01) VALUE 'N'.
015000*        ONE BYTE, RESET TO 'N' AT THE TOP OF 2200 FOR EVERY        *
015100*        RECORD, NEVER CARRIED OVER FROM THE PREVIOUS RECORD.       *
015200*            'Y' WRITE THE RECORD, 'N' DO NOT.                      *
015300         88  WS-PASA-SELECCION           VALUE 'Y'.
015400         88  WS-NO-PASA-SELECCION         VALUE 'N'.
015500*        PAD TO A ROUND WORKING-STORAGE WIDTH.                     *
015600     05  FILLER                      PIC X(08) VALUE SPACES.
015700
015800*    TWO RUN COUNTERS - PULLED OUT OF THEIR OWN 01 GROUP INTO      *
015900*    STANDALONE 77S (HLP-06288); LIKE THE RUN COUNTERS IN          *
016000*    EXPEDIT/EXPFILT, THESE ARE SCRATCH SCALARS RESET ONLY AT      *
016100*    LOAD TIME, NOT FIELDS OF ANY RECORD LAYOUT.                   *
016200 77  WS-TOTAL-LEIDOS             PIC 9(07) COMP VALUE ZERO.
016300 77  WS-TOTAL-SELECCIONADOS      PIC 9(07) COMP VALUE ZERO.
016400
016500*    ONLY POPULATED WHEN CTL-SELECT-MODE IS BY-ID - HOLDS THE     *
016600*    SINGLE EXPENSE-ID THE CONTROL CARD ASKED FOR, COPIED OUT OF  *
016700*    CTL-EXPENSE-ID SO IT SURVIVES THE CLOSE OF ENT-CTLCARD.      *
016800 01  WS-ID-BUSCADO.
016900*        NINE DIGITS, ZERO UNLESS THE MODE IS BY-ID.                *
017000     05  WS-EXPENSE-ID-BUSCADO       PIC 9(09) VALUE ZERO.
017100*        THOUSANDS/UNITS SPLIT - NOT COMPARED AGAINST ANYTHING     *
017200*        TODAY, BUT KEPT FOR ANY FUTURE DISPLAY THAT WANTS THE     *
017300*        ID BROKEN INTO TWO PIECES RATHER THAN ONE NINE-DIGIT      *
017400*        NUMBER.                                                  *
017500     05  WS-EXPENSE-ID-BUSCADO-R REDEFINES WS-EXPENSE-ID-BUSCADO.
017600*            THOUSANDS DIGITS.                                      *
017700         10  WS-ID-MILLARES          PIC 9(06).
017800*            UNITS DIGITS.                                          *
017900         10  WS-ID-UNIDADES          PIC 9(03).
018000*        PAD TO A ROUND WORKING-STORAGE WIDTH.                     *
018100     05  FILLER                      PIC X(08) VALUE SPACES.
018200
018300*    ONE BYTE - 'Y' ONCE ENT-EXPENSES HAS BEEN READ TO END,        *
018400*    TESTED BY THE UNTIL ON THE MAIN PROCESSING LOOP.              *
018500*        ONE SWITCH, ONE 88-LEVEL, RESET NEVER - SET ONCE AT EOF.   *
018600 01  WS-EOF-SWITCHES.
018700     05  WS-EOF-EXPENSES-SW          PIC X(01) VALUE 'N'.
018800         88  WS-EOF-EXPENSES             VALUE 'Y'.
018900*        PAD TO A ROUND WORKING-STORAGE WIDTH.                     *
019000     05  FILLER                      PIC X(09) VALUE SPACES.
019100*----------------------------------------------------------------*
019200 PROCEDURE DIVISION.
019300*    MAINLINE BEGINS HERE.                                        *
019400*----------------------------------------------------------------*
019500*    MAINLINE - OPEN AND READ THE CONTROL CARD ONCE, THEN ONE     *
019600*    PASS OVER ENT-EXPENSES APPLYING WHICHEVER SELECTION RULE     *
019700*    CTL-SELECT-MODE NAMES, THEN CLOSE AND REPORT THE COUNTS.     *
019800
019900     PERFORM 1000-INICIAR-PROGRAMA
020000*    OPENS ALL FILES AND LOADS THE CONTROL CARD.                   *
020100        THRU 1000-INICIAR-PROGRAMA-FIN.
020200
020300     PERFORM 2000-PROCESAR-PROGRAMA
020400*    ONE PASS OF THIS LOOP PER RECORD IN ENT-EXPENSES.             *
020500        THRU 2000-PROCESAR-PROGRAMA-FIN
020600*    LOOP CONTROL - ONE RECORD OF ENT-EXPENSES PER PASS.            *
020700       UNTIL WS-EOF-EXPENSES.
020800
020900     PERFORM 3000-FINALIZAR-PROGRAMA
021000*    CLOSES EVERYTHING STILL OPEN.                                 *
021100        THRU 3000-FINALIZAR-PROGRAMA-FIN.
021200
021300     DISPLAY '#LEIDOS:       ' WS-TOTAL-LEIDOS.
021400*    OPERATOR-FACING COUNTS - NOT WRITTEN TO ANY FILE.             *
021500     DISPLAY '#SELECCIONADOS: ' WS-TOTAL-SELECCIONADOS.
021600
021700*    END OF RUN.                                                    *
021800     STOP RUN.
021900*    END OF MAINLINE.                                             *
022000*----------------------------------------------------------------*
022100*    1000-INICIAR-PROGRAMA READS THE CONTROL CARD, SAVES THE      *
022200*    BY-ID LOOKUP KEY IF ANY, AND OPENS THE TWO REMAINING FILES.  *
022300 1000-INICIAR-PROGRAMA.
022400
022500*    THE CONTROL CARD IS READ FIRST AND CLOSED IMMEDIATELY - ITS  *
022600*    FIELDS STAY IN CTL-RECORD FOR THE LIFE OF THE RUN.           *
022700*    FIRST FILE OPENED, FIRST FILE CLOSED.                          *
022800     OPEN INPUT ENT-CTLCARD.
022900*    OPENED FIRST, CLOSED BEFORE THE OTHER TWO FILES ARE EVEN      *
023000*    OPENED.                                                      *
023100
023200     IF NOT FS-CTLCARD-OK
023300*    A MISSING OR UNREADABLE CONTROL CARD STOPS THE RUN BEFORE      *
023400*    THERE IS A USER-ID OR SELECT-MODE TO ACT ON.                  *
023500        DISPLAY 'NO SE ENCUENTRA LA TARJETA DE CONTROL'
023600        STOP RUN
023700*    END-IF CLOSES THE CONTROL-CARD-MISSING CHECK.                 *
023800     END-IF.
023900
024000*    ONLY ONE RECORD IS EVER EXPECTED ON THE CONTROL CARD.          *
024100     READ ENT-CTLCARD.
024200*    CLOSED IMMEDIATELY - ITS FIELDS STAY IN CTL-RECORD FOR THE     *
024300*    LIFE OF THE RUN.                                              *
024400*    CLOSED HERE SO ITS FILE STATUS BYTE CAN BE REUSED LATER.       *
024500     CLOSE ENT-CTLCARD.
024600
024700*    COPIED OUT REGARDLESS OF MODE - HARMLESS WHEN THE MODE IS     *
024800*    RECEIPTS OR REIMBURSABLE SINCE NOTHING EVER TESTS IT THEN.    *
024900     MOVE CTL-EXPENSE-ID TO WS-EXPENSE-ID-BUSCADO.
025000*    COPIED UNCONDITIONALLY - HARMLESS WHEN THE MODE ISN'T BY-ID.   *
025100
025200     OPEN INPUT ENT-EXPENSES.
025300
025400     IF NOT FS-EXPENSES-OK
025500        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE EXPENSES'
025600        STOP RUN
025700*    END-IF CLOSES THE EXPENSE-FILE-OPEN CHECK.                     *
025800     END-IF.
025900
026000     OPEN OUTPUT SAL-SELECCION.
026100
026200     IF NOT FS-SELECCION-OK
026300        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE SELECCION'
026400        STOP RUN
026500*    END-IF CLOSES THE SELECTED-FILE-OPEN CHECK.                   *
026600     END-IF.
026700
026800 1000-INICIAR-PROGRAMA-FIN.
026900*    RETURNS TO THE MAINLINE, WHICH NEXT ENTERS THE MAIN LOOP.     *
027000     EXIT.
027100*----------------------------------------------------------------*
027200*    2000-PROCESAR-PROGRAMA READS ONE RECORD, EVALUATES IT        *
027300*    AGAINST THE ACTIVE SELECTION MODE, AND WRITES IT IF IT       *
027400*    QUALIFIES.  DRIVEN ONCE PER RECORD BY THE MAINLINE'S UNTIL.  *
027500 2000-PROCESAR-PROGRAMA.
027600*    ONE CALL PER RECORD IN ENT-EXPENSES, DRIVEN BY THE MAINLINE'S *
027700*    UNTIL.                                                       *
027800
027900     PERFORM 2100-LEER-EXPENSES
028000*    DELEGATES THE ACTUAL READ TO 2100.                             *
028100        THRU 2100-LEER-EXPENSES-FIN.
028200
028300     IF NOT WS-EOF-EXPENSES
028400*    GUARD AGAINST A SPURIOUS FINAL ITERATION AFTER THE READ HIT    *
028500*    END OF FILE - THE SAME GUARD EVERY PROGRAM IN THIS SUITE       *
028600*    USES AFTER ITS MAIN READ.                                    *
028700        ADD 1 TO WS-TOTAL-LEIDOS
028800        PERFORM 2200-EVALUAR-SELECCION
028900           THRU 2200-EVALUAR-SELECCION-FIN
029000        IF WS-PASA-SELECCION
029100           PERFORM 2600-GRABAR-SELECCIONADO
029200              THRU 2600-GRABAR-SELECCIONADO-FIN
029300        END-IF
029400*    END-IF CLOSES THE NOT-AT-END-OF-FILE GUARD.                   *
029500     END-IF.
029600
029700 2000-PROCESAR-PROGRAMA-FIN.
029800*    RETURNS TO THE MAINLINE PERFORM, WHICH RE-TESTS THE UNTIL.    *
029900     EXIT.
030000*----------------------------------------------------------------*
030100*    2100-LEER-EXPENSES MIRRORS THE READ/EVALUATE PATTERN USED    *
030200*    BY EVERY OTHER PROGRAM IN THE SUITE THAT READS ENT-EXPENSES. *
030300 2100-LEER-EXPENSES.
030400
030500     READ ENT-EXPENSES.
030600*    ONE RECORD PER CALL - 2000 DRIVES THE REPETITION.            *
030700*    ONE RECORD PER CALL.                                         *
030800
030900     EVALUATE TRUE
031000*        NORMAL CASE - FALLS THROUGH WITH WS-EOF-EXPENSES STILL     *
031100*        OFF.                                                      *
031200         WHEN FS-EXPENSES-OK
031300*        NORMAL-READ BRANCH - NOTHING FURTHER TO DO.                *
031400              CONTINUE
031500         WHEN FS-EXPENSES-EOF
031600              SET WS-EOF-EXPENSES TO TRUE
031700         WHEN OTHER
031800*        AN UNEXPECTED STATUS IS TREATED AS END OF FILE RATHER      *
031900*        THAN ABORTING THE RUN.                                    *
032000              DISPLAY 'ERROR AL LEER EL ARCHIVO DE EXPENSES'
032100              DISPLAY 'FILE STATUS: ' FS-EXPENSES
032200              SET WS-EOF-EXPENSES TO TRUE
032300*    END-EVALUATE CLOSES THE FILE-STATUS EVALUATE.                  *
032400     END-EVALUATE.
032500
032600 2100-LEER-EXPENSES-FIN.
032700     EXIT.
032800*----------------------------------------------------------------*
032900*    2200-EVALUAR-SELECCION IS THE ONLY PLACE IN THE PROGRAM      *
033000*    THAT LOOKS AT CTL-SELECT-MODE - EVERYTHING ELSE IS MODE-     *
033100*    AGNOSTIC.  AN OWNERSHIP MISMATCH FAILS EVERY MODE THE SAME   *
033200*    WAY, BEFORE THE EVALUATE EVEN RUNS.                          *
033300 2200-EVALUAR-SELECCION.
033400
033500*    OPTIMISTIC-OFF START - ONLY ONE OF THE BRANCHES BELOW CAN     *
033600*    TURN THIS ON, AND ONLY WHEN OWNERSHIP HAS ALSO BEEN CHECKED.  *
033700     SET WS-NO-PASA-SELECCION TO TRUE.
033800
033900     IF EXP-USER-ID = CTL-USER-ID
034000        EVALUATE TRUE
034100*            RECEIPTS MODE BRANCH.                                  *
034200            WHEN CTL-MODE-RECEIPTS
034300*                A NON-BLANK RECEIPT-URL IS THE ONLY TEST -        *
034400*                NO VALIDATION OF THE URL'S CONTENT IS DONE HERE.  *
034500                 IF EXP-RECEIPT-URL NOT = SPACES
034600                    SET WS-PASA-SELECCION TO TRUE
034700                 END-IF
034800*            REIMBURSABLE MODE BRANCH.                              *
034900            WHEN CTL-MODE-REIMBURSABLE
035000*                EXP-IS-REIMBURSABLE IS THE 88-LEVEL OVER          *
035100*                EXP-REIMBURSABLE DEFINED IN EXPREC.CPY.            *
035200                 IF EXP-IS-REIMBURSABLE
035300                    SET WS-PASA-SELECCION TO TRUE
035400                 END-IF
035500*            BY-ID MODE BRANCH.                                     *
035600            WHEN CTL-MODE-BY-ID
035700*    OWNERSHIP ALREADY CONFIRMED ABOVE - FAILS CLOSED OTHERWISE    *
035800*    PER THE SR-04112 AUDIT FINDING IN THE CHANGE LOG (HLP-05301). *
035900                 IF EXP-ID = WS-EXPENSE-ID-BUSCADO
036000                    SET WS-PASA-SELECCION TO TRUE
036100                 END-IF
036200            WHEN OTHER
036300*                AN UNRECOGNIZED MODE SELECTS NOTHING - THE        *
036400*                CONTROL CARD SHOULD NEVER CARRY ONE OF THESE.     *
036500                 DISPLAY 'CTL-SELECT-MODE DESCONOCIDO: '
036600                         CTL-SELECT-MODE
036700        END-EVALUATE
036800*    END-IF CLOSES THE OWNERSHIP-MATCH GUARD.                      *
036900     END-IF.
037000
037100 2200-EVALUAR-SELECCION-FIN.
037200*    RETURNS TO 2000, WHICH THEN TESTS WS-PASA-SELECCION.          *
037300     EXIT.
037400*----------------------------------------------------------------*
037500*    2600-GRABAR-SELECCIONADO COPIES EVERY FIELD ACROSS UNCHANGED *
037600*    - THIS PROGRAM NEVER EDITS A VALUE, IT ONLY DECIDES WHETHER  *
037700*    TO WRITE THE RECORD.                                        *
037800 2600-GRABAR-SELECCIONADO.
037900*    CALLED ONLY WHEN WS-PASA-SELECCION WAS SET TRUE BY 2200.      *
038000
038100     MOVE EXP-ID            TO EXO-ID.
038200*    EXO-ID THROUGH EXO-STATUS MIRROR EXP-ID THROUGH EXP-STATUS.    *
038300*    EXO-ID THROUGH EXO-STATUS MIRROR EXP-ID THROUGH EXP-STATUS     *
038400*    ONE FOR ONE - SEE EXPREC.CPY FOR WHAT EACH FIELD HOLDS.        *
038500     MOVE EXP-USER-ID       TO EXO-USER-ID.
038600*    CATEGORY FIELDS CARRIED ACROSS UNCHANGED.                      *
038700     MOVE EXP-CATEGORY-ID   TO EXO-CATEGORY-ID.
038800*    REMAINING FIELDS CARRIED STRAIGHT ACROSS UNCHANGED.              *
038900     MOVE EXP-CATEGORY-NAME TO EXO-CATEGORY-NAME.
039000     MOVE EXP-TITLE         TO EXO-TITLE.
039100     MOVE EXP-DESCRIPTION   TO EXO-DESCRIPTION.
039200     MOVE EXP-AMOUNT        TO EXO-AMOUNT.
039300     MOVE EXP-CURRENCY      TO EXO-CURRENCY.
039400     MOVE EXP-DATE          TO EXO-DATE.
039500     MOVE EXP-RECEIPT-URL   TO EXO-RECEIPT-URL.
039600     MOVE EXP-LOCATION      TO EXO-LOCATION.
039700     MOVE EXP-TAGS          TO EXO-TAGS.
039800     MOVE EXP-REIMBURSABLE  TO EXO-REIMBURSABLE.
039900*    LAST FIELD IN THE LAYOUT - SEE EXPREC.CPY.                     *
040000     MOVE EXP-STATUS        TO EXO-STATUS.
040100
040200     WRITE EXO-RECORD.
040300*    WRITES THE RECORD BUILT BY THE MOVES ABOVE.                   *
040400
040500     ADD 1 TO WS-TOTAL-SELECCIONADOS.
040600*    COUNTS ONLY RECORDS ACTUALLY WRITTEN TO SAL-SELECCION.         *
040700
040800 2600-GRABAR-SELECCIONADO-FIN.
040900     EXIT.
041000*----------------------------------------------------------------*
041100*    3000-FINALIZAR-PROGRAMA CLOSES BOTH REMAINING OPEN FILES.    *
041200*    ENT-CTLCARD WAS ALREADY CLOSED BACK IN 1000.                 *
041300 3000-FINALIZAR-PROGRAMA.
041400*    RUNS EXACTLY ONCE, AFTER THE MAIN LOOP'S UNTIL HAS FIRED.     *
041500
041600     CLOSE ENT-EXPENSES
041700*    BOTH REMAINING OPEN FILES CLOSED IN ONE STATEMENT.             *
041800           SAL-SELECCION.
041900
042000     IF NOT FS-EXPENSES-OK
042100*    CLOSE ERRORS ARE DISPLAYED BUT DO NOT ABORT - EVERY OUTPUT     *
042200*    RECORD HAS ALREADY BEEN WRITTEN BY THIS POINT.                *
042300        DISPLAY 'ERROR AL CERRAR ARCHIVO EXPENSES: ' FS-EXPENSES
042400*    END-IF CLOSES THE EXPENSES-CLOSE-ERROR CHECK.                  *
042500     END-IF.
042600
042700     IF NOT FS-SELECCION-OK
042800        DISPLAY 'ERROR AL CERRAR ARCHIVO SELECCION: ' FS-SELECCION
042900*    END-IF CLOSES THE SELECCION-CLOSE-ERROR CHECK.                 *
043000     END-IF.
043100
043200 3000-FINALIZAR-PROGRAMA-FIN.
043300*    LAST PARAGRAPH - CONTROL RETURNS TO THE MAINLINE'S DISPLAYS    *
043400*    AND STOP RUN.                                                 *
043500     EXIT.
043600*----------------------------------------------------------------*
043700 END PROGRAM EXPSEL.
