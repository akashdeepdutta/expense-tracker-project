000100******************************************************************
000200*    EXPREC.CPY                                                  *
000300*    EXPENSE RECORD LAYOUT - SHARED BY ALL EXPENSE LEDGER         *
000400*    ANALYTICS BATCH PROGRAMS.  ONE RECORD PER EXPENSE ENTRY.     *
000500*                                                                 *
000600*    HISTORY                                                     *
000700*    870316  R.HALVERSEN   ORIGINAL CUT - TRAVEL VOUCHER RECORD.  *
000800*    890224  R.HALVERSEN   ADDED EXP-CATEGORY-NAME (DENORMALIZED  *
000900*                          FOR SPEEDIER CATEGORY REPORTS).        *
001000*    930712  J.OKONKWO     ADDED EXP-TAGS, EXP-LOCATION FOR THE    *
001100*                          EXPENSE-TRACKING REWRITE (CR-93-041).  *
001200*    990118  M.PATEL       Y2K - EXP-DATE WIDENED TO CCYYMMDD     *
001300*                          (WAS 9(6) YYMMDD).  Y2K-9847.          *
001400*    040602  D.SCHWARZ     ADDED EXP-REIMBURSABLE/EXP-STATUS      *
001500*                          FLAGS PER SR-04112 (REIMBURSEMENT      *
001600*                          TRACKING PROJECT).                    *
001700******************************************************************
001800 01  EXP-RECORD.
001900*    SYSTEM-ASSIGNED EXPENSE ID - UNIQUE ACROSS ALL USERS, NOT    *
002000*    JUST WITHIN ONE USER'S OWN EXPENSES.                        *
002100     05  EXP-ID                      PIC 9(09).
002200*    OWNING USER - MATCHED AGAINST CTL-USER-ID (CTLCARD.CPY)     *
002300*    BEFORE ANY DRIVER WILL ACT ON THIS RECORD.                  *
002400     05  EXP-USER-ID                 PIC 9(09).
002500*    CATEGORY THIS EXPENSE IS FILED UNDER - RESOLVED BACK TO A    *
002600*    NAME THROUGH CATLKUP, NOT THROUGH EXP-CATEGORY-NAME BELOW.  *
002700     05  EXP-CATEGORY-ID             PIC 9(09).
002800*    DENORMALIZED CATEGORY NAME AT THE TIME THIS EXPENSE WAS      *
002900*    ENTERED.  GOES STALE IF THE CATEGORY IS LATER RENAMED -      *
003000*    EXPCAT NO LONGER TRUSTS THIS FIELD (SEE ITS 040602 ENTRY).   *
003100     05  EXP-CATEGORY-NAME           PIC X(50).
003200*    SHORT ONE-LINE DESCRIPTION OF THE EXPENSE.                   *
003300     05  EXP-TITLE                   PIC X(200).
003400*    LONGER FREE-TEXT NOTES, IF ANY.                              *
003500     05  EXP-DESCRIPTION             PIC X(500).
003600*    EXPENSE AMOUNT IN EXP-CURRENCY BELOW - NOT CONVERTED TO      *
003700*    ANY BASE CURRENCY ANYWHERE IN THIS SUITE.                    *
003800     05  EXP-AMOUNT                  PIC S9(13)V9(02).
003900*    ISO-STYLE THREE-LETTER CODE.  MAY ARRIVE BLANK, IN WHICH     *
004000*    CASE EXPEDIT ASSIGNS CTL-DEFAULT-CURRENCY.                  *
004100     05  EXP-CURRENCY                PIC X(03).
004200*    DATE THE EXPENSE WAS INCURRED, NOT THE DATE IT WAS ENTERED. *990118
004300     05  EXP-DATE                    PIC 9(08).                990118
004400     05  EXP-DATE-R   REDEFINES EXP-DATE.
004500*        CCYY/MM/DD BREAKOUT - THE MONTHLY AND TREND DRIVERS      *
004600*        KEY THEIR CONTROL BREAKS OFF OF THESE SUBFIELDS RATHER  *
004700*        THAN RE-PARSING EXP-DATE EVERY RECORD.                  *
004800         10  EXP-DATE-CCYY           PIC 9(04).
004900         10  EXP-DATE-MM             PIC 9(02).
005000         10  EXP-DATE-DD             PIC 9(02).
005100*    PRESENCE/ABSENCE ONLY - NO RECEIPT IMAGE IS CARRIED BY       *
005200*    THIS BATCH SUITE.  SPACES MEANS "NO RECEIPT ON FILE."        *
005300     05  EXP-RECEIPT-URL             PIC X(100).
005400*    WHERE THE EXPENSE WAS INCURRED, FREE TEXT.                   *
005500     05  EXP-LOCATION                PIC X(200).
005600*    COMMA-ish FREE-TEXT TAG LIST - EXPSEL'S RECEIPT/REIMBURSABLE *
005700*    MODES DO NOT PARSE THIS, BUT A DOWNSTREAM CTL-TAG-TEXT       *
005800*    FILTER MAY SUBSTRING-MATCH AGAINST IT.                      *
005900     05  EXP-TAGS                    PIC X(500).
006000*    WHETHER THIS EXPENSE IS ELIGIBLE FOR REIMBURSEMENT - DRIVES *040602
006100*    EXPSEL'S REIMBURSABLE-MODE SELECTION.                       *040602
006200     05  EXP-REIMBURSABLE            PIC X(01).              040602
006300         88  EXP-IS-REIMBURSABLE         VALUE 'Y'.           040602
006400         88  EXP-NOT-REIMBURSABLE        VALUE 'N'.           040602
006500*    REIMBURSEMENT WORKFLOW STATE - NOT TESTED BY ANY DRIVER IN  *040602
006600*    THIS SUITE TODAY, BUT CARRIED FOR THE ON-LINE SCREENS.      *040602
006700     05  EXP-STATUS                  PIC X(20).               040602
006800         88  EXP-STATUS-PENDING          VALUE 'PENDING'.      040602
006900         88  EXP-STATUS-APPROVED         VALUE 'APPROVED'.     040602
007000         88  EXP-STATUS-REJECTED         VALUE 'REJECTED'.     040602
007100*    PAD TO A ROUND RECORD LENGTH FOR THE LINE SEQUENTIAL         *
007200*    READER/WRITER SHARED BY EVERY PROGRAM THAT COPIES THIS      *
007300*    LAYOUT.                                                     *
007400     05  FILLER                      PIC X(43).
