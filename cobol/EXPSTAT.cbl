000100******************************************************************
000200* Authors: J.Okonkwo, M.Patel, D.Schwarz.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Accumulates total spending, average daily spending and
000600*          a record count for one user over a reporting period.
000700*          The average is taken over distinct calendar dates that
000800*          have at least one expense, not over the record count,
000900*          so the input must already be in ascending EXP-DATE
001000*          order before this program sees it.  Unlike the older
001100*          pre-sort step this program once relied on, 1000 now
001200*          does its own internal SORT of ENT-EXPENSES so this
001300*          program can be slotted into the JCL stream without a
001400*          separate sort step ahead of it.
001500* Tectonics: cobc
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    930712  J.OKONKWO     ORIGINAL CUT FOR THE EXPENSE-TRACKING  *
001900*                          REWRITE (CR-93-041).                  *
002000*    990118  M.PATEL       Y2K - START/END DATE PARAMETERS AND     *
002100*                          STAT-START-DATE/STAT-END-DATE WIDENED   *
002200*                          TO CCYYMMDD.  Y2K-9847.                 *
002300*    081125  D.SCHWARZ     REWORKED WS-ACUMULADORES - THE RECORD   *
002400*                          COUNT AND DISTINCT-DATE COUNT ARE NOW   *
002500*                          STANDALONE 77S, NOT FIELDS OF ANY       *
002600*                          RECORD LAYOUT, MATCHING THE REST OF THE *
002700*                          SUITE; WS-ULTIMA-FECHA GAINED A         *
002800*                          YEAR/MONTH/DAY REDEFINES (HLP-06288).   *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*    SIX PARAGRAPHS BELOW ARE SHOP BOILERPLATE - SAME ORDER AND    *
003200*    NAMES AS EVERY OTHER PROGRAM IN THE SUITE.                   *
003300*    PROGRAM-ID LINE.                                              *
003400 PROGRAM-ID.    EXPSTAT.
003500*    EXP- PREFIX, STAT FOR STATISTICS - SAME NAMING HABIT AS       *
003600*    EVERY OTHER PROGRAM IN THE SUITE.                            *
003700 AUTHOR.        J.OKONKWO.
003800*    ORIGINAL AUTHOR - SEE THE CHANGE LOG ABOVE FOR EVERYONE WHO   *
003900*    HAS TOUCHED THIS PROGRAM SINCE.                              *
004000*    INSTALLATION LINE.                                            *
004100 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
004200*    SAME INSTALLATION AS EVERY OTHER PROGRAM IN THE SUITE.        *
004300 DATE-WRITTEN.  07/12/1993.
004400*    WRITTEN FOR THE ORIGINAL CR-93-041 EXPENSE-TRACKING REWRITE.  *
004500 DATE-COMPILED.
004600*    LEFT BLANK - STAMPED BY THE COMPILER AT BUILD TIME.           *
004700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
004800*    NO EXTERNALLY-FACING CLASSIFICATION.                         *
004900*----------------------------------------------------------------*
005000* EXPSTAT IS THE SUITE'S ONLY PROGRAM THAT SORTS ITS OWN INPUT -   *
005100* THE REST RELY ON AN UPSTREAM STEP FOR ORDERING.  THE SORT GIVES  *
005200* BACK INTO THE SAME LOGICAL NAME IT READ FROM SO 1000 CAN TREAT   *
005300* ENT-EXPENSES AS ALREADY-ORDERED BY THE TIME 2000 OPENS IT.       *
005400*----------------------------------------------------------------*
005500 ENVIRONMENT DIVISION.
005600*    SOURCE-COMPUTER/OBJECT-COMPUTER OMITTED, AS THIS SHOP HAS     *
005700*    ALWAYS DONE FOR ITS BATCH PROGRAMS.                          *
005800*    CONFIGURATION SECTION HEADER.                                 *
005900 CONFIGURATION SECTION.
006000*    SPECIAL-NAMES IS SHOP BOILERPLATE, CARRIED ACROSS EVERY       *
006100*    PROGRAM IN THE SUITE FOR CONSISTENCY WITH THE JCL.           *
006200 SPECIAL-NAMES.
006300*        C01 NAMES THE PRINTER TOP-OF-FORM CHANNEL.                *
006400     C01 IS TOP-OF-FORM
006500*    NEITHER C01 NOR NUMERIC-TEST NOR UPSI-0 IS EXERCISED BY THIS  *
006600*    PROGRAM'S LOGIC - CARRIED AS SHOP BOILERPLATE.                *
006700*        NUMERIC-TEST CLASS IS SHOP BOILERPLATE, UNUSED BELOW.      *
006800     CLASS NUMERIC-TEST FOR "0" THRU "9"
006900*        UP0-TRACE-ON IS THE SHOP'S STANDARD OPERATOR TRACE SWITCH. *
007000     UPSI-0 ON STATUS IS UP0-TRACE-ON.
007100
007200 INPUT-OUTPUT SECTION.
007300*    FOUR SELECT CLAUSES - TWO INPUTS, ONE SORT WORK FILE, ONE     *
007400*    OUTPUT.                                                      *
007500 FILE-CONTROL.
007600
007700*    INPUT #1 - THE EDITED EXPENSE FILE, SORTED IN PLACE BY 1000.  *
007800     SELECT ENT-EXPENSES
007900*            ASSIGN NAMES THE DD/LOGICAL FILE, NOT A PATH.         *
008000         ASSIGN TO "EXPENSE-FILE"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-EXPENSES.
008300
008400*    INPUT #2 - THE USER/DATE-RANGE PARAMETERS FOR THIS RUN.       *
008500     SELECT ENT-CTLCARD
008600*            SAME ASSIGN/ORGANIZATION/FILE STATUS PATTERN.         *
008700         ASSIGN TO "CTLCARD"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-CTLCARD.
009000
009100*    SORT WORK FILE - NO FILE STATUS, AS WITH EVERY SORT WORK FILE *
009200*    IN THE SUITE.                                                *
009300     SELECT SD-EXPENSES
009400*            THE SORT WORK FILE CARRIES NO FILE STATUS CLAUSE.     *
009500         ASSIGN TO "WORK-EXPENSES-SORTED"
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700
009800*    OUTPUT - EXACTLY ONE STATISTICS RECORD PER RUN.               *
009900     SELECT SAL-ESTADISTICA
010000*            SAME PATTERN AGAIN FOR THE OUTPUT FILE.               *
010100         ASSIGN TO "STATISTICS-FILE"
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-ESTADIST.
010400
010500*----------------------------------------------------------------*
010600 DATA DIVISION.
010700*    FILE SECTION HEADER.                                          *
010800 FILE SECTION.
010900
011000*    INPUT EXPENSE FILE - RE-OPENED AFTER THE SORT BELOW, SO BY    *
011100*    THE TIME 2000 READS IT, IT IS IN ASCENDING EXP-DATE ORDER.    *
011200 FD  ENT-EXPENSES.
011300*        COPY BRINGS IN EXP-RECORD UNCHANGED.                      *
011400     COPY EXPREC.
011500
011600*    CONTROL CARD - SEE CTLCARD.CPY FOR THE FULL FIELD LIST.       *
011700 FD  ENT-CTLCARD.
011800*        COPY BRINGS IN CTL-RECORD AND ITS 88-LEVELS UNCHANGED.    *
011900     COPY CTLCARD.
012000
012100*    SORT WORK FILE - SAME LAYOUT AS ENT-EXPENSES, ORD- PREFIX SO  *
012200*    THE SORT STATEMENT'S KEY CLAUSE HAS SOMETHING TO NAME.        *
012300 SD  SD-EXPENSES.
012400*        REPLACING SWAPS THE EXP- PREFIX FOR ORD- THROUGHOUT.      *
012500     COPY EXPREC REPLACING LEADING ==EXP-== BY ==ORD-==.
012600
012700*    OUTPUT RECORD - ONE PER RUN, THE FINAL TOTALS FOR THE PERIOD  *
012800*    AND USER NAMED ON THE CONTROL CARD.                          *
012900 FD  SAL-ESTADISTICA.
013000 01  WS-SAL-ESTADISTICA.
013100     05  WS-STAT-START-DATE          PIC 9(08).
013200*        ECHOED STRAIGHT FROM CTL-START-DATE.                     *
013300     05  WS-STAT-END-DATE            PIC 9(08).
013400*        ECHOED STRAIGHT FROM CTL-END-DATE.                       *
013500     05  WS-STAT-TOTAL-SPENDING      PIC S9(13)V9(02).
013600*        SUM OF EXP-AMOUNT OVER EVERY QUALIFYING RECORD.          *
013700     05  WS-STAT-AVG-DAILY           PIC S9(13)V9(02).
013800*        TOTAL SPENDING DIVIDED BY DISTINCT DATES, NOT RECORD      *
013900*        COUNT - SEE 3000-FINALIZAR-PROGRAMA.                     *
014000     05  WS-STAT-TOTAL-COUNT         PIC 9(07).
014100*        ZONED ON THE OUTPUT RECORD EVEN THOUGH THE RUNNING        *
014200*        COUNTER BELOW IS COMP - THE OUTPUT FILE IS DISPLAY-       *
014300*        FORMAT THROUGHOUT, LIKE EVERY OTHER OUTPUT FILE IN THE    *
014400*        SUITE.                                                   *
014500     05  FILLER                      PIC X(20).
014600*----------------------------------------------------------------*
014700 WORKING-STORAGE SECTION.
014800*    ONE BYTE PER FILE, TESTED AFTER EVERY OPEN/READ/CLOSE - THE   *
014900*    SAME HABIT USED BY EVERY PROGRAM IN THIS SUITE.               *
015000 01  FS-STATUS.
015100     05  FS-EXPENSES                 PIC X(02).
015200*        '00' NORMAL READ, '10' AT END.                           *
015300*            '00' NORMAL, '10' AT END.                             *
015400*            NORMAL AND AT-END STATUS VALUES.                      *
015500         88  FS-EXPENSES-OK              VALUE '00'.
015600         88  FS-EXPENSES-EOF             VALUE '10'.
015700*        FS-CTLCARD - ONE BYTE.                                    *
015800     05  FS-CTLCARD                  PIC X(02).
015900*            FS-CTLCARD-OK - THE ONLY VALUE TESTED.                *
016000         88  FS-CTLCARD-OK               VALUE '00'.
016100*        FS-ESTADIST - ONE BYTE.                                   *
016200     05  FS-ESTADIST                 PIC X(02).
016300         88  FS-ESTADIST-OK              VALUE '00'.
016400     05  FILLER                      PIC X(08) VALUE SPACES.
016500
016600*    TWO RUN COUNTERS - STANDALONE 77S (HLP-06288), NOT FIELDS OF  *
016700*    ANY RECORD LAYOUT.  RESET ONCE AT 1000, NEVER AFTER.          *
016800 77  WS-TOTAL-COUNT              PIC 9(07) COMP VALUE ZERO.
016900 77  WS-FECHAS-DISTINTAS         PIC 9(07) COMP VALUE ZERO.
017000
017100*    RUNNING DOLLAR ACCUMULATORS AND THE LAST-SEEN DATE USED TO    *
017200*    DETECT A NEW CALENDAR DATE - KEPT TOGETHER SINCE THE DATE     *
017300*    FIELD CARRIES A REDEFINES.                                   *
017400 01  WS-ACUMULADORES.
017500*            ZONED, NOT PACKED - THIS SHOP NEVER PACKS MONEY.      *
017600     05  WS-TOTAL-SPENDING           PIC S9(13)V9(02) VALUE ZERO.
017700*        ZONED, NOT PACKED - THIS SHOP NEVER PACKS MONEY.          *
017800     05  WS-ULTIMA-FECHA             PIC 9(08) VALUE ZERO.
017900*        EXP-DATE OF THE LAST RECORD ACCUMULATED - COMPARED        *
018000*        AGAINST THE NEXT RECORD'S EXP-DATE TO COUNT DISTINCT      *
018100*        CALENDAR DATES, NOT RECORDS.                             *
018200     05  WS-ULTIMA-FECHA-R REDEFINES WS-ULTIMA-FECHA.
018300*                CCYY PIECE OF WS-ULTIMA-FECHA-R.                  *
018400         10  WS-ULTIMA-FECHA-CCYY        PIC 9(04).
018500*                MM PIECE OF WS-ULTIMA-FECHA-R.                    *
018600         10  WS-ULTIMA-FECHA-MM          PIC 9(02).
018700*                DD PIECE OF WS-ULTIMA-FECHA-R.                    *
018800         10  WS-ULTIMA-FECHA-DD          PIC 9(02).
018900*        CCYY/MM/DD BREAKOUT - NOT COMPARED PIECE BY PIECE TODAY,  *
019000*        KEPT FOR ANY FUTURE REPORT THAT WANTS THE DATE IN PARTS.  *
019100     05  WS-AVG-DAILY                PIC S9(13)V9(02) VALUE ZERO.
019200*        COMPUTED ONCE, AT THE END OF THE RUN, IN 3000.            *
019300     05  FILLER                      PIC X(08) VALUE SPACES.
019400
019500*    ONE BYTE - 'Y' ONCE THE SORTED EXPENSE FILE HAS BEEN READ TO  *
019600*    END, TESTED BY THE UNTIL ON THE MAIN ACCUMULATION LOOP.       *
019700 01  WS-EOF-SWITCHES.
019800*        ONE SWITCH, ONE 88-LEVEL, SET ONCE AT EOF.                *
019900     05  WS-EOF-ORDENADO-SW          PIC X(01) VALUE 'N'.
020000         88  WS-EOF-ORDENADO             VALUE 'Y'.
020100     05  FILLER                      PIC X(09) VALUE SPACES.
020200*----------------------------------------------------------------*
020300 PROCEDURE DIVISION.
020400*----------------------------------------------------------------*
020500*    MAINLINE - SORT, THEN ONE PASS OVER THE SORTED EXPENSE FILE   *
020600*    ACCUMULATING THE TOTALS, THEN WRITE THE SINGLE OUTPUT RECORD. *
020700
020800*    OPENS EVERYTHING, SORTS THE INPUT, LOADS THE CONTROL CARD.   *
020900     PERFORM 1000-INICIAR-PROGRAMA
021000        THRU 1000-INICIAR-PROGRAMA-FIN.
021100
021200     PERFORM 2000-ACUMULAR-PROGRAMA
021300*    ONE PASS OF THIS LOOP PER RECORD IN THE SORTED EXPENSE FILE.  *
021400        THRU 2000-ACUMULAR-PROGRAMA-FIN
021500       UNTIL WS-EOF-ORDENADO.
021600
021700*    COMPUTES THE AVERAGE AND WRITES THE OUTPUT RECORD.            *
021800     PERFORM 3000-FINALIZAR-PROGRAMA
021900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
022000
022100     DISPLAY '#EXPENSES: ' WS-TOTAL-COUNT.
022200*    OPERATOR-FACING COUNTS - NOT WRITTEN TO ANY FILE.             *
022300     DISPLAY '#FECHAS:   ' WS-FECHAS-DISTINTAS.
022400
022500*    END OF RUN.                                                   *
022600     STOP RUN.
022700*    END OF MAINLINE.                                             *
022800*----------------------------------------------------------------*
022900*    1000-INICIAR-PROGRAMA READS THE CONTROL CARD, SORTS THE       *
023000*    EXPENSE FILE INTO ASCENDING EXP-DATE ORDER, AND OPENS THE     *
023100*    OUTPUT FILE AND THE NOW-SORTED INPUT.                        *
023200 1000-INICIAR-PROGRAMA.
023300
023400*    THE CONTROL CARD IS READ FIRST AND CLOSED IMMEDIATELY - ITS   *
023500*    FIELDS STAY IN CTL-RECORD FOR THE LIFE OF THE RUN.            *
023600*    FIRST FILE OPENED, FIRST FILE CLOSED.                         *
023700     OPEN INPUT ENT-CTLCARD.
023800
023900     IF NOT FS-CTLCARD-OK
024000*    A MISSING OR UNREADABLE CONTROL CARD STOPS THE RUN BEFORE     *
024100*    THERE IS A USER-ID OR DATE RANGE TO ACT ON.                   *
024200*        NO CONTROL CARD MEANS NO USER/DATE RANGE TO RUN AGAINST.  *
024300        DISPLAY 'NO SE ENCUENTRA LA TARJETA DE CONTROL'
024400        STOP RUN
024500*    END-IF CLOSES THE CONTROL-CARD-MISSING CHECK.                 *
024600     END-IF.
024700
024800*    ONLY ONE RECORD IS EVER EXPECTED ON THE CONTROL CARD.         *
024900     READ ENT-CTLCARD.
025000     CLOSE ENT-CTLCARD.
025100
025200*    THE SORT OWNS OPENING AND CLOSING ENT-EXPENSES FOR ITS OWN    *
025300*    USING/GIVING PASS - NEITHER FILE IS OPENED BY THIS PROGRAM    *
025400*    BEFORE THE SORT STATEMENT RUNS.                               *
025500     SORT SD-EXPENSES
025600*            KEY NAMES THE SORTED ORDER.                           *
025700         ON ASCENDING KEY ORD-DATE
025800         USING ENT-EXPENSES
025900         GIVING ENT-EXPENSES.
026000
026100     OPEN OUTPUT SAL-ESTADISTICA.
026200
026300     IF NOT FS-ESTADIST-OK
026400*        ABORTS - THE OUTPUT FILE MUST BE WRITABLE.                *
026500        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ESTADISTICA'
026600        STOP RUN
026700*    END-IF CLOSES THE STATISTICS-FILE-OPEN CHECK.                 *
026800     END-IF.
026900
027000*    RE-OPENED HERE, AFTER THE SORT, FOR THE SEQUENTIAL READ THAT  *
027100*    2000 DRIVES - THE SORT'S GIVING CLAUSE LEFT THE RECORDS IN    *
027200*    ASCENDING EXP-DATE ORDER UNDER THE SAME LOGICAL NAME.         *
027300     OPEN INPUT ENT-EXPENSES.
027400
027500     IF NOT FS-EXPENSES-OK
027600*        ABORTS - THE SORTED INPUT MUST BE READABLE.               *
027700        DISPLAY 'ERROR AL ABRIR EL ARCHIVO ORDENADO DE EXPENSES'
027800        STOP RUN
027900*    END-IF CLOSES THE SORTED-EXPENSE-FILE-OPEN CHECK.             *
028000     END-IF.
028100
028200     INITIALIZE WS-ACUMULADORES.
028300*    ZEROES THE DOLLAR ACCUMULATORS AND THE LAST-SEEN DATE - THE   *
028400*    TWO 77-LEVEL COUNTERS ARE ALREADY ZERO FROM THEIR VALUE       *
028500*    CLAUSE AND ARE NEVER RESET AGAIN.                             *
028600
028700 1000-INICIAR-PROGRAMA-FIN.
028800*    RETURNS TO THE MAINLINE, WHICH NEXT ENTERS THE MAIN LOOP.     *
028900     EXIT.
029000*----------------------------------------------------------------*
029100*    2000-ACUMULAR-PROGRAMA READS ONE SORTED RECORD AND, IF IT     *
029200*    BELONGS TO THE NAMED USER AND FALLS INSIDE THE REQUESTED      *
029300*    DATE RANGE, FOLDS IT INTO THE RUNNING TOTALS.                 *
029400 2000-ACUMULAR-PROGRAMA.
029500
029600     PERFORM 2100-LEER-ORDENADO
029700*    DELEGATES THE ACTUAL READ TO 2100.                            *
029800        THRU 2100-LEER-ORDENADO-FIN.
029900
030000     IF NOT WS-EOF-ORDENADO
030100*    GUARD AGAINST A SPURIOUS FINAL ITERATION AFTER THE READ HIT   *
030200*    END OF FILE.                                                 *
030300        IF EXP-USER-ID = CTL-USER-ID
030400*               BOTH ENDPOINTS ARE INCLUSIVE.                      *
030500           AND EXP-DATE NOT < CTL-START-DATE
030600           AND EXP-DATE NOT > CTL-END-DATE
030700*    BOTH ENDPOINTS ARE INCLUSIVE - A RECORD DATED EXACTLY         *
030800*    CTL-START-DATE OR CTL-END-DATE STILL QUALIFIES.               *
030900           PERFORM 2200-ACUMULAR-EXPENSE
031000              THRU 2200-ACUMULAR-EXPENSE-FIN
031100        END-IF
031200*    END-IF CLOSES THE USER/DATE-RANGE QUALIFICATION CHECK.        *
031300     END-IF.
031400
031500 2000-ACUMULAR-PROGRAMA-FIN.
031600*    RETURNS TO THE MAINLINE PERFORM, WHICH RE-TESTS THE UNTIL.    *
031700     EXIT.
031800*----------------------------------------------------------------*
031900*    2100-LEER-ORDENADO MIRRORS THE READ/EVALUATE PATTERN USED BY  *
032000*    EVERY OTHER PROGRAM IN THE SUITE.                            *
032100 2100-LEER-ORDENADO.
032200
032300     READ ENT-EXPENSES.
032400
032500     EVALUATE TRUE
032600*                FALLS THROUGH, NOTHING FURTHER TO DO.              *
032700         WHEN FS-EXPENSES-OK
032800*            NORMAL READ - FALLS THROUGH WITH WS-EOF-ORDENADO      *
032900*            STILL OFF.                                            *
033000*                NORMAL-READ BRANCH - NOTHING FURTHER TO DO.      *
033100              CONTINUE
033200         WHEN FS-EXPENSES-EOF
033300              SET WS-EOF-ORDENADO TO TRUE
033400         WHEN OTHER
033500*            AN UNEXPECTED STATUS IS TREATED AS END OF FILE RATHER *
033600*            THAN ABORTING THE RUN.                                *
033700*                UNEXPECTED STATUS - TREATED AS END OF FILE.        *
033800              DISPLAY 'ERROR AL LEER EL ARCHIVO ORDENADO'
033900              DISPLAY 'FILE STATUS: ' FS-EXPENSES
034000              SET WS-EOF-ORDENADO TO TRUE
034100*    END-EVALUATE CLOSES THE FILE-STATUS EVALUATE.                 *
034200     END-EVALUATE.
034300
034400 2100-LEER-ORDENADO-FIN.
034500     EXIT.
034600*----------------------------------------------------------------*
034700*    2200-ACUMULAR-EXPENSE ADDS THE RECORD TO THE DOLLAR AND       *
034800*    RECORD-COUNT TOTALS, THEN CHECKS WHETHER ITS DATE IS A NEW    *
034900*    CALENDAR DATE FOR THE DISTINCT-DATE COUNTER.                  *
035000 2200-ACUMULAR-EXPENSE.
035100
035200*        DOLLAR ACCUMULATOR - ZONED, NOT PACKED.                   *
035300     ADD EXP-AMOUNT TO WS-TOTAL-SPENDING.
035400*        RECORD COUNT - EVERY QUALIFYING RECORD ADDS ONE.          *
035500     ADD 1           TO WS-TOTAL-COUNT.
035600
035700     IF EXP-DATE NOT = WS-ULTIMA-FECHA
035800*    RELIES ON ASCENDING EXP-DATE ORDER - A DATE IS COUNTED AS NEW *
035900*    THE FIRST TIME IT DIFFERS FROM THE PREVIOUS RECORD'S DATE,    *
036000*    NOT BY SEARCHING A TABLE OF DATES SEEN SO FAR.                *
036100        ADD 1            TO WS-FECHAS-DISTINTAS
036200        MOVE EXP-DATE    TO WS-ULTIMA-FECHA
036300*    END-IF CLOSES THE NEW-CALENDAR-DATE CHECK.                    *
036400     END-IF.
036500
036600 2200-ACUMULAR-EXPENSE-FIN.
036700*    RETURNS TO 2000.                                              *
036800     EXIT.
036900*----------------------------------------------------------------*
037000*    3000-FINALIZAR-PROGRAMA COMPUTES THE AVERAGE, BUILDS THE      *
037100*    SINGLE OUTPUT RECORD, WRITES IT, AND CLOSES EVERYTHING STILL  *
037200*    OPEN.                                                         *
037300 3000-FINALIZAR-PROGRAMA.
037400
037500     IF WS-FECHAS-DISTINTAS > ZERO
037600*           ROUNDED TO TWO DECIMAL PLACES.                         *
037700        COMPUTE WS-AVG-DAILY ROUNDED =
037800                WS-TOTAL-SPENDING / WS-FECHAS-DISTINTAS
037900*    DIVISOR IS DISTINCT CALENDAR DATES, NOT RECORD COUNT - A USER *
038000*    WITH FIVE EXPENSES ON ONE DAY AVERAGES OVER ONE DAY, NOT      *
038100*    FIVE.                                                         *
038200     ELSE
038300        MOVE ZERO TO WS-AVG-DAILY
038400*    NO QUALIFYING RECORDS AT ALL - AVOIDS A DIVIDE BY ZERO.        *
038500*    END-IF CLOSES THE ZERO-DISTINCT-DATES GUARD.                  *
038600     END-IF.
038700
038800     MOVE CTL-START-DATE        TO WS-STAT-START-DATE.
038900*        BOTH DATES ECHOED STRAIGHT FROM THE CONTROL CARD.         *
039000     MOVE CTL-END-DATE          TO WS-STAT-END-DATE.
039100*    START/END DATES ECHOED STRAIGHT FROM THE CONTROL CARD.        *
039200     MOVE WS-TOTAL-SPENDING     TO WS-STAT-TOTAL-SPENDING.
039300     MOVE WS-AVG-DAILY          TO WS-STAT-AVG-DAILY.
039400     MOVE WS-TOTAL-COUNT        TO WS-STAT-TOTAL-COUNT.
039500
039600     WRITE WS-SAL-ESTADISTICA.
039700*    EXACTLY ONE STATISTICS RECORD WRITTEN PER RUN.                *
039800
039900     CLOSE ENT-EXPENSES
040000           SAL-ESTADISTICA.
040100
040200*        DISPLAY-ONLY - THE OUTPUT RECORD IS ALREADY WRITTEN.      *
040300     IF NOT FS-EXPENSES-OK
040400*    CLOSE ERRORS ARE DISPLAYED BUT DO NOT ABORT - THE OUTPUT       *
040500*    RECORD HAS ALREADY BEEN WRITTEN BY THIS POINT.                *
040600        DISPLAY 'ERROR AL CERRAR ARCHIVO EXPENSES: ' FS-EXPENSES
040700*    END-IF CLOSES THE EXPENSES-CLOSE-ERROR CHECK.                 *
040800     END-IF.
040900
041000     IF NOT FS-ESTADIST-OK
041100        DISPLAY 'ERROR AL CERRAR ARCHIVO ESTADISTICA: ' FS-ESTADIST
041200*    END-IF CLOSES THE ESTADISTICA-CLOSE-ERROR CHECK.              *
041300     END-IF.
041400
041500 3000-FINALIZAR-PROGRAMA-FIN.
041600*    LAST PARAGRAPH - CONTROL RETURNS TO THE MAINLINE'S DISPLAYS   *
041700*    AND STOP RUN.                                                 *
041800     EXIT.
041900*----------------------------------------------------------------*
042000 END PROGRAM EXPSTAT.
