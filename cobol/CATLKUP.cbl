000100******************************************************************
000200* Authors: R.Halversen, J.Okonkwo, M.Patel.
000300* Installation: Great Lakes State Finance Center, Batch Systems
000400*               Unit.
000500* Purpose: Resolve an expense category id to its category name
000600*          for the category-aggregation driver (EXPCAT).  Loads
000700*          the category reference file into memory once per run
000800*          and answers every subsequent lookup from the table.
000900* Tectonics: cobc
001000******************************************************************
001100*    CHANGE LOG                                                  *
001200*    890224  R.HALVERSEN   ORIGINAL CUT - CALLED MAESTARJ-STYLE,  *
001300*                          ONE KEYED RANDOM READ PER LOOKUP       *
001400*                          AGAINST THE INDEXED CATEGORY MASTER.   *
001500*    930712  J.OKONKWO     REBUILT AS A LOAD-ONCE IN-MEMORY TABLE *
001600*                          LOOKUP - THE CATEGORY FILE IS SMALL    *
001700*                          REFERENCE DATA AND THE OLD VERSION WAS *
001800*                          RE-OPENING THE MASTER ON EVERY EXPENSE *
001900*                          RECORD (CR-93-041).                   *
002000*    990118  M.PATEL       Y2K REVIEW - NO DATE FIELDS INVOLVED,  *
002100*                          NO CHANGE REQUIRED.  Y2K-9847.         *
002200*    051130  D.SCHWARZ     RAISED WS-CAT-MAX FROM 500 TO 2000 -   *
002300*                          RAN OUT OF TABLE SPACE ON THE REGIONAL *
002400*                          OFFICE CONSOLIDATED RUN (HLP-05301).   *
002500*    051130  D.SCHWARZ     PULLED WS-CAT-MAX/WS-CAT-COUNT OUT OF  *
002600*                          THE SWITCH GROUP INTO STANDALONE 77S - *
002700*                          THEY ARE SCRATCH SCALARS, NOT PART OF  *
002800*                          A RECORD (HLP-05301).                 *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    CATLKUP.
003200 AUTHOR.        R.HALVERSEN.
003300 INSTALLATION.  GREAT LAKES STATE FINANCE CENTER.
003400 DATE-WRITTEN.  02/24/1989.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003700*----------------------------------------------------------------*
003800* CATLKUP IS CALLED, NEVER RUN STANDALONE.  EXPCAT CALLS IT ONCE  *
003900* PER EXPENSE RECORD DURING THE CATEGORY-AGGREGATION PASS, AFTER  *
004000* THE RUN HAS ALREADY BEEN SORTED INTO CATEGORY-ID SEQUENCE.      *
004100* THIS PROGRAM ITSELF DOES NOT CARE ABOUT SEQUENCE - IT ANSWERS   *
004200* WHATEVER ID IT IS HANDED.                                      *
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700*    TOP-OF-FORM/CLASS/UPSI CARRIED FORWARD FROM THE SHOP'S       *
004800*    STANDARD SPECIAL-NAMES BOILERPLATE - THIS PROGRAM HAS NO     *
004900*    PRINTED OUTPUT AND NO UPSI SWITCH OF ITS OWN, BUT THE SHOP   *
005000*    COMPILES EVERY PROGRAM WITH THE SAME PARAGRAPH PRESENT.      *
005100     C01 IS TOP-OF-FORM
005200     CLASS NUMERIC-TEST FOR "0" THRU "9"
005300     UPSI-0 ON STATUS IS UP0-TRACE-ON.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    CATEGORY-FILE IS THE ONLY FILE THIS PROGRAM TOUCHES, AND     *
005800*    ONLY ON THE FIRST CALL OF A RUN (SEE 1000-INICIAR-PROGRAMA). *
005900     SELECT CATEGORY-FILE ASSIGN TO "CATEGORY-FILE"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-CATEGORY.
006200*----------------------------------------------------------------*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*    ONE CATEGORY MASTER RECORD PER LOGICAL READ - LAYOUT IS      *
006600*    SHARED WITH EXPCAT THROUGH CATREC.CPY.                      *
006700 FD  CATEGORY-FILE.
006800     COPY CATREC.
006900*----------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100*    FS-STATUS HOLDS THE VSAM/LINE-SEQUENTIAL FILE STATUS CODE    *
007200*    FOR CATEGORY-FILE.  88-LEVELS NAME THE ONLY TWO CODES THIS   *
007300*    PROGRAM ACTS ON; ANYTHING ELSE FALLS TO THE OTHER BRANCH OF  *
007400*    WHATEVER EVALUATE IS TESTING IT AT THE TIME.                 *
007500 01  FS-STATUS.
007600     05  FS-CATEGORY                 PIC X(02).
007700         88  FS-CATEGORY-OK              VALUE '00'.
007800         88  FS-CATEGORY-EOF             VALUE '10'.
007900     05  FILLER                      PIC X(08) VALUE SPACES.
008000
008100*    WS-CAT-MAX IS A RUN-TIME CONSTANT, NOT PART OF ANY RECORD -  *
008200*    THE SHOP'S OWN HABIT FOR A SCRATCH SCALAR LIKE THIS IS A     *
008300*    STANDALONE 77-LEVEL RATHER THAN BURYING IT IN A 01 GROUP.    *051130
008400*    IT CAPS HOW MANY CATEGORY-FILE ROWS 1100-CARGAR-TABLA-       *051130
008500*    CATEGORIAS WILL LOAD INTO CAT-TABLE BELOW.                   *051130
008600 77  WS-CAT-MAX                      PIC 9(05) COMP VALUE 2000.   051130
008700*    WS-CAT-COUNT IS THE RUNNING TALLY OF ROWS ACTUALLY LOADED -  *
008800*    IT ALSO DRIVES THE OCCURS DEPENDING ON CLAUSE OF CAT-TABLE,  *
008900*    SO ITS VALUE IS THE TABLE'S CURRENT HIGH-WATER SUBSCRIPT.    *
009000 77  WS-CAT-COUNT                    PIC 9(05) COMP VALUE ZERO.
009100
009200*    WS-CAT-SWITCHES CARRIES THE ONE-TIME-LOAD FLAG - THE TABLE   *
009300*    IS BUILT ON THE FIRST CALL OF A RUN AND REUSED BY EVERY      *
009400*    LOOKUP CALL AFTER THAT.                                     *
009500 01  WS-CAT-SWITCHES.
009600     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
009700         88  WS-FIRST-CALL               VALUE 'Y'.
009800         88  WS-NOT-FIRST-CALL           VALUE 'N'.
009900     05  FILLER                      PIC X(08) VALUE SPACES.
010000
010100*    CAT-TABLE IS THE IN-MEMORY CATEGORY MASTER - LOADED ONCE,    *
010200*    SEARCHED BY SEARCH ALL... NO, PLAIN SEQUENTIAL SEARCH, FOR   *
010300*    EVERY LOOKUP CALL.  SIZED BY WS-CAT-MAX, POPULATED UP TO     *
010400*    WS-CAT-COUNT.                                                *
010500 01  CAT-TABLE.
010600     05  CAT-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
010700             DEPENDING ON WS-CAT-COUNT
010800             INDEXED BY IDX-CAT.
010900*        TBL-CAT-ID IS THE CATEGORY ID AS LOADED FROM CAT-ID -    *
011000*        THE REDEFINES BELOW SPLITS IT INTO REGION/SEQUENCE ONLY  *
011100*        FOR THE OCCASIONAL AD HOC DISPLAY DURING TROUBLESHOOTING.*051130
011200         10  TBL-CAT-ID              PIC 9(09).
011300         10  TBL-CAT-ID-R  REDEFINES TBL-CAT-ID.            051130
011400             15  TBL-CAT-ID-REGION   PIC 9(03).              051130
011500             15  TBL-CAT-ID-SEQ      PIC 9(06).              051130
011600*        TBL-CAT-NAME IS WHAT GOES BACK TO THE CALLER.  THE       *
011700*        PREFIX REDEFINE IS NOT USED TODAY BUT WAS ADDED SO A     *
011800*        FUTURE SHORT-REPORT COULD TRUNCATE WITHOUT A LAYOUT      *051130
011900*        CHANGE.                                                 *051130
012000         10  TBL-CAT-NAME            PIC X(50).
012100         10  TBL-CAT-NAME-R REDEFINES TBL-CAT-NAME.         051130
012200             15  TBL-CAT-NAME-PREFIX PIC X(30).              051130
012300             15  FILLER              PIC X(20).              051130
012400         10  FILLER                  PIC X(05).
012500*----------------------------------------------------------------*
012600 LINKAGE SECTION.
012700*    LK-CAT-LOOKUP IS THE ENTIRE INTERFACE TO THIS PROGRAM - SEE  *
012800*    CATLKL.CPY FOR THE FIELD-LEVEL COMMENTARY.                  *
012900     COPY CATLKL.
013000*----------------------------------------------------------------*
013100 PROCEDURE DIVISION USING LK-CAT-LOOKUP.
013200*    PARAGRAPH NUMBERING FOLLOWS THE SHOP STANDARD: 1000S ARE     *
013300*    SETUP/LOAD, 2000S ARE THE CALLABLE LOOKUP ENTRY POINTS.      *
013400*----------------------------------------------------------------*
013500* 1000-INICIAR-PROGRAMA MAKES SURE THE TABLE IS LOADED EXACTLY    *
013600* ONCE PER RUN, NO MATTER HOW MANY TIMES EXPCAT CALLS THIS        *
013700* PROGRAM.  ALL SUBSEQUENT CALLS FALL THROUGH IMMEDIATELY.        *
013800*----------------------------------------------------------------*
013900 1000-INICIAR-PROGRAMA.
014000
014100     IF WS-FIRST-CALL
014200*        FIRST CALL OF THE RUN - GO LOAD THE WHOLE CATEGORY       *
014300*        MASTER INTO CAT-TABLE BEFORE ANSWERING THIS LOOKUP.      *
014400        PERFORM 1100-CARGAR-TABLA-CATEGORIAS
014500           THRU 1100-CARGAR-TABLA-CATEGORIAS-FIN
014600        SET WS-NOT-FIRST-CALL TO TRUE
014700     END-IF.
014800
014900 1000-INICIAR-PROGRAMA-FIN.
015000     EXIT.
015100*----------------------------------------------------------------*
015200* 1100-CARGAR-TABLA-CATEGORIAS OPENS CATEGORY-FILE, READS IT      *
015300* START TO FINISH INTO CAT-TABLE, AND CLOSES IT.  THIS IS THE     *
015400* ONLY PARAGRAPH IN THE PROGRAM THAT TOUCHES THE FILE ITSELF.     *
015500*----------------------------------------------------------------*
015600 1100-CARGAR-TABLA-CATEGORIAS.
015700
015800     OPEN INPUT CATEGORY-FILE.
015900
016000     EVALUATE TRUE
016100         WHEN FS-CATEGORY-OK
016200*             NORMAL CASE - FILE OPENED CLEAN, FALL THROUGH TO    *
016300*             THE READ LOOP BELOW.                                *
016400              CONTINUE
016500         WHEN OTHER
016600*             CATEGORY-FILE IS REQUIRED REFERENCE DATA - WITHOUT  *
016700*             IT THERE IS NO WAY TO RESOLVE ANY CATEGORY ID, SO   *
016800*             THIS PROGRAM GIVES UP RATHER THAN LET EXPCAT RUN    *
016900*             WITH EVERY CATEGORY SHOWING UP UNRESOLVED.          *
017000              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CATEGORIAS'
017100              DISPLAY 'FILE STATUS: ' FS-CATEGORY
017200              MOVE SPACES TO LK-CAT-NAME-O
017300              SET LK-CAT-NOT-FOUND TO TRUE
017400              EXIT PROGRAM
017500     END-EVALUATE.
017600
017700     PERFORM 1110-LEER-CATEGORIAS
017800        THRU 1110-LEER-CATEGORIAS-FIN
017900       UNTIL FS-CATEGORY-EOF.
018000
018100     CLOSE CATEGORY-FILE.
018200
018300 1100-CARGAR-TABLA-CATEGORIAS-FIN.
018400     EXIT.
018500*----------------------------------------------------------------*
018600* 1110-LEER-CATEGORIAS READS ONE CATEGORY-FILE RECORD AND, IF IT  *
018700* IS GOOD, APPENDS IT TO CAT-TABLE.  LOOPED BY THE PERFORM ABOVE  *
018800* UNTIL END OF FILE.                                              *
018900*----------------------------------------------------------------*
019000 1110-LEER-CATEGORIAS.
019100
019200     READ CATEGORY-FILE.
019300
019400     EVALUATE TRUE
019500         WHEN FS-CATEGORY-OK
019600*             GOOD READ - GROW THE TABLE BY ONE ENTRY.  NO CHECK  *
019700*             AGAINST WS-CAT-MAX HERE BECAUSE THE OCCURS CLAUSE   *
019800*             ITSELF WILL ABEND ON OVERFLOW, WHICH THIS SHOP      *
019900*             TREATS AS AN ACCEPTABLE EARLY WARNING OF A CATEGORY *
020000*             FILE THAT GREW PAST WS-CAT-MAX (SEE 051130 ENTRY).  *
020100              ADD 1 TO WS-CAT-COUNT
020200              MOVE CAT-ID   TO TBL-CAT-ID (WS-CAT-COUNT)
020300              MOVE CAT-NAME TO TBL-CAT-NAME (WS-CAT-COUNT)
020400         WHEN FS-CATEGORY-EOF
020500*             NORMAL END OF FILE - NOTHING TO DO, THE CONTROLLING *
020600*             PERFORM ABOVE WILL STOP LOOPING.                   *
020700              CONTINUE
020800         WHEN OTHER
020900*             A READ ERROR PARTWAY THROUGH THE FILE - TREAT IT AS *
021000*             END OF FILE RATHER THAN ABENDING, SO WHATEVER ROWS  *
021100*             DID LOAD ARE STILL USABLE FOR THE REST OF THE RUN.  *
021200              DISPLAY 'ERROR AL LEER EL ARCHIVO DE CATEGORIAS'
021300              DISPLAY 'FILE STATUS: ' FS-CATEGORY
021400              SET FS-CATEGORY-EOF TO TRUE
021500     END-EVALUATE.
021600
021700 1110-LEER-CATEGORIAS-FIN.
021800     EXIT.
021900*----------------------------------------------------------------*
022000* 2000-BUSCAR-CATEGORIA IS THE ENTRY POINT EXPCAT ACTUALLY CALLS. *
022100* IT GUARANTEES THE TABLE IS LOADED, THEN SEARCHES IT FOR THE     *
022200* REQUESTED CATEGORY ID AND RETURNS THROUGH LK-CAT-LOOKUP.         *
022300*----------------------------------------------------------------*
022400 2000-BUSCAR-CATEGORIA.
022500
022600     PERFORM 1000-INICIAR-PROGRAMA
022700        THRU 1000-INICIAR-PROGRAMA-FIN.
022800
022900*    ASSUME NOT FOUND UNTIL THE SEARCH BELOW PROVES OTHERWISE -   *
023000*    A CALLER THAT IGNORES LK-CAT-FOUND-O AND USES LK-CAT-NAME-O  *
023100*    DIRECTLY STILL SEES SPACES RATHER THAN STALE DATA.           *
023200     MOVE SPACES           TO LK-CAT-NAME-O.
023300     SET LK-CAT-NOT-FOUND  TO TRUE.
023400
023500     IF WS-CAT-COUNT > ZERO
023600*        TABLE IS NOT EMPTY - SEARCH IT LINEARLY FOR A MATCHING   *
023700*        CATEGORY ID.  CATEGORY-FILE IS SMALL REFERENCE DATA SO   *
023800*        A LINEAR SEARCH IS CHEAP ENOUGH; IT IS NOT KEPT IN ID     *
023900*        ORDER, SO SEARCH ALL (BINARY SEARCH) IS NOT AN OPTION.   *
024000        SET IDX-CAT TO 1
024100        SEARCH CAT-TABLE-ENTRY
024200           AT END
024300              SET LK-CAT-NOT-FOUND TO TRUE
024400           WHEN TBL-CAT-ID (IDX-CAT) = LK-CAT-ID-I
024500              MOVE TBL-CAT-NAME (IDX-CAT) TO LK-CAT-NAME-O
024600              SET LK-CAT-FOUND TO TRUE
024700        END-SEARCH
024800     END-IF.
024900
025000 2000-BUSCAR-CATEGORIA-FIN.
025100     EXIT PROGRAM.
025200*----------------------------------------------------------------*
025300 END PROGRAM CATLKUP.
